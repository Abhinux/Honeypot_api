000100*========================= SCAM-MAILROOM ========================*
000200* Copybook: SCMGENW
000300* Generic working-storage fields shared by every SCM program -
000400* first-call switch, compiled-date block and scratch subscripts.
000500* Same generic-fields-per-program copybook this shop has always
000600* kept, one per subsystem.
000700*
000800* Date        Version  Description
000900* ----        -------  -----------
001000* 1989-04-03  1.0      First release                              CR-1001 
001050* 2006-03-20  1.1      Reviewed alongside CR-1271/CR-1272/CR-1273
001060*                      (labelled-number pick-up and decoy-agent
001070*                      changes) - these generic fields needed no
001080*                      change                                     CR-1277 
001100*================================================================*
001200
001300 01  W-FOUND-DX              PIC S9(4)  COMP.
001400 01  W-SUB-1                 PIC S9(4)  COMP.
001500 01  W-SUB-2                 PIC S9(4)  COMP.
001600 01  W-SUB-D                 PIC S9(4)  COMP.
001700 01  W-SCAN-POS              PIC S9(4)  COMP.
001800 01  W-SCAN-LEN              PIC S9(4)  COMP.
001900 01  W-TEXT-LEN              PIC S9(4)  COMP.
002000
002100 01  FILLER                  PIC X(01)       VALUE 'Y'.
002200     88  W-FIRST-CALL                        VALUE 'Y'.
002300     88  W-NOT-FIRST-CALL                    VALUE 'N'.
002400
002500 01  W-COMPILED-DATE.
002600     05  W-COMPILED-DATE-YYYY
002700                             PIC X(04).
002800     05  W-COMPILED-DATE-MM  PIC X(02).
002900     05  W-COMPILED-DATE-DD  PIC X(02).
003000     05  W-COMPILED-TIME-HH  PIC X(02).
003100     05  W-COMPILED-TIME-MM  PIC X(02).
003200     05  W-COMPILED-TIME-SS  PIC X(02).
003300     05  FILLER              PIC X(07).
003400
