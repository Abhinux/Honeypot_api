000100*======================== SCAM-MAILROOM ========================*
000200* Authors: M. Okafor, R. Dsouza, S. Patwal
000300*
000400* License: Internal use only
000500*
000600* SCMXTRCT - INTEL-EXTRACTOR.  Character scan of the scammer's
000700* own text (never the agent's or the victim's) for the six
000800* intelligence items the unit wants out of every session: bank
000900* accounts, IFSC codes, UPI handles, phishing links, phone
001000* numbers and suspicious keywords/phrases.  Every list is
001100* deduplicated in first-seen order and capped before it goes
001200* back to the caller - SCMMAIN does the session-level merge
001300* against what is already on file.
001400*
001500* Date        Version  Description
001600* ----        -------  -----------
001700* 1989-04-03  0.1      First release                              CR-1001 
001800* 1990-08-22  0.2      Added phone/keyword scans                  CR-1019 
001900* 1992-06-30  0.3      Suspicious-URL host rule added             CR-1058 
002000* 1998-12-02  0.4      Year-2000 review - no date fields          CR-1190 
002100*                      in this module, no change required
002200* 2006-07-19  0.5      Added labelled-number pick-up for bank
002300*                      accounts and phones - a/c no:, mobile:,
002400*                      phone:, contact: and call: followed by a
002500*                      split-up digit run previously fell through CR-1271 
002600* 2006-08-09  0.6      Whitelist check was a leading-substring
002700*                      test - missed genuine subdomains and let
002800*                      a brand-prefix typosquat through.  Now an
002900*                      exact-match-or-dot-suffix test             CR-1279 
003000* 2006-08-10  0.7      Swapped every UPPER-CASE/LOWER-CASE/TRIM/
003100*                      LENGTH intrinsic for INSPECT CONVERTING
003200*                      and hand-rolled backward-scan length
003300*                      walks - this shop's code does not call
003400*                      COBOL-2002 intrinsics                       CR-1280
003500*================================================================*
003600
003700 IDENTIFICATION DIVISION.
003800*========================
003900
004000 PROGRAM-ID.             SCMXTRCT.
004100 AUTHOR.                 R. DSOUZA.
004200 INSTALLATION.           SCAM MAILROOM UNIT.
004300 DATE-WRITTEN.           04/03/89.
004400 DATE-COMPILED.
004500 SECURITY.               UNCLASSIFIED.
004600
004700 ENVIRONMENT DIVISION.
004800*=====================
004900
005000 CONFIGURATION SECTION.
005100*----------------------
005200
005300 SOURCE-COMPUTER.
005400     IBM-Z15.
005500
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800
005900 INPUT-OUTPUT SECTION.
006000*---------------------
006100
006200 FILE-CONTROL.
006300/
006400 DATA DIVISION.
006500*==============
006600
006700 FILE SECTION.
006800*-------------
006900
007000 WORKING-STORAGE SECTION.
007100*------------------------
007200
007300 COPY SCMGENW.
007400 COPY SCMXTRW.
007500
007600 01  W-TEXT                  PIC X(2000).
007700 01  W-TEXT-UPPER            PIC X(2000).
007800 01  W-TEXT-LOWER            PIC X(2000).
007900 01  FILLER REDEFINES W-TEXT.
008000     05  W-TEXT-CHARS                         OCCURS 2000
008100                                               INDEXED W-TC-DX.
008200         10  W-TEXT-CHAR     PIC X(01).
008300
008400 01  W-RUN-START             PIC S9(4)   COMP.
008500 01  W-RUN-LEN               PIC S9(4)   COMP.
008600 01  W-TOKEN-START           PIC S9(4)   COMP.
008700 01  W-TOKEN-END             PIC S9(4)   COMP.
008800 01  W-SLASH-POS             PIC S9(4)   COMP.
008900 01  W-CAND                  PIC X(80).
009000 01  FILLER REDEFINES W-CAND.
009100     05  W-CAND-DIGITS                        OCCURS 80.
009200         10  W-CAND-DIGIT-CH PIC X(01).
009300 01  W-CAND-LEN              PIC S9(4)   COMP.
009400 01  W-FOUND-FLAG            PIC X(01).
009500     88  W-WAS-FOUND                        VALUE 'Y'.
009600     88  W-NOT-FOUND                        VALUE 'N'.
009700 01  W-HOST-TEXT             PIC X(80).
009800 01  W-HOST-LEN              PIC S9(4)   COMP.
009900 01  W-DOMAIN-LEN            PIC S9(4)   COMP.
010000 01  W-SUFFIX-START          PIC S9(4)   COMP.
010100 01  W-SUSPICIOUS-FLAG       PIC X(01).
010200     88  W-URL-SUSPICIOUS                    VALUE 'Y'.
010300 01  W-AT-POS                PIC S9(4)   COMP.
010400 01  W-PHRASE-LEN            PIC S9(4)   COMP.
010500 01  W-DERIVED-CNT           PIC S9(4)   COMP.
010600 01  W-SEARCH-PHRASE         PIC X(30).
010700 01  FILLER REDEFINES W-SEARCH-PHRASE.
010800     05  W-SEARCH-PHRASE-CHARS                OCCURS 30.
010900         10  W-SEARCH-PHRASE-CH PIC X(01).
011000 01  W-WALK-ACTIVE-FLAG      PIC X(01).
011100     88  W-WALK-ACTIVE                       VALUE 'Y'.
011200     88  W-WALK-STOPPED                       VALUE 'N'.
011300*
011400*    labelled-number pick-up for bank accounts and phones - the
011500*    maximal-run scans above miss a number that is split up by
011600*    punctuation behind a label, e.g. "a/c no: 1234-5678-90".
011700 01  W-LABEL-LEN             PIC S9(4)   COMP.
011800 01  W-LABEL-SCAN-POS        PIC S9(4)   COMP.
011900 01  W-NUMWORD-LEN           PIC S9(4)   COMP.
012000 01  W-DIGIT-CNT             PIC S9(4)   COMP.
012100/
012200 LINKAGE SECTION.
012300*----------------
012400
012500 COPY SCMXTRL.
012600/
012700 PROCEDURE DIVISION USING L-XTRACT-PARM.
012800*==================
012900
013000 MAIN.
013100*-----
013200
013300     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
013400
013500     PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
013600     .
013700 MAIN-EXIT.
013800     GOBACK.
013900/
014000 SUB-1000-START-UP.
014100*------------------
014200
014300     IF      W-NOT-FIRST-CALL
014400         GO TO SUB-1000-EXIT
014500     END-IF
014600
014700     SET  W-NOT-FIRST-CALL   TO TRUE
014800     MOVE FUNCTION WHEN-COMPILED
014900                             TO W-COMPILED-DATE
015000
015100     DISPLAY 'SCMXTRCT compiled on '
015200         W-COMPILED-DATE-YYYY '/'
015300         W-COMPILED-DATE-MM   '/'
015400         W-COMPILED-DATE-DD   ' at '
015500         W-COMPILED-TIME-HH   ':'
015600         W-COMPILED-TIME-MM   ':'
015700         W-COMPILED-TIME-SS
015800     .
015900 SUB-1000-EXIT.
016000     EXIT.
016100/
016200 SUB-2000-PROCESS.
016300*-----------------
016400
016500     MOVE LX-SCAN-TEXT        TO W-TEXT
016600     MOVE W-TEXT              TO W-TEXT-UPPER
016700     MOVE W-TEXT              TO W-TEXT-LOWER
016800     INSPECT W-TEXT-UPPER    CONVERTING
016900         'abcdefghijklmnopqrstuvwxyz'
017000         TO
017100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
017200     INSPECT W-TEXT-LOWER    CONVERTING
017300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
017400         TO
017500         'abcdefghijklmnopqrstuvwxyz'
017600
017700     MOVE 0                   TO LX-BANK-CNT LX-IFSC-CNT
017800                                 LX-UPI-CNT  LX-LINK-CNT
017900                                 LX-PHONE-CNT LX-KEYWORD-CNT
018000
018100     PERFORM SUB-2100-BANK-ACCOUNTS THRU SUB-2100-EXIT
018200     PERFORM SUB-2200-IFSC-CODES    THRU SUB-2200-EXIT
018300     PERFORM SUB-2300-UPI-IDS       THRU SUB-2300-EXIT
018400     PERFORM SUB-2400-LINKS         THRU SUB-2400-EXIT
018500     PERFORM SUB-2500-PHONES        THRU SUB-2500-EXIT
018600     PERFORM SUB-2600-KEYWORDS      THRU SUB-2600-EXIT
018700     .
018800 SUB-2000-EXIT.
018900     EXIT.
019000/
019100 SUB-2100-BANK-ACCOUNTS.
019200*-----------------------
019300*    maximal digit runs of 9-18 digits, neither end touching
019400*    another digit (a run only closes when the next character
019500*    is non-numeric, so both ends are guaranteed non-digit).
019600
019700     MOVE 0                   TO W-RUN-LEN W-RUN-START
019800
019900     PERFORM SUB-2105-BANK-SCAN-ONE THRU SUB-2105-EXIT
020000             VARYING W-SUB-1 FROM 1 BY 1
020100               UNTIL W-SUB-1 > 2000
020200                  OR LX-BANK-CNT = 5
020300
020400     PERFORM SUB-2115-BANK-LABEL-ONE THRU SUB-2115-EXIT
020500             VARYING W-SUB-1 FROM 1 BY 1
020600               UNTIL W-SUB-1 > 1990
020700                  OR LX-BANK-CNT = 5
020800     .
020900 SUB-2100-EXIT.
021000     EXIT.
021100/
021200 SUB-2105-BANK-SCAN-ONE.
021300*-----------------------
021400
021500     IF      W-TEXT-CHAR(W-SUB-1) IS NUMERIC
021600         IF      W-RUN-LEN = 0
021700             MOVE W-SUB-1        TO W-RUN-START
021800         END-IF
021900         ADD  1                  TO W-RUN-LEN
022000     ELSE
022100         IF      W-RUN-LEN >= 9
022200         AND     W-RUN-LEN NOT > 18
022300             PERFORM SUB-2110-ADD-BANK THRU SUB-2110-EXIT
022400         END-IF
022500         MOVE 0                  TO W-RUN-LEN
022600     END-IF
022700     .
022800 SUB-2105-EXIT.
022900     EXIT.
023000/
023100 SUB-2110-ADD-BANK.
023200*------------------
023300
023400     MOVE SPACES               TO W-CAND
023500     MOVE W-RUN-LEN             TO W-CAND-LEN
023600
023700     IF      W-CAND-LEN > 18
023800         MOVE 18                TO W-CAND-LEN
023900     END-IF
024000
024100     MOVE W-TEXT(W-RUN-START : W-CAND-LEN)
024200                                 TO W-CAND
024300
024400     PERFORM SUB-8100-BANK-DUP-CHECK THRU SUB-8100-EXIT
024500
024600     IF      W-NOT-FOUND
024700     AND     LX-BANK-CNT < 5
024800         ADD  1                 TO LX-BANK-CNT
024900         SET  LX-BANK-DX        TO LX-BANK-CNT
025000         MOVE W-CAND            TO LX-BANK-ACCOUNT(LX-BANK-DX)
025100     END-IF
025200     .
025300 SUB-2110-EXIT.
025400     EXIT.
025500/
025600 SUB-2115-BANK-LABEL-ONE.
025700*------------------------
025800*    "account" or "a/c" - the run above only catches digits
025900*    that are already contiguous, so a number the scammer has
026000*    broken up with punctuation needs its own pick-up here.
026100
026200     MOVE 0                      TO W-LABEL-LEN
026300
026400     IF      W-TEXT-LOWER(W-SUB-1 : 7)  = 'account'
026500         MOVE 7                   TO W-LABEL-LEN
026600     END-IF
026700     IF      W-TEXT-LOWER(W-SUB-1 : 3)  = 'a/c'
026800         MOVE 3                   TO W-LABEL-LEN
026900     END-IF
027000
027100     IF      W-LABEL-LEN > 0
027200         PERFORM SUB-2120-BUILD-LABELLED-BANK
027300                                   THRU SUB-2120-EXIT
027400     END-IF
027500     .
027600 SUB-2115-EXIT.
027700     EXIT.
027800/
027900 SUB-2120-BUILD-LABELLED-BANK.
028000*-----------------------------
028100*    past the label, an optional "number"/"no", then a ':' or
028200*    space, then the digit run - hyphens, dots and single blanks
028300*    inside the run are skipped, not treated as the end of it.
028400
028500     MOVE W-SUB-1                 TO W-LABEL-SCAN-POS
028600     ADD  W-LABEL-LEN              TO W-LABEL-SCAN-POS
028700
028800     PERFORM SUB-2122-SKIP-BLANK THRU SUB-2122-EXIT
028900             UNTIL W-LABEL-SCAN-POS > 1994
029000                OR W-TEXT-LOWER(W-LABEL-SCAN-POS : 1) NOT = SPACE
029100
029200     IF      W-LABEL-SCAN-POS > 1994
029300         GO TO SUB-2120-EXIT
029400     END-IF
029500     MOVE 0                        TO W-NUMWORD-LEN
029600     IF      W-TEXT-LOWER(W-LABEL-SCAN-POS : 6) = 'number'
029700         MOVE 6                    TO W-NUMWORD-LEN
029800     END-IF
029900     IF      W-TEXT-LOWER(W-LABEL-SCAN-POS : 2) = 'no'
030000         MOVE 2                    TO W-NUMWORD-LEN
030100     END-IF
030200
030300     IF      W-NUMWORD-LEN > 0
030400         ADD  W-NUMWORD-LEN         TO W-LABEL-SCAN-POS
030500         PERFORM SUB-2122-SKIP-BLANK THRU SUB-2122-EXIT
030600                 UNTIL W-LABEL-SCAN-POS > 1994
030700                    OR W-TEXT-LOWER(W-LABEL-SCAN-POS : 1)
030800                                                 NOT = SPACE
030900     END-IF
031000
031100     IF      W-LABEL-SCAN-POS > 1994
031200         GO TO SUB-2120-EXIT
031300     END-IF
031400     IF      W-TEXT-LOWER(W-LABEL-SCAN-POS : 1) = ':'
031500         ADD  1                    TO W-LABEL-SCAN-POS
031600         PERFORM SUB-2122-SKIP-BLANK THRU SUB-2122-EXIT
031700                 UNTIL W-LABEL-SCAN-POS > 1994
031800                    OR W-TEXT-LOWER(W-LABEL-SCAN-POS : 1)
031900                                                 NOT = SPACE
032000     END-IF
032100
032200     IF      W-LABEL-SCAN-POS > 1994
032300         GO TO SUB-2120-EXIT
032400     END-IF
032500
032600     MOVE W-LABEL-SCAN-POS         TO W-TOKEN-START
032700     MOVE W-LABEL-SCAN-POS         TO W-TOKEN-END
032800     MOVE 0                        TO W-DIGIT-CNT
032900     SET  W-WALK-ACTIVE            TO TRUE
033000
033100     PERFORM SUB-2124-BANK-DIGIT-WALK THRU SUB-2124-EXIT
033200             UNTIL W-TOKEN-END >= 2000
033300                OR W-WALK-STOPPED
033400                OR W-DIGIT-CNT = 18
033500
033600     IF      W-DIGIT-CNT < 9
033700     OR      W-DIGIT-CNT > 18
033800         GO TO SUB-2120-EXIT
033900     END-IF
034000
034100     MOVE SPACES                   TO W-CAND
034200     MOVE 0                        TO W-CAND-LEN
034300     PERFORM SUB-2126-BANK-COLLECT THRU SUB-2126-EXIT
034400             VARYING W-SUB-2 FROM W-TOKEN-START BY 1
034500               UNTIL W-SUB-2 > W-TOKEN-END
034600
034700     PERFORM SUB-8100-BANK-DUP-CHECK THRU SUB-8100-EXIT
034800
034900     IF      W-NOT-FOUND
035000     AND     LX-BANK-CNT < 5
035100         ADD  1                    TO LX-BANK-CNT
035200         SET  LX-BANK-DX           TO LX-BANK-CNT
035300         MOVE W-CAND               TO LX-BANK-ACCOUNT(LX-BANK-DX)
035400     END-IF
035500     .
035600 SUB-2120-EXIT.
035700     EXIT.
035800/
035900 SUB-2122-SKIP-BLANK.
036000*--------------------
036100
036200     ADD  1                        TO W-LABEL-SCAN-POS
036300     .
036400 SUB-2122-EXIT.
036500     EXIT.
036600/
036700 SUB-2124-BANK-DIGIT-WALK.
036800*------------------------
036900*    a single separator is skipped only when another digit
037000*    follows it - two non-digit characters in a row, or a
037100*    letter, closes the run.
037200
037300     IF      W-TEXT(W-TOKEN-END + 1 : 1) IS NUMERIC
037400         ADD  1                     TO W-TOKEN-END
037500         ADD  1                     TO W-DIGIT-CNT
037600     ELSE
037700         IF      (W-TEXT(W-TOKEN-END + 1 : 1) = SPACE
037800                OR W-TEXT(W-TOKEN-END + 1 : 1) = '-'
037900                OR W-TEXT(W-TOKEN-END + 1 : 1) = '.')
038000         AND     W-TEXT(W-TOKEN-END + 2 : 1) IS NUMERIC
038100             ADD  1                 TO W-TOKEN-END
038200         ELSE
038300             SET  W-WALK-STOPPED    TO TRUE
038400         END-IF
038500     END-IF
038600     .
038700 SUB-2124-EXIT.
038800     EXIT.
038900/
039000 SUB-2126-BANK-COLLECT.
039100*----------------------
039200*    copies the digits only out of the token span just walked,
039300*    dropping the separators skipped over above.
039400
039500     IF      W-TEXT(W-SUB-2 : 1) IS NUMERIC
039600         ADD  1                     TO W-CAND-LEN
039700         MOVE W-TEXT(W-SUB-2 : 1)   TO W-CAND(W-CAND-LEN : 1)
039800     END-IF
039900     .
040000 SUB-2126-EXIT.
040100     EXIT.
040200/
040300 SUB-8100-BANK-DUP-CHECK.
040400*------------------------
040500
040600     SET  W-NOT-FOUND          TO TRUE
040700
040800     PERFORM SUB-8105-BANK-DUP-ONE THRU SUB-8105-EXIT
040900             VARYING LX-BANK-DX FROM 1 BY 1
041000               UNTIL LX-BANK-DX > LX-BANK-CNT
041100                  OR W-WAS-FOUND
041200     .
041300 SUB-8100-EXIT.
041400     EXIT.
041500/
041600 SUB-8105-BANK-DUP-ONE.
041700*----------------------
041800
041900     IF      LX-BANK-ACCOUNT(LX-BANK-DX) = W-CAND
042000         SET  W-WAS-FOUND       TO TRUE
042100     END-IF
042200     .
042300 SUB-8105-EXIT.
042400     EXIT.
042500/
042600 SUB-2200-IFSC-CODES.
042700*--------------------
042800*    11-char token: 4 uppercase letters, a literal zero, then
042900*    6 uppercase-or-digit characters.
043000
043100     PERFORM SUB-2205-IFSC-SCAN-ONE THRU SUB-2205-EXIT
043200             VARYING W-SUB-1 FROM 1 BY 1
043300               UNTIL W-SUB-1 > 1990
043400                  OR LX-IFSC-CNT = 5
043500     .
043600 SUB-2200-EXIT.
043700     EXIT.
043800/
043900 SUB-2205-IFSC-SCAN-ONE.
044000*-----------------------
044100
044200     IF      W-TEXT-UPPER(W-SUB-1 : 1)       IS ALPHABETIC-UPPER
044300     AND     W-TEXT-UPPER(W-SUB-1 + 1 : 1)   IS ALPHABETIC-UPPER
044400     AND     W-TEXT-UPPER(W-SUB-1 + 2 : 1)   IS ALPHABETIC-UPPER
044500     AND     W-TEXT-UPPER(W-SUB-1 + 3 : 1)   IS ALPHABETIC-UPPER
044600     AND     W-TEXT-UPPER(W-SUB-1 + 4 : 1)   = '0'
044700         PERFORM SUB-2210-CHECK-IFSC-TAIL
044800                   THRU SUB-2210-EXIT
044900                   VARYING W-FOUND-DX FROM 6 BY 1
045000                     UNTIL W-FOUND-DX > 11
045100         IF      W-SUB-D = 0
045200             MOVE W-TEXT-UPPER(W-SUB-1 : 11)
045300                                TO W-CAND
045400             PERFORM SUB-8200-IFSC-DUP-CHECK
045500                                THRU SUB-8200-EXIT
045600             IF      W-NOT-FOUND
045700             AND     LX-IFSC-CNT < 5
045800                 ADD  1         TO LX-IFSC-CNT
045900                 SET  LX-IFSC-DX TO LX-IFSC-CNT
046000                 MOVE W-CAND(1 : 11)
046100                                TO LX-IFSC-CODE(LX-IFSC-DX)
046200             END-IF
046300         END-IF
046400     END-IF
046500     .
046600 SUB-2205-EXIT.
046700     EXIT.
046800/
046900 SUB-2210-CHECK-IFSC-TAIL.
047000*-------------------------
047100*    W-SUB-D counts tail characters that fail the alnum test;
047200*    zero when the PERFORM ends means the whole tail held.
047300
047400     IF      W-FOUND-DX = 6
047500         MOVE 0                  TO W-SUB-D
047600     END-IF
047700
047800     IF      NOT (W-TEXT-UPPER(W-SUB-1 + W-FOUND-DX - 1 : 1)
047900                       IS ALPHABETIC-UPPER)
048000     AND     NOT (W-TEXT-UPPER(W-SUB-1 + W-FOUND-DX - 1 : 1)
048100                       IS NUMERIC)
048200         ADD  1                  TO W-SUB-D
048300     END-IF
048400     .
048500 SUB-2210-EXIT.
048600     EXIT.
048700/
048800 SUB-8200-IFSC-DUP-CHECK.
048900*------------------------
049000
049100     SET  W-NOT-FOUND          TO TRUE
049200
049300     PERFORM SUB-8205-IFSC-DUP-ONE THRU SUB-8205-EXIT
049400             VARYING LX-IFSC-DX FROM 1 BY 1
049500               UNTIL LX-IFSC-DX > LX-IFSC-CNT
049600                  OR W-WAS-FOUND
049700     .
049800 SUB-8200-EXIT.
049900     EXIT.
050000/
050100 SUB-8205-IFSC-DUP-ONE.
050200*----------------------
050300
050400     IF      LX-IFSC-CODE(LX-IFSC-DX) = W-CAND(1 : 11)
050500         SET  W-WAS-FOUND       TO TRUE
050600     END-IF
050700     .
050800 SUB-8205-EXIT.
050900     EXIT.
051000/
051100 SUB-2300-UPI-IDS.
051200*-----------------
051300*    scan for '@', then walk backward over handle characters
051400*    (letters, digits, dot, hyphen, underscore) and forward over
051500*    the provider word.
051600
051700     PERFORM SUB-2305-UPI-SCAN-ONE THRU SUB-2305-EXIT
051800             VARYING W-SUB-1 FROM 1 BY 1
051900               UNTIL W-SUB-1 > 2000
052000                  OR LX-UPI-CNT = 5
052100     .
052200 SUB-2300-EXIT.
052300     EXIT.
052400/
052500 SUB-2305-UPI-SCAN-ONE.
052600*----------------------
052700
052800     IF      W-TEXT-LOWER(W-SUB-1 : 1) = '@'
052900         MOVE W-SUB-1              TO W-AT-POS
053000         PERFORM SUB-2310-BUILD-UPI-CAND
053100                                    THRU SUB-2310-EXIT
053200     END-IF
053300     .
053400 SUB-2305-EXIT.
053500     EXIT.
053600/
053700 SUB-2310-BUILD-UPI-CAND.
053800*------------------------
053900
054000     MOVE W-AT-POS               TO W-TOKEN-START
054100     SET  W-WALK-ACTIVE          TO TRUE
054200
054300     PERFORM SUB-2315-WALK-BACK THRU SUB-2315-EXIT
054400             UNTIL W-TOKEN-START <= 1
054500                OR W-WALK-STOPPED
054600
054700     MOVE W-AT-POS               TO W-TOKEN-END
054800     SET  W-WALK-ACTIVE          TO TRUE
054900
055000     PERFORM SUB-2320-WALK-FORWARD THRU SUB-2320-EXIT
055100             UNTIL W-TOKEN-END >= 2000
055200                OR W-WALK-STOPPED
055300
055400     IF      (W-AT-POS - W-TOKEN-START) < 3
055500         GO TO SUB-2310-EXIT
055600     END-IF
055700
055800     IF      W-TOKEN-END <= W-AT-POS
055900         GO TO SUB-2310-EXIT
056000     END-IF
056100
056200     MOVE SPACES                 TO W-CAND
056300     COMPUTE W-CAND-LEN = W-TOKEN-END - W-TOKEN-START + 1
056400     IF      W-CAND-LEN > 40
056500         MOVE 40                  TO W-CAND-LEN
056600     END-IF
056700     MOVE W-TEXT-LOWER(W-TOKEN-START : W-CAND-LEN)
056800                                  TO W-CAND
056900
057000     PERFORM SUB-2325-FREEMAIL-CHECK THRU SUB-2325-EXIT
057100
057200     IF      W-WAS-FOUND
057300         GO TO SUB-2310-EXIT
057400     END-IF
057500
057600     PERFORM SUB-8300-UPI-DUP-CHECK THRU SUB-8300-EXIT
057700
057800     IF      W-NOT-FOUND
057900     AND     LX-UPI-CNT < 5
058000         ADD  1                   TO LX-UPI-CNT
058100         SET  LX-UPI-DX           TO LX-UPI-CNT
058200         MOVE W-CAND(1 : 40)      TO LX-UPI-ID(LX-UPI-DX)
058300     END-IF
058400     .
058500 SUB-2310-EXIT.
058600     EXIT.
058700/
058800 SUB-2315-WALK-BACK.
058900*-------------------
059000
059100     IF      W-TEXT-LOWER(W-TOKEN-START - 1 : 1) IS ALPHABETIC
059200     OR      W-TEXT-LOWER(W-TOKEN-START - 1 : 1) IS NUMERIC
059300     OR      W-TEXT-LOWER(W-TOKEN-START - 1 : 1) = '.'
059400     OR      W-TEXT-LOWER(W-TOKEN-START - 1 : 1) = '-'
059500     OR      W-TEXT-LOWER(W-TOKEN-START - 1 : 1) = '_'
059600         SUBTRACT 1                TO W-TOKEN-START
059700     ELSE
059800         SET  W-WALK-STOPPED        TO TRUE
059900     END-IF
060000     .
060100 SUB-2315-EXIT.
060200     EXIT.
060300/
060400 SUB-2320-WALK-FORWARD.
060500*----------------------
060600
060700     IF      W-TEXT-LOWER(W-TOKEN-END + 1 : 1) IS ALPHABETIC
060800     OR      W-TEXT-LOWER(W-TOKEN-END + 1 : 1) IS NUMERIC
060900     OR      W-TEXT-LOWER(W-TOKEN-END + 1 : 1) = '.'
061000         ADD  1                     TO W-TOKEN-END
061100     ELSE
061200         SET  W-WALK-STOPPED        TO TRUE
061300     END-IF
061400     .
061500 SUB-2320-EXIT.
061600     EXIT.
061700/
061800 SUB-2325-FREEMAIL-CHECK.
061900*-------------------------
062000*    reject handles ending at a personal-mail domain - the
062100*    unit wants corporate/UPI-provider addresses, not a
062200*    scammer's own gmail account.
062300
062400     SET  W-NOT-FOUND            TO TRUE
062500
062600     PERFORM SUB-2326-FREEMAIL-ONE THRU SUB-2326-EXIT
062700             VARYING FM-DX FROM 1 BY 1
062800               UNTIL FM-DX > FREEMAIL-DOM-CNT
062900                  OR W-WAS-FOUND
063000     .
063100 SUB-2325-EXIT.
063200     EXIT.
063300/
063400 SUB-2326-FREEMAIL-ONE.
063500*----------------------
063600
063700     MOVE 14                     TO W-PHRASE-LEN
063800     SET  W-WALK-ACTIVE          TO TRUE
063900     PERFORM SUB-2327-FREEMAIL-LEN THRU SUB-2327-EXIT
064000             UNTIL W-PHRASE-LEN < 1
064100                OR W-WALK-STOPPED
064200
064300     IF      W-CAND-LEN NOT < W-PHRASE-LEN
064400     AND     W-CAND(W-CAND-LEN - W-PHRASE-LEN + 1 : W-PHRASE-LEN)
064500               = FREEMAIL-DOM-TEXT(FM-DX) (1 : W-PHRASE-LEN)
064600         SET  W-WAS-FOUND           TO TRUE
064700     END-IF
064800     .
064900 SUB-2326-EXIT.
065000     EXIT.
065100/
065200 SUB-2327-FREEMAIL-LEN.
065300*-----------------------
065400*    backward walk from the table entry's fixed 14-byte width
065500*    down to its first non-space - the trimmed domain length.
065600
065700     IF      FREEMAIL-DOM-TEXT(FM-DX) (W-PHRASE-LEN : 1) NOT = SPACE
065800         SET  W-WALK-STOPPED     TO TRUE
065900     ELSE
066000         SUBTRACT 1              FROM W-PHRASE-LEN
066100     END-IF
066200     .
066300 SUB-2327-EXIT.
066400     EXIT.
066500/
066600 SUB-8300-UPI-DUP-CHECK.
066700*-----------------------
066800
066900     SET  W-NOT-FOUND          TO TRUE
067000
067100     PERFORM SUB-8305-UPI-DUP-ONE THRU SUB-8305-EXIT
067200             VARYING LX-UPI-DX FROM 1 BY 1
067300               UNTIL LX-UPI-DX > LX-UPI-CNT
067400                  OR W-WAS-FOUND
067500     .
067600 SUB-8300-EXIT.
067700     EXIT.
067800/
067900 SUB-8305-UPI-DUP-ONE.
068000*---------------------
068100
068200     IF      LX-UPI-ID(LX-UPI-DX) = W-CAND(1 : 40)
068300         SET  W-WAS-FOUND       TO TRUE
068400     END-IF
068500     .
068600 SUB-8305-EXIT.
068700     EXIT.
068800/
068900 SUB-2400-LINKS.
069000*---------------
069100*    tokens opening "http://", "https://" or "www." and running
069200*    to the next blank; kept only if the suspicious-URL rule
069300*    below says the host is not on the legitimate whitelist.
069400
069500     PERFORM SUB-2405-LINK-SCAN-ONE THRU SUB-2405-EXIT
069600             VARYING W-SUB-1 FROM 1 BY 1
069700               UNTIL W-SUB-1 > 1990
069800                  OR LX-LINK-CNT = 10
069900     .
070000 SUB-2400-EXIT.
070100     EXIT.
070200/
070300 SUB-2405-LINK-SCAN-ONE.
070400*-----------------------
070500
070600     MOVE 0                      TO W-PHRASE-LEN
070700
070800     IF      W-TEXT-LOWER(W-SUB-1 : 7)  = 'http://'
070900         MOVE 7                   TO W-PHRASE-LEN
071000     END-IF
071100     IF      W-TEXT-LOWER(W-SUB-1 : 8)  = 'https://'
071200         MOVE 8                   TO W-PHRASE-LEN
071300     END-IF
071400     IF      W-TEXT-LOWER(W-SUB-1 : 4)  = 'www.'
071500         MOVE 4                   TO W-PHRASE-LEN
071600     END-IF
071700
071800     IF      W-PHRASE-LEN > 0
071900         PERFORM SUB-2410-BUILD-LINK-CAND
072000                                   THRU SUB-2410-EXIT
072100     END-IF
072200     .
072300 SUB-2405-EXIT.
072400     EXIT.
072500/
072600 SUB-2410-BUILD-LINK-CAND.
072700*-------------------------
072800
072900     MOVE W-SUB-1                 TO W-TOKEN-START
073000     MOVE W-SUB-1                 TO W-TOKEN-END
073100     SET  W-WALK-ACTIVE           TO TRUE
073200
073300     PERFORM SUB-2415-LINK-WALK-END THRU SUB-2415-EXIT
073400             UNTIL W-TOKEN-END >= 2000
073500                OR W-WALK-STOPPED
073600
073700     MOVE SPACES                  TO W-CAND
073800     COMPUTE W-CAND-LEN = W-TOKEN-END - W-TOKEN-START + 1
073900     IF      W-CAND-LEN > 80
074000         MOVE 80                    TO W-CAND-LEN
074100     END-IF
074200     MOVE W-TEXT(W-TOKEN-START : W-CAND-LEN)
074300                                   TO W-CAND
074400
074500     PERFORM SUB-2420-URL-HOST-CHECK THRU SUB-2420-EXIT
074600
074700     IF      W-URL-SUSPICIOUS
074800         PERFORM SUB-8400-LINK-DUP-CHECK THRU SUB-8400-EXIT
074900         IF      W-NOT-FOUND
075000         AND     LX-LINK-CNT < 10
075100             ADD  1                  TO LX-LINK-CNT
075200             SET  LX-LINK-DX         TO LX-LINK-CNT
075300             MOVE W-CAND(1 : 80)
075400                           TO LX-PHISHING-LINK(LX-LINK-DX)
075500         END-IF
075600     END-IF
075700     .
075800 SUB-2410-EXIT.
075900     EXIT.
076000/
076100 SUB-2415-LINK-WALK-END.
076200*-----------------------
076300
076400     IF      W-TEXT(W-TOKEN-END + 1 : 1) = SPACE
076500     OR      W-TEXT(W-TOKEN-END + 1 : 1) = LOW-VALUE
076600         SET  W-WALK-STOPPED        TO TRUE
076700     ELSE
076800         ADD  1                     TO W-TOKEN-END
076900     END-IF
077000     .
077100 SUB-2415-EXIT.
077200     EXIT.
077300/
077400 SUB-2420-URL-HOST-CHECK.
077500*------------------------
077600*    strip the scheme and any leading www., then cut at the
077700*    first slash - what remains is the host.
077800
077900     SET  W-URL-SUSPICIOUS        TO TRUE
078000     INSPECT W-CAND               CONVERTING
078100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
078200         TO
078300         'abcdefghijklmnopqrstuvwxyz'
078400     MOVE 1                       TO W-TOKEN-START
078500
078600     IF      W-CAND(1 : 7)  = 'http://'
078700         MOVE 8                    TO W-TOKEN-START
078800     END-IF
078900     IF      W-CAND(1 : 8)  = 'https://'
079000         MOVE 9                    TO W-TOKEN-START
079100     END-IF
079200     IF      W-CAND(W-TOKEN-START : 4) = 'www.'
079300         ADD  4                    TO W-TOKEN-START
079400     END-IF
079500
079600     MOVE SPACES                  TO W-HOST-TEXT
079700     MOVE W-CAND-LEN               TO W-TOKEN-END
079800     MOVE 0                       TO W-SLASH-POS
079900
080000     PERFORM SUB-2425-FIND-SLASH THRU SUB-2425-EXIT
080100             VARYING W-SUB-2 FROM W-TOKEN-START BY 1
080200               UNTIL W-SUB-2 > W-CAND-LEN
080300                  OR W-SLASH-POS > 0
080400
080500     IF      W-SLASH-POS > 0
080600         MOVE W-SLASH-POS           TO W-TOKEN-END
080700     END-IF
080800
080900     COMPUTE W-HOST-LEN = W-TOKEN-END - W-TOKEN-START
081000     IF      W-HOST-LEN > 0
081100     AND     W-TOKEN-START NOT > W-CAND-LEN
081200         MOVE W-CAND(W-TOKEN-START : W-HOST-LEN)
081300                                   TO W-HOST-TEXT
081400     END-IF
081500
081600     PERFORM SUB-2430-CHECK-WHITELIST THRU SUB-2430-EXIT
081700             VARYING WD-DX FROM 1 BY 1
081800               UNTIL WD-DX > WL-DOMAIN-CNT
081900                  OR NOT W-URL-SUSPICIOUS
082000     .
082100 SUB-2420-EXIT.
082200     EXIT.
082300/
082400 SUB-2425-FIND-SLASH.
082500*--------------------
082600
082700     IF      W-CAND(W-SUB-2 : 1) = '/'
082800         MOVE W-SUB-2                TO W-SLASH-POS
082900     END-IF
083000     .
083100 SUB-2425-EXIT.
083200     EXIT.
083300/
083400 SUB-2430-CHECK-WHITELIST.
083500*-------------------------
083600*    host clears the whitelist when it equals the table entry
083700*    outright, or is a subdomain of it (host ends in '.' plus
083800*    the entry) - a leading-substring test alone is wrong both
083900*    ways: it misses a genuine subdomain like pay.google.com,
084000*    and it clears a brand-prefix typosquat like
084100*    google.com.evil-phish.ru that merely starts with the
084200*    whitelisted text (CR-1279).
084300
084400     SET  W-WALK-ACTIVE           TO TRUE
084500     PERFORM SUB-2431-DOMAIN-LEN  THRU SUB-2431-EXIT
084600
084700     IF      W-HOST-LEN = W-DOMAIN-LEN
084800     AND     W-HOST-TEXT(1 : W-DOMAIN-LEN)
084900                 = WL-DOMAIN-TEXT(WD-DX)(1 : W-DOMAIN-LEN)
085000         SET  W-URL-SUSPICIOUS     TO FALSE
085100     END-IF
085200
085300     IF      W-URL-SUSPICIOUS
085400     AND     W-HOST-LEN > W-DOMAIN-LEN
085500         COMPUTE W-SUFFIX-START = W-HOST-LEN - W-DOMAIN-LEN
085600         IF      W-HOST-TEXT(W-SUFFIX-START : 1) = '.'
085700         AND     W-HOST-TEXT(W-SUFFIX-START + 1 : W-DOMAIN-LEN)
085800                     = WL-DOMAIN-TEXT(WD-DX)(1 : W-DOMAIN-LEN)
085900             SET  W-URL-SUSPICIOUS TO FALSE
086000         END-IF
086100     END-IF
086200     .
086300 SUB-2430-EXIT.
086400     EXIT.
086500/
086600 SUB-2431-DOMAIN-LEN.
086700*--------------------
086800*    backward walk from the table entry's fixed 20-byte width
086900*    down to its first non-space - the trimmed domain length.
087000
087100     MOVE 20                      TO W-DOMAIN-LEN
087200     SET  W-WALK-ACTIVE           TO TRUE
087300
087400     PERFORM SUB-2432-DOMAIN-LEN-ONE THRU SUB-2432-EXIT
087500             UNTIL W-DOMAIN-LEN < 1
087600                OR W-WALK-STOPPED
087700     .
087800 SUB-2431-EXIT.
087900     EXIT.
088000/
088100 SUB-2432-DOMAIN-LEN-ONE.
088200*-----------------------
088300
088400     IF      WL-DOMAIN-TEXT(WD-DX)(W-DOMAIN-LEN : 1) NOT = SPACE
088500         SET  W-WALK-STOPPED      TO TRUE
088600     ELSE
088700         SUBTRACT 1               FROM W-DOMAIN-LEN
088800     END-IF
088900     .
089000 SUB-2432-EXIT.
089100     EXIT.
089200/
089300 SUB-8400-LINK-DUP-CHECK.
089400*------------------------
089500
089600     SET  W-NOT-FOUND          TO TRUE
089700
089800     PERFORM SUB-8405-LINK-DUP-ONE THRU SUB-8405-EXIT
089900             VARYING LX-LINK-DX FROM 1 BY 1
090000               UNTIL LX-LINK-DX > LX-LINK-CNT
090100                  OR W-WAS-FOUND
090200     .
090300 SUB-8400-EXIT.
090400     EXIT.
090500/
090600 SUB-8405-LINK-DUP-ONE.
090700*----------------------
090800
090900     IF      LX-PHISHING-LINK(LX-LINK-DX) = W-CAND(1 : 80)
091000         SET  W-WAS-FOUND       TO TRUE
091100     END-IF
091200     .
091300 SUB-8405-EXIT.
091400     EXIT.
091500/
091600 SUB-2500-PHONES.
091700*----------------
091800*    +91 plus 10 digits, standalone 10-digit runs, and 10-to-12
091900*    digit runs generally - normalised to +91 plus 10 digits.
092000
092100     MOVE 0                   TO W-RUN-LEN W-RUN-START
092200
092300     PERFORM SUB-2505-PHONE-SCAN-ONE THRU SUB-2505-EXIT
092400             VARYING W-SUB-1 FROM 1 BY 1
092500               UNTIL W-SUB-1 > 2000
092600                  OR LX-PHONE-CNT = 5
092700
092800     PERFORM SUB-2515-PHONE-LABEL-ONE THRU SUB-2515-EXIT
092900             VARYING W-SUB-1 FROM 1 BY 1
093000               UNTIL W-SUB-1 > 1990
093100                  OR LX-PHONE-CNT = 5
093200     .
093300 SUB-2500-EXIT.
093400     EXIT.
093500/
093600 SUB-2505-PHONE-SCAN-ONE.
093700*------------------------
093800
093900     IF      W-TEXT-CHAR(W-SUB-1) IS NUMERIC
094000         IF      W-RUN-LEN = 0
094100             MOVE W-SUB-1        TO W-RUN-START
094200         END-IF
094300         ADD  1                  TO W-RUN-LEN
094400     ELSE
094500         IF      W-RUN-LEN > 0
094600             PERFORM SUB-2510-ADD-PHONE THRU SUB-2510-EXIT
094700         END-IF
094800         MOVE 0                  TO W-RUN-LEN
094900     END-IF
095000     .
095100 SUB-2505-EXIT.
095200     EXIT.
095300/
095400 SUB-2510-ADD-PHONE.
095500*-------------------
095600
095700     MOVE SPACES               TO W-CAND
095800
095900     EVALUATE TRUE
096000       WHEN W-RUN-LEN = 10
096100         MOVE '+91'              TO W-CAND(1 : 3)
096200         MOVE W-TEXT(W-RUN-START : 10)
096300                                 TO W-CAND(4 : 10)
096400       WHEN W-RUN-LEN = 12
096500       AND  W-TEXT(W-RUN-START : 2) = '91'
096600         MOVE '+'                TO W-CAND(1 : 1)
096700         MOVE W-TEXT(W-RUN-START : 12)
096800                                 TO W-CAND(2 : 12)
096900       WHEN W-RUN-LEN > 10
097000         MOVE '+'                TO W-CAND(1 : 1)
097100         MOVE W-RUN-LEN           TO W-CAND-LEN
097200         IF      W-CAND-LEN > 12
097300             MOVE 12               TO W-CAND-LEN
097400         END-IF
097500         MOVE W-TEXT(W-RUN-START : W-CAND-LEN)
097600                                 TO W-CAND(2 : W-CAND-LEN)
097700       WHEN OTHER
097800         GO TO SUB-2510-EXIT
097900     END-EVALUATE
098000
098100     PERFORM SUB-8500-PHONE-DUP-CHECK THRU SUB-8500-EXIT
098200
098300     IF      W-NOT-FOUND
098400     AND     LX-PHONE-CNT < 5
098500         ADD  1                 TO LX-PHONE-CNT
098600         SET  LX-PHONE-DX       TO LX-PHONE-CNT
098700         MOVE W-CAND(1 : 13)    TO LX-PHONE-NUMBER(LX-PHONE-DX)
098800     END-IF
098900     .
099000 SUB-2510-EXIT.
099100     EXIT.
099200/
099300 SUB-2515-PHONE-LABEL-ONE.
099400*-------------------------
099500*    "mobile", "phone", "contact" or "call" - same gap the
099600*    label pick-up fills for bank accounts, just with this
099700*    category's own label words and no optional qualifier.
099800
099900     MOVE 0                       TO W-LABEL-LEN
100000
100100     IF      W-TEXT-LOWER(W-SUB-1 : 6)  = 'mobile'
100200         MOVE 6                    TO W-LABEL-LEN
100300     END-IF
100400     IF      W-TEXT-LOWER(W-SUB-1 : 5)  = 'phone'
100500         MOVE 5                    TO W-LABEL-LEN
100600     END-IF
100700     IF      W-TEXT-LOWER(W-SUB-1 : 7)  = 'contact'
100800         MOVE 7                    TO W-LABEL-LEN
100900     END-IF
101000     IF      W-TEXT-LOWER(W-SUB-1 : 4)  = 'call'
101100         MOVE 4                    TO W-LABEL-LEN
101200     END-IF
101300
101400     IF      W-LABEL-LEN > 0
101500         PERFORM SUB-2520-BUILD-LABELLED-PHONE
101600                                   THRU SUB-2520-EXIT
101700     END-IF
101800     .
101900 SUB-2515-EXIT.
102000     EXIT.
102100/
102200 SUB-2520-BUILD-LABELLED-PHONE.
102300*------------------------------
102400*    past the label, a ':' or space, then the digit run - the
102500*    run is copied out digit-by-digit first, then re-assembled
102600*    with the same +91 prefix rule SUB-2510-ADD-PHONE uses for
102700*    a plain contiguous run.
102800
102900     MOVE W-SUB-1                  TO W-LABEL-SCAN-POS
103000     ADD  W-LABEL-LEN               TO W-LABEL-SCAN-POS
103100
103200     PERFORM SUB-2522-PHONE-SKIP-BLANK THRU SUB-2522-EXIT
103300             UNTIL W-LABEL-SCAN-POS > 1999
103400                OR W-TEXT-LOWER(W-LABEL-SCAN-POS : 1) NOT = SPACE
103500
103600     IF      W-LABEL-SCAN-POS > 1999
103700         GO TO SUB-2520-EXIT
103800     END-IF
103900     IF      W-TEXT-LOWER(W-LABEL-SCAN-POS : 1) = ':'
104000         ADD  1                     TO W-LABEL-SCAN-POS
104100         PERFORM SUB-2522-PHONE-SKIP-BLANK THRU SUB-2522-EXIT
104200                 UNTIL W-LABEL-SCAN-POS > 1999
104300                    OR W-TEXT-LOWER(W-LABEL-SCAN-POS : 1)
104400                                                 NOT = SPACE
104500     END-IF
104600
104700     IF      W-LABEL-SCAN-POS > 2000
104800         GO TO SUB-2520-EXIT
104900     END-IF
105000
105100     MOVE W-LABEL-SCAN-POS          TO W-TOKEN-START
105200     MOVE W-LABEL-SCAN-POS          TO W-TOKEN-END
105300     MOVE 0                         TO W-DIGIT-CNT
105400     SET  W-WALK-ACTIVE             TO TRUE
105500
105600     PERFORM SUB-2524-PHONE-DIGIT-WALK THRU SUB-2524-EXIT
105700             UNTIL W-TOKEN-END >= 2000
105800                OR W-WALK-STOPPED
105900                OR W-DIGIT-CNT = 12
106000
106100     IF      W-DIGIT-CNT < 10
106200         GO TO SUB-2520-EXIT
106300     END-IF
106400
106500     MOVE SPACES                    TO W-CAND
106600     MOVE 0                         TO W-CAND-LEN
106700     PERFORM SUB-2526-PHONE-COLLECT THRU SUB-2526-EXIT
106800             VARYING W-SUB-2 FROM W-TOKEN-START BY 1
106900               UNTIL W-SUB-2 > W-TOKEN-END
107000
107100     MOVE W-CAND                    TO W-HOST-TEXT
107200     MOVE SPACES                    TO W-CAND
107300
107400     EVALUATE TRUE
107500       WHEN W-CAND-LEN = 10
107600         MOVE '+91'                  TO W-CAND(1 : 3)
107700         MOVE W-HOST-TEXT(1 : 10)    TO W-CAND(4 : 10)
107800       WHEN W-CAND-LEN = 12
107900       AND  W-HOST-TEXT(1 : 2) = '91'
108000         MOVE '+'                    TO W-CAND(1 : 1)
108100         MOVE W-HOST-TEXT(1 : 12)    TO W-CAND(2 : 12)
108200       WHEN W-CAND-LEN > 10
108300         MOVE '+'                    TO W-CAND(1 : 1)
108400         MOVE W-HOST-TEXT(1 : W-CAND-LEN)
108500                                     TO W-CAND(2 : W-CAND-LEN)
108600       WHEN OTHER
108700         GO TO SUB-2520-EXIT
108800     END-EVALUATE
108900
109000     PERFORM SUB-8500-PHONE-DUP-CHECK THRU SUB-8500-EXIT
109100
109200     IF      W-NOT-FOUND
109300     AND     LX-PHONE-CNT < 5
109400         ADD  1                     TO LX-PHONE-CNT
109500         SET  LX-PHONE-DX           TO LX-PHONE-CNT
109600         MOVE W-CAND(1 : 13)        TO LX-PHONE-NUMBER(LX-PHONE-DX)
109700     END-IF
109800     .
109900 SUB-2520-EXIT.
110000     EXIT.
110100/
110200 SUB-2522-PHONE-SKIP-BLANK.
110300*--------------------------
110400
110500     ADD  1                         TO W-LABEL-SCAN-POS
110600     .
110700 SUB-2522-EXIT.
110800     EXIT.
110900/
111000 SUB-2524-PHONE-DIGIT-WALK.
111100*--------------------------
111200*    a single separator is skipped only when another digit
111300*    follows it - same rule the bank-account walk uses.
111400
111500     IF      W-TEXT(W-TOKEN-END + 1 : 1) IS NUMERIC
111600         ADD  1                      TO W-TOKEN-END
111700         ADD  1                      TO W-DIGIT-CNT
111800     ELSE
111900         IF      (W-TEXT(W-TOKEN-END + 1 : 1) = SPACE
112000                OR W-TEXT(W-TOKEN-END + 1 : 1) = '-'
112100                OR W-TEXT(W-TOKEN-END + 1 : 1) = '.')
112200         AND     W-TEXT(W-TOKEN-END + 2 : 1) IS NUMERIC
112300             ADD  1                  TO W-TOKEN-END
112400         ELSE
112500             SET  W-WALK-STOPPED     TO TRUE
112600         END-IF
112700     END-IF
112800     .
112900 SUB-2524-EXIT.
113000     EXIT.
113100/
113200 SUB-2526-PHONE-COLLECT.
113300*-----------------------
113400*    copies the digits only out of the token span just walked.
113500
113600     IF      W-TEXT(W-SUB-2 : 1) IS NUMERIC
113700         ADD  1                      TO W-CAND-LEN
113800         MOVE W-TEXT(W-SUB-2 : 1)    TO W-CAND(W-CAND-LEN : 1)
113900     END-IF
114000     .
114100 SUB-2526-EXIT.
114200     EXIT.
114300/
114400 SUB-8500-PHONE-DUP-CHECK.
114500*-------------------------
114600
114700     SET  W-NOT-FOUND          TO TRUE
114800
114900     PERFORM SUB-8505-PHONE-DUP-ONE THRU SUB-8505-EXIT
115000             VARYING LX-PHONE-DX FROM 1 BY 1
115100               UNTIL LX-PHONE-DX > LX-PHONE-CNT
115200                  OR W-WAS-FOUND
115300     .
115400 SUB-8500-EXIT.
115500     EXIT.
115600/
115700 SUB-8505-PHONE-DUP-ONE.
115800*-----------------------
115900
116000     IF      LX-PHONE-NUMBER(LX-PHONE-DX) = W-CAND(1 : 13)
116100         SET  W-WAS-FOUND       TO TRUE
116200     END-IF
116300     .
116400 SUB-8505-EXIT.
116500     EXIT.
116600/
116700 SUB-2600-KEYWORDS.
116800*------------------
116900*    source 1 - first three phrases (over 3 characters) of each
117000*    of the seven detection categories that occur in the text;
117100*    source 2 - the fixed urgent-phrase table.  Combined, deduped,
117200*    capped at 15.
117300
117400     PERFORM SUB-2610-SCAN-CATEGORY THRU SUB-2610-EXIT
117500             VARYING W-SUB-2 FROM 1 BY 1
117600               UNTIL W-SUB-2 > 7
117700                  OR LX-KEYWORD-CNT = 15
117800
117900     PERFORM SUB-2620-SCAN-FIXED-PHRASE THRU SUB-2620-EXIT
118000             VARYING W-SUB-1 FROM 1 BY 1
118100               UNTIL W-SUB-1 > FIXURG-PHRASE-CNT
118200                  OR LX-KEYWORD-CNT = 15
118300     .
118400 SUB-2600-EXIT.
118500     EXIT.
118600/
118700 SUB-2620-SCAN-FIXED-PHRASE.
118800*---------------------------
118900
119000     MOVE FIXURG-PHRASE-TEXT(W-SUB-1)
119100                             TO W-SEARCH-PHRASE
119200     PERFORM SUB-8550-SEARCH-PHRASE-LEN THRU SUB-8550-EXIT
119300     PERFORM SUB-8600-PHRASE-SCAN THRU SUB-8600-EXIT
119400     IF      W-WAS-FOUND
119500         MOVE W-SEARCH-PHRASE TO W-CAND(1 : 30)
119600         PERFORM SUB-8700-KEYWORD-ADD THRU SUB-8700-EXIT
119700     END-IF
119800     .
119900 SUB-2620-EXIT.
120000     EXIT.
120100/
120200 SUB-2610-SCAN-CATEGORY.
120300*-----------------------
120400*    W-SUB-2 selects the category table; derive up to the first
120500*    three phrases over 3 characters that occur in the text.
120600
120700     MOVE 0                    TO W-DERIVED-CNT
120800
120900     EVALUATE W-SUB-2
121000       WHEN 1
121100         PERFORM SUB-2611-SCAN-URGENCY    THRU SUB-2611-EXIT
121200       WHEN 2
121300         PERFORM SUB-2612-SCAN-BANKFRAUD  THRU SUB-2612-EXIT
121400       WHEN 3
121500         PERFORM SUB-2613-SCAN-UPIFRAUD   THRU SUB-2613-EXIT
121600       WHEN 4
121700         PERFORM SUB-2614-SCAN-PHISHING   THRU SUB-2614-EXIT
121800       WHEN 5
121900         PERFORM SUB-2615-SCAN-FAKEOFFER  THRU SUB-2615-EXIT
122000       WHEN 6
122100         PERFORM SUB-2616-SCAN-OTPHARVEST THRU SUB-2616-EXIT
122200       WHEN 7
122300         PERFORM SUB-2617-SCAN-SUSPKEYWRD THRU SUB-2617-EXIT
122400     END-EVALUATE
122500     .
122600 SUB-2610-EXIT.
122700     EXIT.
122800/
122900 SUB-2611-SCAN-URGENCY.
123000*----------------------
123100
123200     PERFORM SUB-2611A-ONE-PHRASE THRU SUB-2611A-EXIT
123300             VARYING W-SUB-1 FROM 1 BY 1
123400               UNTIL W-SUB-1 > URGENCY-PHRASE-CNT
123500                  OR W-DERIVED-CNT = 3
123600     .
123700 SUB-2611-EXIT.
123800     EXIT.
123900/
124000 SUB-2611A-ONE-PHRASE.
124100*---------------------
124200
124300     MOVE URGENCY-PHRASE-TEXT(W-SUB-1)
124400                               TO W-SEARCH-PHRASE
124500     PERFORM SUB-8550-SEARCH-PHRASE-LEN THRU SUB-8550-EXIT
124600
124700     IF      W-PHRASE-LEN > 3
124800         PERFORM SUB-8600-PHRASE-SCAN THRU SUB-8600-EXIT
124900         IF      W-WAS-FOUND
125000             ADD  1               TO W-DERIVED-CNT
125100             MOVE W-SEARCH-PHRASE TO W-CAND(1 : 30)
125200             PERFORM SUB-8700-KEYWORD-ADD THRU SUB-8700-EXIT
125300         END-IF
125400     END-IF
125500     .
125600 SUB-2611A-EXIT.
125700     EXIT.
125800/
125900 SUB-2612-SCAN-BANKFRAUD.
126000*------------------------
126100
126200     PERFORM SUB-2612A-ONE-PHRASE THRU SUB-2612A-EXIT
126300             VARYING W-SUB-1 FROM 1 BY 1
126400               UNTIL W-SUB-1 > BANKFRAUD-PHRASE-CNT
126500                  OR W-DERIVED-CNT = 3
126600     .
126700 SUB-2612-EXIT.
126800     EXIT.
126900/
127000 SUB-2612A-ONE-PHRASE.
127100*---------------------
127200
127300     MOVE BANKFRAUD-PHRASE-TEXT(W-SUB-1)
127400                               TO W-SEARCH-PHRASE
127500     PERFORM SUB-8550-SEARCH-PHRASE-LEN THRU SUB-8550-EXIT
127600
127700     IF      W-PHRASE-LEN > 3
127800         PERFORM SUB-8600-PHRASE-SCAN THRU SUB-8600-EXIT
127900         IF      W-WAS-FOUND
128000             ADD  1               TO W-DERIVED-CNT
128100             MOVE W-SEARCH-PHRASE TO W-CAND(1 : 30)
128200             PERFORM SUB-8700-KEYWORD-ADD THRU SUB-8700-EXIT
128300         END-IF
128400     END-IF
128500     .
128600 SUB-2612A-EXIT.
128700     EXIT.
128800/
128900 SUB-2613-SCAN-UPIFRAUD.
129000*-----------------------
129100
129200     PERFORM SUB-2613A-ONE-PHRASE THRU SUB-2613A-EXIT
129300             VARYING W-SUB-1 FROM 1 BY 1
129400               UNTIL W-SUB-1 > UPIFRAUD-PHRASE-CNT
129500                  OR W-DERIVED-CNT = 3
129600     .
129700 SUB-2613-EXIT.
129800     EXIT.
129900/
130000 SUB-2613A-ONE-PHRASE.
130100*---------------------
130200
130300     MOVE UPIFRAUD-PHRASE-TEXT(W-SUB-1)
130400                               TO W-SEARCH-PHRASE
130500     PERFORM SUB-8550-SEARCH-PHRASE-LEN THRU SUB-8550-EXIT
130600
130700     IF      W-PHRASE-LEN > 3
130800         PERFORM SUB-8600-PHRASE-SCAN THRU SUB-8600-EXIT
130900         IF      W-WAS-FOUND
131000             ADD  1               TO W-DERIVED-CNT
131100             MOVE W-SEARCH-PHRASE TO W-CAND(1 : 30)
131200             PERFORM SUB-8700-KEYWORD-ADD THRU SUB-8700-EXIT
131300         END-IF
131400     END-IF
131500     .
131600 SUB-2613A-EXIT.
131700     EXIT.
131800/
131900 SUB-2614-SCAN-PHISHING.
132000*-----------------------
132100
132200     PERFORM SUB-2614A-ONE-PHRASE THRU SUB-2614A-EXIT
132300             VARYING W-SUB-1 FROM 1 BY 1
132400               UNTIL W-SUB-1 > PHISHING-PHRASE-CNT
132500                  OR W-DERIVED-CNT = 3
132600     .
132700 SUB-2614-EXIT.
132800     EXIT.
132900/
133000 SUB-2614A-ONE-PHRASE.
133100*---------------------
133200
133300     MOVE PHISHING-PHRASE-TEXT(W-SUB-1)
133400                               TO W-SEARCH-PHRASE
133500     PERFORM SUB-8550-SEARCH-PHRASE-LEN THRU SUB-8550-EXIT
133600
133700     IF      W-PHRASE-LEN > 3
133800         PERFORM SUB-8600-PHRASE-SCAN THRU SUB-8600-EXIT
133900         IF      W-WAS-FOUND
134000             ADD  1               TO W-DERIVED-CNT
134100             MOVE W-SEARCH-PHRASE TO W-CAND(1 : 30)
134200             PERFORM SUB-8700-KEYWORD-ADD THRU SUB-8700-EXIT
134300         END-IF
134400     END-IF
134500     .
134600 SUB-2614A-EXIT.
134700     EXIT.
134800/
134900 SUB-2615-SCAN-FAKEOFFER.
135000*------------------------
135100
135200     PERFORM SUB-2615A-ONE-PHRASE THRU SUB-2615A-EXIT
135300             VARYING W-SUB-1 FROM 1 BY 1
135400               UNTIL W-SUB-1 > FAKEOFFER-PHRASE-CNT
135500                  OR W-DERIVED-CNT = 3
135600     .
135700 SUB-2615-EXIT.
135800     EXIT.
135900/
136000 SUB-2615A-ONE-PHRASE.
136100*---------------------
136200
136300     MOVE FAKEOFFER-PHRASE-TEXT(W-SUB-1)
136400                               TO W-SEARCH-PHRASE
136500     PERFORM SUB-8550-SEARCH-PHRASE-LEN THRU SUB-8550-EXIT
136600
136700     IF      W-PHRASE-LEN > 3
136800         PERFORM SUB-8600-PHRASE-SCAN THRU SUB-8600-EXIT
136900         IF      W-WAS-FOUND
137000             ADD  1               TO W-DERIVED-CNT
137100             MOVE W-SEARCH-PHRASE TO W-CAND(1 : 30)
137200             PERFORM SUB-8700-KEYWORD-ADD THRU SUB-8700-EXIT
137300         END-IF
137400     END-IF
137500     .
137600 SUB-2615A-EXIT.
137700     EXIT.
137800/
137900 SUB-2616-SCAN-OTPHARVEST.
138000*-------------------------
138100
138200     PERFORM SUB-2616A-ONE-PHRASE THRU SUB-2616A-EXIT
138300             VARYING W-SUB-1 FROM 1 BY 1
138400               UNTIL W-SUB-1 > OTPHARVEST-PHRASE-CNT
138500                  OR W-DERIVED-CNT = 3
138600     .
138700 SUB-2616-EXIT.
138800     EXIT.
138900/
139000 SUB-2616A-ONE-PHRASE.
139100*---------------------
139200
139300     MOVE OTPHARVEST-PHRASE-TEXT(W-SUB-1)
139400                               TO W-SEARCH-PHRASE
139500     PERFORM SUB-8550-SEARCH-PHRASE-LEN THRU SUB-8550-EXIT
139600
139700     IF      W-PHRASE-LEN > 3
139800         PERFORM SUB-8600-PHRASE-SCAN THRU SUB-8600-EXIT
139900         IF      W-WAS-FOUND
140000             ADD  1               TO W-DERIVED-CNT
140100             MOVE W-SEARCH-PHRASE TO W-CAND(1 : 30)
140200             PERFORM SUB-8700-KEYWORD-ADD THRU SUB-8700-EXIT
140300         END-IF
140400     END-IF
140500     .
140600 SUB-2616A-EXIT.
140700     EXIT.
140800/
140900 SUB-2617-SCAN-SUSPKEYWRD.
141000*-------------------------
141100
141200     PERFORM SUB-2617A-ONE-PHRASE THRU SUB-2617A-EXIT
141300             VARYING W-SUB-1 FROM 1 BY 1
141400               UNTIL W-SUB-1 > SUSPKEYWRD-PHRASE-CNT
141500                  OR W-DERIVED-CNT = 3
141600     .
141700 SUB-2617-EXIT.
141800     EXIT.
141900/
142000 SUB-2617A-ONE-PHRASE.
142100*---------------------
142200
142300     MOVE SUSPKEYWRD-PHRASE-TEXT(W-SUB-1)
142400                               TO W-SEARCH-PHRASE
142500     PERFORM SUB-8550-SEARCH-PHRASE-LEN THRU SUB-8550-EXIT
142600
142700     IF      W-PHRASE-LEN > 3
142800         PERFORM SUB-8600-PHRASE-SCAN THRU SUB-8600-EXIT
142900         IF      W-WAS-FOUND
143000             ADD  1               TO W-DERIVED-CNT
143100             MOVE W-SEARCH-PHRASE TO W-CAND(1 : 30)
143200             PERFORM SUB-8700-KEYWORD-ADD THRU SUB-8700-EXIT
143300         END-IF
143400     END-IF
143500     .
143600 SUB-2617A-EXIT.
143700     EXIT.
143800/
143900 SUB-8600-PHRASE-SCAN.
144000*---------------------
144100*    true if W-SEARCH-PHRASE occurs anywhere in the lowercased
144200*    combined text; a plain substring test, used only for the
144300*    keyword-derivation source (no word-boundary requirement -
144400*    that strictness is SCAM-DETECTOR's job, not ours).  The
144500*    caller has already loaded W-PHRASE-LEN via SUB-8550.
144600
144700     SET  W-NOT-FOUND            TO TRUE
144800
144900     PERFORM SUB-8605-PHRASE-SCAN-ONE THRU SUB-8605-EXIT
145000             VARYING W-SUB-1 FROM 1 BY 1
145100               UNTIL W-SUB-1 > (2000 - W-PHRASE-LEN + 1)
145200                  OR W-WAS-FOUND
145300     .
145400 SUB-8600-EXIT.
145500     EXIT.
145600/
145700 SUB-8550-SEARCH-PHRASE-LEN.
145800*----------------------------
145900*    backward walk from the 30-byte phrase field down to its
146000*    first non-space - the trimmed length of W-SEARCH-PHRASE.
146100
146200     MOVE 30                     TO W-PHRASE-LEN
146300     SET  W-WALK-ACTIVE          TO TRUE
146400
146500     PERFORM SUB-8551-SEARCH-PHRASE-LEN-ONE THRU SUB-8551-EXIT
146600             UNTIL W-PHRASE-LEN < 1
146700                OR W-WALK-STOPPED
146800     .
146900 SUB-8550-EXIT.
147000     EXIT.
147100/
147200 SUB-8551-SEARCH-PHRASE-LEN-ONE.
147300*-------------------------------
147400
147500     IF      W-SEARCH-PHRASE(W-PHRASE-LEN : 1) NOT = SPACE
147600         SET  W-WALK-STOPPED     TO TRUE
147700     ELSE
147800         SUBTRACT 1              FROM W-PHRASE-LEN
147900     END-IF
148000     .
148100 SUB-8551-EXIT.
148200     EXIT.
148300/
148400 SUB-8605-PHRASE-SCAN-ONE.
148500*-------------------------
148600
148700     IF      W-TEXT-LOWER(W-SUB-1 : W-PHRASE-LEN)
148800                 = W-SEARCH-PHRASE(1 : W-PHRASE-LEN)
148900         SET  W-WAS-FOUND          TO TRUE
149000     END-IF
149100     .
149200 SUB-8605-EXIT.
149300     EXIT.
149400/
149500 SUB-8700-KEYWORD-ADD.
149600*---------------------
149700
149800     SET  W-NOT-FOUND            TO TRUE
149900
150000     PERFORM SUB-8705-KEYWORD-DUP-ONE THRU SUB-8705-EXIT
150100             VARYING LX-KEYW-DX FROM 1 BY 1
150200               UNTIL LX-KEYW-DX > LX-KEYWORD-CNT
150300                  OR W-WAS-FOUND
150400
150500     IF      W-NOT-FOUND
150600     AND     LX-KEYWORD-CNT < 15
150700         ADD  1                   TO LX-KEYWORD-CNT
150800         SET  LX-KEYW-DX          TO LX-KEYWORD-CNT
150900         MOVE W-CAND(1 : 30)      TO LX-SUSP-KEYWORD(LX-KEYW-DX)
151000     END-IF
151100     .
151200 SUB-8700-EXIT.
151300     EXIT.
151400/
151500 SUB-8705-KEYWORD-DUP-ONE.
151600*-------------------------
151700
151800     IF      LX-SUSP-KEYWORD(LX-KEYW-DX) = W-CAND(1 : 30)
151900         SET  W-WAS-FOUND         TO TRUE
152000     END-IF
152100     .
152200 SUB-8705-EXIT.
152300     EXIT.
152400
