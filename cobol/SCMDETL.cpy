000100*========================== SCAM-MAILROOM ======================*
000200* Copybook: SCMDETL
000300* LINKAGE parameter area for CALL 'SCMDETCT'.  Caller passes the
000400* combined scanned text in, SCMDETCT hands back the detection
000500* flag, confidence score, scam type, indicator list and
000600* reasoning text.  One flat group, input fields first, output
000700* fields after - the shop's standard L-PARAMETER shape.
000800*
000900* Date        Version  Description
001000* ----        -------  -----------
001100* 1989-04-03  1.0      First release                              CR-1001 
001200* 1999-10-05  1.1      Added trailing FILLER pad - Y2K fix        CR-1201 
001300* 2004-11-12  1.2      Field-width audit following SCMMAIN FD pad
001400*                      removal (CR-1250) - not affected here      CR-1252 
001500*================================================================*
001600
001700 01  L-DETECT-PARM.
001800     05  LD-SCAN-TEXT            PIC X(2000).
001900     05  LD-SCAM-DETECTED        PIC X(01).
002000     05  LD-CONFIDENCE-SCORE     PIC 9V99.
002100     05  LD-SCAM-TYPE            PIC X(15).
002200     05  LD-INDICATOR-CNT        PIC S9(4)   COMP.
002300     05  LD-INDICATOR-LIST OCCURS 10 INDEXED LD-IND-DX.
002400         10  LD-INDICATOR        PIC X(30).
002500     05  LD-REASONING            PIC X(120).
002600     05  FILLER                  PIC X(10).
002700
