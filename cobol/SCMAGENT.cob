000100*======================== SCAM-MAILROOM ========================*
000200* Authors: M. Okafor, R. Dsouza, S. Patwal
000300*
000400* License: Internal use only
000500*
000600* SCMAGENT - DECOY-AGENT.  Plays out one persona's side of a
000700* session: picks the persona the first time it is called for a
000800* session, runs the latest scammer message through the strategy
000900* decision table, and hands back one canned reply line plus the
001000* updated attempt counters and should-continue switch.  Never
001100* touches the intelligence lists themselves - SCMXTRCT already
001200* pulled those out; this unit only reads the extracted-flags to
001300* decide whether an extraction question is still worth asking.
001400*
001500* Date        Version  Description
001600* ----        -------  -----------
001700* 1989-04-03  0.1      First release                              CR-1001 
001800* 1994-02-14  0.2      Added persona table/turn limit             CR-1102 
001900* 1997-07-09  0.3      Deterministic persona fallback             CR-1156 
002000* 1998-12-02  0.4      Year-2000 review - no date fields          CR-1190 
002100*                      in this module, no change required
002200* 2006-03-20  0.5      Extraction-flag question now checks all
002300*                      four flags before falling back to the
002400*                      generic stall line - was only checking
002500*                      UPI and bank                               CR-1272 
002600* 2006-08-10  0.6      Swapped LOWER-CASE/TRIM intrinsics for
002700*                      INSPECT CONVERTING, a hand-rolled word-
002800*                      length walk and DELIMITED BY SPACE on the
002900*                      signature-line STRINGs - this shop's code
003000*                      does not call COBOL-2002 intrinsics         CR-1280
003100*================================================================*
003200
003300 IDENTIFICATION DIVISION.
003400*========================
003500
003600 PROGRAM-ID.             SCMAGENT.
003700 AUTHOR.                 R. DSOUZA.
003800 INSTALLATION.           SCAM MAILROOM UNIT.
003900 DATE-WRITTEN.           04/03/89.
004000 DATE-COMPILED.
004100 SECURITY.               UNCLASSIFIED.
004200
004300 ENVIRONMENT DIVISION.
004400*=====================
004500
004600 CONFIGURATION SECTION.
004700*----------------------
004800
004900 SOURCE-COMPUTER.
005000     IBM-Z15.
005100
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400
005500 INPUT-OUTPUT SECTION.
005600*---------------------
005700
005800 FILE-CONTROL.
005900/
006000 DATA DIVISION.
006100*==============
006200
006300 FILE SECTION.
006400*-------------
006500
006600 WORKING-STORAGE SECTION.
006700*------------------------
006800
006900 COPY SCMGENW.
007000 COPY SCMAGNW.
007100 COPY SCMPOOLL.
007200
007300 01  W-REPLY-TEXT-SAVE       PIC X(200).
007400 01  W-SCAMMER-MSG           PIC X(200).
007500 01  FILLER REDEFINES W-SCAMMER-MSG.
007600     05  W-SCAMMER-MSG-CHARS                  OCCURS 200
007700                                               INDEXED W-SM-DX.
007800         10  W-SCAMMER-MSG-CH PIC X(01).
007900
008000 01  W-STRATEGY-CODE         PIC X(02)   VALUE SPACE.
008100     88  W-STRAT-EXTRACT-UPI                 VALUE 'EU'.
008200     88  W-STRAT-EXTRACT-BANK                VALUE 'EB'.
008300     88  W-STRAT-EXTRACT-PHONE               VALUE 'EP'.
008400     88  W-STRAT-EXTRACT-LINK                VALUE 'EL'.
008500     88  W-STRAT-CONCERN                     VALUE 'CN'.
008600     88  W-STRAT-CONFUSION                   VALUE 'CF'.
008700     88  W-STRAT-CLARIFY                     VALUE 'CL'.
008800     88  W-STRAT-COOPERATE                   VALUE 'CO'.
008900
009000 01  W-HIT-FLAG               PIC X(01)   VALUE 'N'.
009100     88  W-WORD-HIT                         VALUE 'Y'.
009200 01  W-WALK-ACTIVE-FLAG       PIC X(01).
009300     88  W-WALK-ACTIVE                       VALUE 'Y'.
009400     88  W-WALK-STOPPED                       VALUE 'N'.
009500 01  W-SEARCH-WORD            PIC X(12).
009600 01  FILLER REDEFINES W-SEARCH-WORD.
009700     05  W-SEARCH-WORD-CHARS                  OCCURS 12.
009800         10  W-SEARCH-WORD-CH PIC X(01).
009900
010000 01  W-POOL-SIZE              PIC S9(4)   COMP.
010100 01  W-POOL-PICK              PIC S9(4)   COMP.
010200 01  W-RUNNING-SEED           PIC S9(9)   COMP.
010300 01  W-RUNNING-SEED-DISPLAY REDEFINES W-RUNNING-SEED
010400                             PIC S9(9).
010500/
010600 LINKAGE SECTION.
010700*----------------
010800
010900 COPY SCMAGTL.
011000/
011100 PROCEDURE DIVISION USING L-AGENT-PARM.
011200*==================
011300
011400 MAIN.
011500*-----
011600
011700     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
011800
011900     PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
012000     .
012100 MAIN-EXIT.
012200     GOBACK.
012300/
012400 SUB-1000-START-UP.
012500*------------------
012600
012700     IF      W-NOT-FIRST-CALL
012800         GO TO SUB-1000-EXIT
012900     END-IF
013000
013100     SET  W-NOT-FIRST-CALL   TO TRUE
013200     MOVE FUNCTION WHEN-COMPILED
013300                             TO W-COMPILED-DATE
013400
013500     DISPLAY 'SCMAGENT compiled on '
013600         W-COMPILED-DATE-YYYY '/'
013700         W-COMPILED-DATE-MM   '/'
013800         W-COMPILED-DATE-DD   ' at '
013900         W-COMPILED-TIME-HH   ':'
014000         W-COMPILED-TIME-MM   ':'
014100         W-COMPILED-TIME-SS
014200     .
014300 SUB-1000-EXIT.
014400     EXIT.
014500/
014600 SUB-2000-PROCESS.
014700*-----------------
014800
014900     IF      LA-AGENT-CREATED-FLAG NOT = 'Y'
015000         PERFORM SUB-2100-SELECT-PERSONA THRU SUB-2100-EXIT
015100         MOVE 'Y'                TO LA-AGENT-CREATED-FLAG
015200     END-IF
015300
015400     ADD  1                      TO LA-AGENT-TURN-COUNT
015500
015600     MOVE LA-LATEST-SCAMMER-MSG  TO W-SCAMMER-MSG
015700     INSPECT W-SCAMMER-MSG       CONVERTING
015800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
015900         TO
016000         'abcdefghijklmnopqrstuvwxyz'
016100
016200     PERFORM SUB-2200-CHOOSE-STRATEGY THRU SUB-2200-EXIT
016300     PERFORM SUB-2300-BUILD-REPLY     THRU SUB-2300-EXIT
016400     PERFORM SUB-2400-CHECK-CONTINUE  THRU SUB-2400-EXIT
016500     .
016600 SUB-2000-EXIT.
016700     EXIT.
016800/
016900 SUB-2100-SELECT-PERSONA.
017000*------------------------
017100*    bank_fraud/upi_fraud/fake_offer each get the persona built
017200*    for that type; every other scam type (incl. unknown) gets
017300*    a deterministic fallback pick off the caller's seed, so a
017400*    rerun against the same SESSION-STORE always lands on the
017500*    same persona.
017600
017700     EVALUATE LA-SCAM-TYPE
017800       WHEN 'bank_fraud'
017900         MOVE 'V'                  TO LA-AGENT-PERSONA-CODE
018000       WHEN 'upi_fraud'
018100         MOVE 'R'                  TO LA-AGENT-PERSONA-CODE
018200       WHEN 'fake_offer'
018300         MOVE 'A'                  TO LA-AGENT-PERSONA-CODE
018400       WHEN OTHER
018500         PERFORM SUB-2105-FALLBACK-PERSONA THRU SUB-2105-EXIT
018600     END-EVALUATE
018700     .
018800 SUB-2100-EXIT.
018900     EXIT.
019000/
019100 SUB-2105-FALLBACK-PERSONA.
019200*--------------------------
019300
019400     MOVE PERSONA-CNT            TO W-POOL-SIZE
019500     MOVE LA-PERSONA-SEED        TO W-RUNNING-SEED
019600
019700     PERFORM SUB-2800-PICK-FROM-POOL THRU SUB-2800-EXIT
019800
019900     SET  PR-DX                  TO W-POOL-PICK
020000     MOVE PERSONA-CODE(PR-DX)    TO LA-AGENT-PERSONA-CODE
020100
020200     DISPLAY 'SCMAGENT PERSONA PICK SEED '
020300         W-RUNNING-SEED-DISPLAY ' -> ' LA-AGENT-PERSONA-CODE
020400     .
020500 SUB-2105-EXIT.
020600     EXIT.
020700/
020800 SUB-2200-CHOOSE-STRATEGY.
020900*-------------------------
021000*    first hit wins, in the order the unit's decision table
021100*    lists them.
021200
021300     MOVE SPACE                  TO W-STRATEGY-CODE
021400
021500     MOVE 'upi'                  TO W-SEARCH-WORD
021600     PERFORM SUB-2210-WORD-TEST THRU SUB-2210-EXIT
021700     IF      W-WORD-HIT AND LA-UPI-EXTRACTED-FLAG NOT = 'Y'
021800                           AND LA-UPI-ATTEMPTS < 2
021900         SET  W-STRAT-EXTRACT-UPI  TO TRUE
022000         GO TO SUB-2200-EXIT
022100     END-IF
022200     MOVE 'paytm'                TO W-SEARCH-WORD
022300     PERFORM SUB-2210-WORD-TEST THRU SUB-2210-EXIT
022400     IF      W-WORD-HIT AND LA-UPI-EXTRACTED-FLAG NOT = 'Y'
022500                           AND LA-UPI-ATTEMPTS < 2
022600         SET  W-STRAT-EXTRACT-UPI  TO TRUE
022700         GO TO SUB-2200-EXIT
022800     END-IF
022900     MOVE 'phonepe'              TO W-SEARCH-WORD
023000     PERFORM SUB-2210-WORD-TEST THRU SUB-2210-EXIT
023100     IF      W-WORD-HIT AND LA-UPI-EXTRACTED-FLAG NOT = 'Y'
023200                           AND LA-UPI-ATTEMPTS < 2
023300         SET  W-STRAT-EXTRACT-UPI  TO TRUE
023400         GO TO SUB-2200-EXIT
023500     END-IF
023600
023700     MOVE 'bank'                 TO W-SEARCH-WORD
023800     PERFORM SUB-2210-WORD-TEST THRU SUB-2210-EXIT
023900     IF      W-WORD-HIT AND LA-BANK-EXTRACTED-FLAG NOT = 'Y'
024000                           AND LA-BANK-ATTEMPTS < 2
024100         SET  W-STRAT-EXTRACT-BANK TO TRUE
024200         GO TO SUB-2200-EXIT
024300     END-IF
024400     MOVE 'account'              TO W-SEARCH-WORD
024500     PERFORM SUB-2210-WORD-TEST THRU SUB-2210-EXIT
024600     IF      W-WORD-HIT AND LA-BANK-EXTRACTED-FLAG NOT = 'Y'
024700                           AND LA-BANK-ATTEMPTS < 2
024800         SET  W-STRAT-EXTRACT-BANK TO TRUE
024900         GO TO SUB-2200-EXIT
025000     END-IF
025100     MOVE 'transfer'             TO W-SEARCH-WORD
025200     PERFORM SUB-2210-WORD-TEST THRU SUB-2210-EXIT
025300     IF      W-WORD-HIT AND LA-BANK-EXTRACTED-FLAG NOT = 'Y'
025400                           AND LA-BANK-ATTEMPTS < 2
025500         SET  W-STRAT-EXTRACT-BANK TO TRUE
025600         GO TO SUB-2200-EXIT
025700     END-IF
025800
025900     MOVE 'call'                 TO W-SEARCH-WORD
026000     PERFORM SUB-2210-WORD-TEST THRU SUB-2210-EXIT
026100     IF      W-WORD-HIT AND LA-PHONE-EXTRACTED-FLAG NOT = 'Y'
026200                           AND LA-PHONE-ATTEMPTS < 2
026300         SET  W-STRAT-EXTRACT-PHONE TO TRUE
026400         GO TO SUB-2200-EXIT
026500     END-IF
026600     MOVE 'phone'                TO W-SEARCH-WORD
026700     PERFORM SUB-2210-WORD-TEST THRU SUB-2210-EXIT
026800     IF      W-WORD-HIT AND LA-PHONE-EXTRACTED-FLAG NOT = 'Y'
026900                           AND LA-PHONE-ATTEMPTS < 2
027000         SET  W-STRAT-EXTRACT-PHONE TO TRUE
027100         GO TO SUB-2200-EXIT
027200     END-IF
027300     MOVE 'contact'              TO W-SEARCH-WORD
027400     PERFORM SUB-2210-WORD-TEST THRU SUB-2210-EXIT
027500     IF      W-WORD-HIT AND LA-PHONE-EXTRACTED-FLAG NOT = 'Y'
027600                           AND LA-PHONE-ATTEMPTS < 2
027700         SET  W-STRAT-EXTRACT-PHONE TO TRUE
027800         GO TO SUB-2200-EXIT
027900     END-IF
028000
028100     MOVE 'click'                TO W-SEARCH-WORD
028200     PERFORM SUB-2210-WORD-TEST THRU SUB-2210-EXIT
028300     IF      W-WORD-HIT AND LA-LINK-EXTRACTED-FLAG NOT = 'Y'
028400                           AND LA-LINK-ATTEMPTS < 2
028500         SET  W-STRAT-EXTRACT-LINK TO TRUE
028600         GO TO SUB-2200-EXIT
028700     END-IF
028800     MOVE 'link'                 TO W-SEARCH-WORD
028900     PERFORM SUB-2210-WORD-TEST THRU SUB-2210-EXIT
029000     IF      W-WORD-HIT AND LA-LINK-EXTRACTED-FLAG NOT = 'Y'
029100                           AND LA-LINK-ATTEMPTS < 2
029200         SET  W-STRAT-EXTRACT-LINK TO TRUE
029300         GO TO SUB-2200-EXIT
029400     END-IF
029500     MOVE 'website'              TO W-SEARCH-WORD
029600     PERFORM SUB-2210-WORD-TEST THRU SUB-2210-EXIT
029700     IF      W-WORD-HIT AND LA-LINK-EXTRACTED-FLAG NOT = 'Y'
029800                           AND LA-LINK-ATTEMPTS < 2
029900         SET  W-STRAT-EXTRACT-LINK TO TRUE
030000         GO TO SUB-2200-EXIT
030100     END-IF
030200
030300     PERFORM SUB-2220-URGENCY-TEST THRU SUB-2220-EXIT
030400     IF      W-WORD-HIT
030500         SET  W-STRAT-CONCERN      TO TRUE
030600         GO TO SUB-2200-EXIT
030700     END-IF
030800
030900     PERFORM SUB-2230-HANDOVER-TEST THRU SUB-2230-EXIT
031000     IF      W-WORD-HIT
031100         SET  W-STRAT-CONFUSION    TO TRUE
031200         GO TO SUB-2200-EXIT
031300     END-IF
031400
031500     IF      LA-AGENT-TURN-COUNT NOT > 2
031600         SET  W-STRAT-CLARIFY      TO TRUE
031700         GO TO SUB-2200-EXIT
031800     END-IF
031900
032000     SET  W-STRAT-COOPERATE       TO TRUE
032100     .
032200 SUB-2200-EXIT.
032300     EXIT.
032400/
032500 SUB-2210-WORD-TEST.
032600*-------------------
032700*    true if W-SEARCH-WORD occurs anywhere in the lowercased
032800*    scammer message - a plain substring test, no boundary
032900*    rule (the strategy table is deliberately looser than the
033000*    detector's phrase match).
033100
033200     MOVE 'N'                    TO W-HIT-FLAG
033300     MOVE 12                     TO W-SUB-1
033400     SET  W-WALK-ACTIVE          TO TRUE
033500     PERFORM SUB-2212-SEARCH-WORD-LEN THRU SUB-2212-EXIT
033600             UNTIL W-SUB-1 < 1
033700                OR W-WALK-STOPPED
033800
033900     PERFORM SUB-2211-WORD-TEST-ONE THRU SUB-2211-EXIT
034000             VARYING W-SUB-2 FROM 1 BY 1
034100               UNTIL W-SUB-2 > (200 - W-SUB-1 + 1)
034200                  OR W-WORD-HIT
034300     .
034400 SUB-2210-EXIT.
034500     EXIT.
034600/
034700 SUB-2211-WORD-TEST-ONE.
034800*-----------------------
034900
035000     IF      W-SCAMMER-MSG(W-SUB-2 : W-SUB-1)
035100                 = W-SEARCH-WORD(1 : W-SUB-1)
035200         SET  W-WORD-HIT            TO TRUE
035300     END-IF
035400     .
035500 SUB-2211-EXIT.
035600     EXIT.
035700/
035800 SUB-2212-SEARCH-WORD-LEN.
035900*-------------------------
036000*    backward walk from the 12-byte word field down to its
036100*    first non-space - the trimmed length of W-SEARCH-WORD.
036200
036300     IF      W-SEARCH-WORD(W-SUB-1 : 1) NOT = SPACE
036400         SET  W-WALK-STOPPED      TO TRUE
036500     ELSE
036600         SUBTRACT 1               FROM W-SUB-1
036700     END-IF
036800     .
036900 SUB-2212-EXIT.
037000     EXIT.
037100/
037200 SUB-2220-URGENCY-TEST.
037300*----------------------
037400
037500     MOVE 'N'                    TO W-HIT-FLAG
037600
037700     MOVE 'hurry'                TO W-SEARCH-WORD
037800     PERFORM SUB-2210-WORD-TEST THRU SUB-2210-EXIT
037900     IF      W-WORD-HIT  GO TO SUB-2220-EXIT  END-IF
038000
038100     MOVE 'quick'                TO W-SEARCH-WORD
038200     PERFORM SUB-2210-WORD-TEST THRU SUB-2210-EXIT
038300     IF      W-WORD-HIT  GO TO SUB-2220-EXIT  END-IF
038400
038500     MOVE 'now'                  TO W-SEARCH-WORD
038600     PERFORM SUB-2210-WORD-TEST THRU SUB-2210-EXIT
038700     IF      W-WORD-HIT  GO TO SUB-2220-EXIT  END-IF
038800
038900     MOVE 'urgent'               TO W-SEARCH-WORD
039000     PERFORM SUB-2210-WORD-TEST THRU SUB-2210-EXIT
039100     IF      W-WORD-HIT  GO TO SUB-2220-EXIT  END-IF
039200
039300     MOVE 'immediately'          TO W-SEARCH-WORD
039400     PERFORM SUB-2210-WORD-TEST THRU SUB-2210-EXIT
039500     .
039600 SUB-2220-EXIT.
039700     EXIT.
039800/
039900 SUB-2230-HANDOVER-TEST.
040000*-----------------------
040100
040200     MOVE 'N'                    TO W-HIT-FLAG
040300
040400     MOVE 'send'                 TO W-SEARCH-WORD
040500     PERFORM SUB-2210-WORD-TEST THRU SUB-2210-EXIT
040600     IF      W-WORD-HIT  GO TO SUB-2230-EXIT  END-IF
040700
040800     MOVE 'share'                TO W-SEARCH-WORD
040900     PERFORM SUB-2210-WORD-TEST THRU SUB-2210-EXIT
041000     IF      W-WORD-HIT  GO TO SUB-2230-EXIT  END-IF
041100
041200     MOVE 'provide'              TO W-SEARCH-WORD
041300     PERFORM SUB-2210-WORD-TEST THRU SUB-2210-EXIT
041400     IF      W-WORD-HIT  GO TO SUB-2230-EXIT  END-IF
041500
041600     MOVE 'give'                 TO W-SEARCH-WORD
041700     PERFORM SUB-2210-WORD-TEST THRU SUB-2210-EXIT
041800     .
041900 SUB-2230-EXIT.
042000     EXIT.
042100/
042200 SUB-2300-BUILD-REPLY.
042300*---------------------
042400
042500     MOVE SPACES                 TO LA-REPLY-TEXT
042600     COMPUTE W-RUNNING-SEED =
042700             LA-PERSONA-SEED + LA-AGENT-TURN-COUNT
042800
042900     EVALUATE TRUE
043000       WHEN W-STRAT-EXTRACT-UPI
043100         ADD  1                    TO LA-UPI-ATTEMPTS
043200         MOVE UPIQ-CNT              TO W-POOL-SIZE
043300         PERFORM SUB-2800-PICK-FROM-POOL THRU SUB-2800-EXIT
043400         SET  UQ-DX                 TO W-POOL-PICK
043500         MOVE UPIQ-TEXT(UQ-DX)      TO LA-REPLY-TEXT
043600       WHEN W-STRAT-EXTRACT-BANK
043700         ADD  1                    TO LA-BANK-ATTEMPTS
043800         MOVE BANKQ-CNT             TO W-POOL-SIZE
043900         PERFORM SUB-2800-PICK-FROM-POOL THRU SUB-2800-EXIT
044000         SET  BQ-DX                 TO W-POOL-PICK
044100         MOVE BANKQ-TEXT(BQ-DX)     TO LA-REPLY-TEXT
044200       WHEN W-STRAT-EXTRACT-PHONE
044300         ADD  1                    TO LA-PHONE-ATTEMPTS
044400         MOVE PHONEQ-CNT            TO W-POOL-SIZE
044500         PERFORM SUB-2800-PICK-FROM-POOL THRU SUB-2800-EXIT
044600         SET  PQ-DX                 TO W-POOL-PICK
044700         MOVE PHONEQ-TEXT(PQ-DX)    TO LA-REPLY-TEXT
044800       WHEN W-STRAT-EXTRACT-LINK
044900         ADD  1                    TO LA-LINK-ATTEMPTS
045000         MOVE LINKQ-CNT             TO W-POOL-SIZE
045100         PERFORM SUB-2800-PICK-FROM-POOL THRU SUB-2800-EXIT
045200         SET  LQ-DX                 TO W-POOL-PICK
045300         MOVE LINKQ-TEXT(LQ-DX)     TO LA-REPLY-TEXT
045400       WHEN W-STRAT-CONCERN
045500         MOVE CONCERN-CNT           TO W-POOL-SIZE
045600         PERFORM SUB-2800-PICK-FROM-POOL THRU SUB-2800-EXIT
045700         SET  CN-DX                 TO W-POOL-PICK
045800         MOVE CONCERN-TEXT(CN-DX)   TO LA-REPLY-TEXT
045900       WHEN W-STRAT-CONFUSION
046000         MOVE CONFUSE-CNT           TO W-POOL-SIZE
046100         PERFORM SUB-2800-PICK-FROM-POOL THRU SUB-2800-EXIT
046200         SET  CF-DX                 TO W-POOL-PICK
046300         MOVE CONFUSE-TEXT(CF-DX)   TO LA-REPLY-TEXT
046400       WHEN W-STRAT-CLARIFY
046500         MOVE CLARIFY-CNT           TO W-POOL-SIZE
046600         PERFORM SUB-2800-PICK-FROM-POOL THRU SUB-2800-EXIT
046700         SET  CL-DX                 TO W-POOL-PICK
046800         MOVE CLARIFY-TEXT(CL-DX)   TO LA-REPLY-TEXT
046900       WHEN W-STRAT-COOPERATE
047000         MOVE COOPER-CNT            TO W-POOL-SIZE
047100         PERFORM SUB-2800-PICK-FROM-POOL THRU SUB-2800-EXIT
047200         SET  CO-DX                 TO W-POOL-PICK
047300         MOVE COOPER-TEXT(CO-DX)    TO LA-REPLY-TEXT
047400       WHEN OTHER
047500         PERFORM SUB-2900-FALLBACK-REPLY THRU SUB-2900-EXIT
047600     END-EVALUATE
047700
047800     IF      W-STRAT-EXTRACT-UPI   OR W-STRAT-EXTRACT-BANK
047900     OR      W-STRAT-EXTRACT-PHONE OR W-STRAT-EXTRACT-LINK
048000         PERFORM SUB-2700-APPEND-SUFFIX THRU SUB-2700-EXIT
048100     END-IF
048200     .
048300 SUB-2300-EXIT.
048400     EXIT.
048500/
048600 SUB-2700-APPEND-SUFFIX.
048700*-----------------------
048800*    Ramesh/Priya/Vikram each get a signature line appended to
048900*    an extraction question; Ananya asks hers plain.
049000
049100     MOVE LA-REPLY-TEXT          TO W-REPLY-TEXT-SAVE
049200     EVALUATE LA-AGENT-PERSONA-CODE
049300       WHEN 'R'
049400         STRING W-REPLY-TEXT-SAVE          DELIMITED BY SPACE
049500            ' I want to make sure I do it correctly.'
049600                                DELIMITED BY SIZE
049700           INTO LA-REPLY-TEXT
049800       WHEN 'P'
049900         STRING W-REPLY-TEXT-SAVE          DELIMITED BY SPACE
050000            ' I want to help.'  DELIMITED BY SIZE
050100           INTO LA-REPLY-TEXT
050200       WHEN 'V'
050300         STRING W-REPLY-TEXT-SAVE          DELIMITED BY SPACE
050400            ' I need to verify this first.'
050500                                DELIMITED BY SIZE
050600           INTO LA-REPLY-TEXT
050700       WHEN OTHER
050800         CONTINUE
050900     END-EVALUATE
051000     .
051100 SUB-2700-EXIT.
051200     EXIT.
051300/
051400 SUB-2800-PICK-FROM-POOL.
051500*------------------------
051600
051700     MOVE W-RUNNING-SEED          TO LP-SEED-VALUE
051800     MOVE W-POOL-SIZE             TO LP-POOL-SIZE
051900
052000     CALL 'SCMRAND' USING L-POOL-PARM
052100
052200     MOVE LP-CHOSEN-INDEX         TO W-POOL-PICK
052300     .
052400 SUB-2800-EXIT.
052500     EXIT.
052600/
052700 SUB-2900-FALLBACK-REPLY.
052800*------------------------
052900*    should never fire - W-STRATEGY-CODE always ends up set by
053000*    SUB-2200 - but every EVALUATE in this shop carries a
053100*    WHEN OTHER, so the persona's own fallback pool stands in
053200*    if a future strategy rule is ever added without a
053300*    matching WHEN clause here.
053400
053500     EVALUATE LA-AGENT-PERSONA-CODE
053600       WHEN 'V'
053700         MOVE VIKFALL-CNT          TO W-POOL-SIZE
053800         PERFORM SUB-2800-PICK-FROM-POOL THRU SUB-2800-EXIT
053900         SET  VF-DX                 TO W-POOL-PICK
054000         MOVE VIKFALL-TEXT(VF-DX)   TO LA-REPLY-TEXT
054100       WHEN 'R'
054200         MOVE RAMFALL-CNT          TO W-POOL-SIZE
054300         PERFORM SUB-2800-PICK-FROM-POOL THRU SUB-2800-EXIT
054400         SET  RF-DX                 TO W-POOL-PICK
054500         MOVE RAMFALL-TEXT(RF-DX)   TO LA-REPLY-TEXT
054600       WHEN 'A'
054700         MOVE ANAFALL-CNT          TO W-POOL-SIZE
054800         PERFORM SUB-2800-PICK-FROM-POOL THRU SUB-2800-EXIT
054900         SET  AF-DX                 TO W-POOL-PICK
055000         MOVE ANAFALL-TEXT(AF-DX)   TO LA-REPLY-TEXT
055100       WHEN OTHER
055200         MOVE PRIFALL-CNT          TO W-POOL-SIZE
055300         PERFORM SUB-2800-PICK-FROM-POOL THRU SUB-2800-EXIT
055400         SET  PF-DX                 TO W-POOL-PICK
055500         MOVE PRIFALL-TEXT(PF-DX)   TO LA-REPLY-TEXT
055600     END-EVALUATE
055700     .
055800 SUB-2900-EXIT.
055900     EXIT.
056000/
056100 SUB-2400-CHECK-CONTINUE.
056200*------------------------
056300
056400     IF      LA-AGENT-TURN-COUNT NOT < 15
056500         MOVE 'N'                  TO LA-SHOULD-CONTINUE-FLAG
056600     ELSE
056700         MOVE 'Y'                  TO LA-SHOULD-CONTINUE-FLAG
056800     END-IF
056900     .
057000 SUB-2400-EXIT.
057100     EXIT.
057200
