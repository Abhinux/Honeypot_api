000100*========================== SCAM-MAILROOM ======================*
000200* Copybook: SCMAGTL
000300* LINKAGE parameter area for CALL 'SCMAGENT'.  Caller passes in
000400* the session's running state (persona, attempt counters,
000500* extracted-flag bytes, turn count, last scammer message, scam
000600* type/indicators) and gets back the reply text, updated state
000700* and the should-continue switch.  Same flat one-group
000800* L-PARAMETER shape this shop uses for every dispatcher CALL,
000900* extended with the extra decoy-agent bookkeeping.
001000*
001100* Date        Version  Description
001200* ----        -------  -----------
001300* 1989-04-03  1.0      First release                              CR-1001 
001400* 1994-02-14  1.1      Added persona/turn-count fields            CR-1102 
001500* 1997-07-09  1.2      Added persona seed for fallback            CR-1156 
001600* 1999-10-05  1.3      Added trailing FILLER pad - Y2K fix, and
001700*                      widened the persona pick for 4/5+ types    CR-1201 
001800* 2004-11-12  1.4      Field-width audit following SCMMAIN FD pad
001900*                      removal (CR-1250) - this copybook's own
002000*                      FILLER pad was added separately for Y2K
002100*                      and needs no change                        CR-1251 
002200*================================================================*
002300
002400 01  L-AGENT-PARM.
002500     05  LA-LATEST-SCAMMER-MSG   PIC X(200).
002600     05  LA-SCAM-TYPE            PIC X(15).
002700     05  LA-INDICATOR-CNT        PIC S9(4)   COMP.
002800     05  LA-INDICATOR-LIST OCCURS 10 INDEXED LA-IND-DX.
002900         10  LA-INDICATOR        PIC X(30).
003000     05  LA-AGENT-CREATED-FLAG   PIC X(01).
003100     05  LA-AGENT-PERSONA-CODE   PIC X(01).
003200     05  LA-PERSONA-SEED         PIC S9(9)   COMP.
003300     05  LA-UPI-ATTEMPTS         PIC 9(2)    COMP.
003400     05  LA-BANK-ATTEMPTS        PIC 9(2)    COMP.
003500     05  LA-PHONE-ATTEMPTS       PIC 9(2)    COMP.
003600     05  LA-LINK-ATTEMPTS        PIC 9(2)    COMP.
003700     05  LA-UPI-EXTRACTED-FLAG   PIC X(01).
003800     05  LA-BANK-EXTRACTED-FLAG  PIC X(01).
003900     05  LA-PHONE-EXTRACTED-FLAG PIC X(01).
004000     05  LA-LINK-EXTRACTED-FLAG  PIC X(01).
004100     05  LA-AGENT-TURN-COUNT     PIC 9(3)    COMP.
004200     05  LA-AGENT-NOTES          PIC X(200).
004300     05  LA-REPLY-TEXT           PIC X(200).
004400     05  LA-SHOULD-CONTINUE-FLAG PIC X(01).
004500     05  FILLER                  PIC X(10).
004600
