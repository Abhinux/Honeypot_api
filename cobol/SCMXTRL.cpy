000100*========================== SCAM-MAILROOM ======================*
000200* Copybook: SCMXTRL
000300* LINKAGE parameter area for CALL 'SCMXTRCT'.  Caller passes the
000400* combined scanned text in; SCMXTRCT hands back the six capped
000500* intelligence lists it pulled out of that text.  Same flat
000600* L-PARAMETER shape this shop uses for every scan-and-return
000700* CALL.
000800*
000900* Date        Version  Description
001000* ----        -------  -----------
001100* 1989-04-03  1.0      First release                              CR-1001 
001200* 1999-10-05  1.1      Added trailing FILLER pad - Y2K fix        CR-1201 
001300*================================================================*
001400
001500 01  L-XTRACT-PARM.
001600     05  LX-SCAN-TEXT            PIC X(2000).
001700     05  LX-BANK-CNT             PIC S9(4)   COMP.
001800     05  LX-BANK-LIST OCCURS 5 INDEXED LX-BANK-DX.
001900         10  LX-BANK-ACCOUNT     PIC X(18).
002000     05  LX-IFSC-CNT             PIC S9(4)   COMP.
002100     05  LX-IFSC-LIST OCCURS 5 INDEXED LX-IFSC-DX.
002200         10  LX-IFSC-CODE        PIC X(11).
002300     05  LX-UPI-CNT              PIC S9(4)   COMP.
002400     05  LX-UPI-LIST OCCURS 5 INDEXED LX-UPI-DX.
002500         10  LX-UPI-ID           PIC X(40).
002600     05  LX-LINK-CNT             PIC S9(4)   COMP.
002700     05  LX-LINK-LIST OCCURS 10 INDEXED LX-LINK-DX.
002800         10  LX-PHISHING-LINK    PIC X(80).
002900     05  LX-PHONE-CNT            PIC S9(4)   COMP.
003000     05  LX-PHONE-LIST OCCURS 5 INDEXED LX-PHONE-DX.
003100         10  LX-PHONE-NUMBER     PIC X(13).
003200     05  LX-KEYWORD-CNT          PIC S9(4)   COMP.
003300     05  LX-KEYWORD-LIST OCCURS 15 INDEXED LX-KEYW-DX.
003400         10  LX-SUSP-KEYWORD     PIC X(30).
003500     05  FILLER                  PIC X(10).
003600
