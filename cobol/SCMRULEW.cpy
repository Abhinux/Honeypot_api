000100*========================== SCAM-MAILROOM ======================*
000200* Copybook: SCMRULEW
000300* Scam-indicator phrase tables for the seven SCAM-DETECTOR
000400* categories, plus the UPI handle-suffix table used by both
000500* SCMDETCT (upi_fraud category) and SCMXTRCT (UPI-ID scan).
000600* One entry = phrase text + whole-word-required flag.  Same
000700* flat-FILLER-VALUE-entries-REDEFINES-into-an-indexed-OCCURS-
000800* table pattern the shop uses for every fixed code table.
000900*
001000* Date        Version  Description
001100* ----        -------  -----------
001200* 1989-04-03  1.0      First release                              CR-1001
001300* 1991-11-19  1.1      Added fake_offer amount phrases            CR-1033
001400*================================================================*
001500
001600 01  URGENCY-PHRASES.
001700     05  URGENCY-PHRASE-CNT
001800                             PIC S9(4)  COMP VALUE 15.
001900     05  URGENCY-PHRASE-OCCS.
002000         10  FILLER          PIC X(30)       VALUE
002100                                 'blocked today'.
002200         10  FILLER          PIC X(01)       VALUE 'N'.
002300         10  FILLER          PIC X(30)       VALUE
002400                                 'blocked now'.
002500         10  FILLER          PIC X(01)       VALUE 'N'.
002600         10  FILLER          PIC X(30)       VALUE
002700                                 'blocked immediately'.
002800         10  FILLER          PIC X(01)       VALUE 'N'.
002900         10  FILLER          PIC X(30)       VALUE
003000                                 'will be blocked'.
003100         10  FILLER          PIC X(01)       VALUE 'N'.
003200         10  FILLER          PIC X(30)       VALUE
003300                                 'urgent'.
003400         10  FILLER          PIC X(01)       VALUE 'N'.
003500         10  FILLER          PIC X(30)       VALUE
003600                                 'immediately'.
003700         10  FILLER          PIC X(01)       VALUE 'N'.
003800         10  FILLER          PIC X(30)       VALUE
003900                                 'right now'.
004000         10  FILLER          PIC X(01)       VALUE 'N'.
004100         10  FILLER          PIC X(30)       VALUE
004200                                 'hurry'.
004300         10  FILLER          PIC X(01)       VALUE 'N'.
004400         10  FILLER          PIC X(30)       VALUE
004500                                 'expires today'.
004600         10  FILLER          PIC X(01)       VALUE 'N'.
004700         10  FILLER          PIC X(30)       VALUE
004800                                 'expires soon'.
004900         10  FILLER          PIC X(01)       VALUE 'N'.
005000         10  FILLER          PIC X(30)       VALUE
005100                                 'last chance'.
005200         10  FILLER          PIC X(01)       VALUE 'N'.
005300         10  FILLER          PIC X(30)       VALUE
005400                                 'final notice'.
005500         10  FILLER          PIC X(01)       VALUE 'N'.
005600         10  FILLER          PIC X(30)       VALUE
005700                                 'account suspended'.
005800         10  FILLER          PIC X(01)       VALUE 'N'.
005900         10  FILLER          PIC X(30)       VALUE
006000                                 'verify now'.
006100         10  FILLER          PIC X(01)       VALUE 'N'.
006200         10  FILLER          PIC X(30)       VALUE
006300                                 'verify immediately'.
006400         10  FILLER          PIC X(01)       VALUE 'N'.
006500     05  FILLER REDEFINES URGENCY-PHRASE-OCCS.
006600         10  FILLER                          OCCURS 15
006700                                             INDEXED UR-DX.
006800             15  URGENCY-PHRASE-TEXT
006900                             PIC X(30).
007000             15  URGENCY-PHRASE-BNDRY
007100                             PIC X(01).
007200/
007300 01  BANKFRAUD-PHRASES.
007400     05  BANKFRAUD-PHRASE-CNT
007500                             PIC S9(4)  COMP VALUE 15.
007600     05  BANKFRAUD-PHRASE-OCCS.
007700         10  FILLER          PIC X(30)       VALUE
007800                                 'sbi'.
007900         10  FILLER          PIC X(01)       VALUE 'Y'.
008000         10  FILLER          PIC X(30)       VALUE
008100                                 'hdfc'.
008200         10  FILLER          PIC X(01)       VALUE 'N'.
008300         10  FILLER          PIC X(30)       VALUE
008400                                 'icici'.
008500         10  FILLER          PIC X(01)       VALUE 'N'.
008600         10  FILLER          PIC X(30)       VALUE
008700                                 'axis'.
008800         10  FILLER          PIC X(01)       VALUE 'N'.
008900         10  FILLER          PIC X(30)       VALUE
009000                                 'pnb'.
009100         10  FILLER          PIC X(01)       VALUE 'N'.
009200         10  FILLER          PIC X(30)       VALUE
009300                                 'bob'.
009400         10  FILLER          PIC X(01)       VALUE 'N'.
009500         10  FILLER          PIC X(30)       VALUE
009600                                 'union bank'.
009700         10  FILLER          PIC X(01)       VALUE 'N'.
009800         10  FILLER          PIC X(30)       VALUE
009900                                 'bank account'.
010000         10  FILLER          PIC X(01)       VALUE 'N'.
010100         10  FILLER          PIC X(30)       VALUE
010200                                 'debit card'.
010300         10  FILLER          PIC X(01)       VALUE 'N'.
010400         10  FILLER          PIC X(30)       VALUE
010500                                 'credit card'.
010600         10  FILLER          PIC X(01)       VALUE 'N'.
010700         10  FILLER          PIC X(30)       VALUE
010800                                 'kyc update'.
010900         10  FILLER          PIC X(01)       VALUE 'N'.
011000         10  FILLER          PIC X(30)       VALUE
011100                                 'kyc verification'.
011200         10  FILLER          PIC X(01)       VALUE 'N'.
011300         10  FILLER          PIC X(30)       VALUE
011400                                 'account verification'.
011500         10  FILLER          PIC X(01)       VALUE 'N'.
011600         10  FILLER          PIC X(30)       VALUE
011700                                 'transaction failed'.
011800         10  FILLER          PIC X(01)       VALUE 'N'.
011900         10  FILLER          PIC X(30)       VALUE
012000                                 'suspicious activity'.
012100         10  FILLER          PIC X(01)       VALUE 'N'.
012200     05  FILLER REDEFINES BANKFRAUD-PHRASE-OCCS.
012300         10  FILLER                          OCCURS 15
012400                                             INDEXED BA-DX.
012500             15  BANKFRAUD-PHRASE-TEXT
012600                             PIC X(30).
012700             15  BANKFRAUD-PHRASE-BNDRY
012800                             PIC X(01).
012900/
013000 01  UPIFRAUD-PHRASES.
013100     05  UPIFRAUD-PHRASE-CNT
013200                             PIC S9(4)  COMP VALUE 12.
013300     05  UPIFRAUD-PHRASE-OCCS.
013400         10  FILLER          PIC X(30)       VALUE
013500                                 'upi'.
013600         10  FILLER          PIC X(01)       VALUE 'Y'.
013700         10  FILLER          PIC X(30)       VALUE
013800                                 'paytm'.
013900         10  FILLER          PIC X(01)       VALUE 'N'.
014000         10  FILLER          PIC X(30)       VALUE
014100                                 'phonepe'.
014200         10  FILLER          PIC X(01)       VALUE 'N'.
014300         10  FILLER          PIC X(30)       VALUE
014400                                 'gpay'.
014500         10  FILLER          PIC X(01)       VALUE 'N'.
014600         10  FILLER          PIC X(30)       VALUE
014700                                 'google pay'.
014800         10  FILLER          PIC X(01)       VALUE 'N'.
014900         10  FILLER          PIC X(30)       VALUE
015000                                 'bhim'.
015100         10  FILLER          PIC X(01)       VALUE 'N'.
015200         10  FILLER          PIC X(30)       VALUE
015300                                 'qr code'.
015400         10  FILLER          PIC X(01)       VALUE 'N'.
015500         10  FILLER          PIC X(30)       VALUE
015600                                 'scan qr'.
015700         10  FILLER          PIC X(01)       VALUE 'N'.
015800         10  FILLER          PIC X(30)       VALUE
015900                                 'collect request'.
016000         10  FILLER          PIC X(01)       VALUE 'N'.
016100         10  FILLER          PIC X(30)       VALUE
016200                                 'request money'.
016300         10  FILLER          PIC X(01)       VALUE 'N'.
016400         10  FILLER          PIC X(30)       VALUE
016500                                 'send money to'.
016600         10  FILLER          PIC X(01)       VALUE 'N'.
016700         10  FILLER          PIC X(30)       VALUE
016800                                 'transfer to'.
016900         10  FILLER          PIC X(01)       VALUE 'N'.
017000     05  FILLER REDEFINES UPIFRAUD-PHRASE-OCCS.
017100         10  FILLER                          OCCURS 12
017200                                             INDEXED UP-DX.
017300             15  UPIFRAUD-PHRASE-TEXT
017400                             PIC X(30).
017500             15  UPIFRAUD-PHRASE-BNDRY
017600                             PIC X(01).
017700/
017800 01  PHISHING-PHRASES.
017900     05  PHISHING-PHRASE-CNT
018000                             PIC S9(4)  COMP VALUE 17.
018100     05  PHISHING-PHRASE-OCCS.
018200         10  FILLER          PIC X(30)       VALUE
018300                                 'click here'.
018400         10  FILLER          PIC X(01)       VALUE 'N'.
018500         10  FILLER          PIC X(30)       VALUE
018600                                 'click link'.
018700         10  FILLER          PIC X(01)       VALUE 'N'.
018800         10  FILLER          PIC X(30)       VALUE
018900                                 'tap here'.
019000         10  FILLER          PIC X(01)       VALUE 'N'.
019100         10  FILLER          PIC X(30)       VALUE
019200                                 'bit.ly'.
019300         10  FILLER          PIC X(01)       VALUE 'N'.
019400         10  FILLER          PIC X(30)       VALUE
019500                                 'tinyurl'.
019600         10  FILLER          PIC X(01)       VALUE 'N'.
019700         10  FILLER          PIC X(30)       VALUE
019800                                 't.co'.
019900         10  FILLER          PIC X(01)       VALUE 'N'.
020000         10  FILLER          PIC X(30)       VALUE
020100                                 'short.link'.
020200         10  FILLER          PIC X(01)       VALUE 'N'.
020300         10  FILLER          PIC X(30)       VALUE
020400                                 'verify account'.
020500         10  FILLER          PIC X(01)       VALUE 'N'.
020600         10  FILLER          PIC X(30)       VALUE
020700                                 'verify identity'.
020800         10  FILLER          PIC X(01)       VALUE 'N'.
020900         10  FILLER          PIC X(30)       VALUE
021000                                 'verify details'.
021100         10  FILLER          PIC X(01)       VALUE 'N'.
021200         10  FILLER          PIC X(30)       VALUE
021300                                 'update kyc'.
021400         10  FILLER          PIC X(01)       VALUE 'N'.
021500         10  FILLER          PIC X(30)       VALUE
021600                                 'update details'.
021700         10  FILLER          PIC X(01)       VALUE 'N'.
021800         10  FILLER          PIC X(30)       VALUE
021900                                 'update information'.
022000         10  FILLER          PIC X(01)       VALUE 'N'.
022100         10  FILLER          PIC X(30)       VALUE
022200                                 'login to'.
022300         10  FILLER          PIC X(01)       VALUE 'N'.
022400         10  FILLER          PIC X(30)       VALUE
022500                                 'enter otp'.
022600         10  FILLER          PIC X(01)       VALUE 'N'.
022700         10  FILLER          PIC X(30)       VALUE
022800                                 'enter pin'.
022900         10  FILLER          PIC X(01)       VALUE 'N'.
023000         10  FILLER          PIC X(30)       VALUE
023100                                 'enter password'.
023200         10  FILLER          PIC X(01)       VALUE 'N'.
023300     05  FILLER REDEFINES PHISHING-PHRASE-OCCS.
023400         10  FILLER                          OCCURS 17
023500                                             INDEXED PH-DX.
023600             15  PHISHING-PHRASE-TEXT
023700                             PIC X(30).
023800             15  PHISHING-PHRASE-BNDRY
023900                             PIC X(01).
024000/
024100 01  FAKEOFFER-PHRASES.
024200     05  FAKEOFFER-PHRASE-CNT
024300                             PIC S9(4)  COMP VALUE 19.
024400     05  FAKEOFFER-PHRASE-OCCS.
024500         10  FILLER          PIC X(30)       VALUE
024600                                 'you won'.
024700         10  FILLER          PIC X(01)       VALUE 'N'.
024800         10  FILLER          PIC X(30)       VALUE
024900                                 'won rs'.
025000         10  FILLER          PIC X(01)       VALUE 'N'.
025100         10  FILLER          PIC X(30)       VALUE
025200                                 'congratulations'.
025300         10  FILLER          PIC X(01)       VALUE 'N'.
025400         10  FILLER          PIC X(30)       VALUE
025500                                 'lucky draw'.
025600         10  FILLER          PIC X(01)       VALUE 'N'.
025700         10  FILLER          PIC X(30)       VALUE
025800                                 'lucky winner'.
025900         10  FILLER          PIC X(01)       VALUE 'N'.
026000         10  FILLER          PIC X(30)       VALUE
026100                                 'lucky prize'.
026200         10  FILLER          PIC X(01)       VALUE 'N'.
026300         10  FILLER          PIC X(30)       VALUE
026400                                 'lottery'.
026500         10  FILLER          PIC X(01)       VALUE 'N'.
026600         10  FILLER          PIC X(30)       VALUE
026700                                 'cash prize'.
026800         10  FILLER          PIC X(01)       VALUE 'N'.
026900         10  FILLER          PIC X(30)       VALUE
027000                                 'cash back'.
027100         10  FILLER          PIC X(01)       VALUE 'N'.
027200         10  FILLER          PIC X(30)       VALUE
027300                                 'cash reward'.
027400         10  FILLER          PIC X(01)       VALUE 'N'.
027500         10  FILLER          PIC X(30)       VALUE
027600                                 'gift waiting'.
027700         10  FILLER          PIC X(01)       VALUE 'N'.
027800         10  FILLER          PIC X(30)       VALUE
027900                                 'gift pending'.
028000         10  FILLER          PIC X(01)       VALUE 'N'.
028100         10  FILLER          PIC X(30)       VALUE
028200                                 'gift ready'.
028300         10  FILLER          PIC X(01)       VALUE 'N'.
028400         10  FILLER          PIC X(30)       VALUE
028500                                 'claim your'.
028600         10  FILLER          PIC X(01)       VALUE 'N'.
028700         10  FILLER          PIC X(30)       VALUE
028800                                 'claim now'.
028900         10  FILLER          PIC X(01)       VALUE 'N'.
029000         10  FILLER          PIC X(30)       VALUE
029100                                 'lakh'.
029200         10  FILLER          PIC X(01)       VALUE 'Y'.
029300         10  FILLER          PIC X(30)       VALUE
029400                                 'lakhs'.
029500         10  FILLER          PIC X(01)       VALUE 'Y'.
029600         10  FILLER          PIC X(30)       VALUE
029700                                 'crore'.
029800         10  FILLER          PIC X(01)       VALUE 'Y'.
029900         10  FILLER          PIC X(30)       VALUE
030000                                 'crores'.
030100         10  FILLER          PIC X(01)       VALUE 'Y'.
030200     05  FILLER REDEFINES FAKEOFFER-PHRASE-OCCS.
030300         10  FILLER                          OCCURS 19
030400                                             INDEXED FA-DX.
030500             15  FAKEOFFER-PHRASE-TEXT
030600                             PIC X(30).
030700             15  FAKEOFFER-PHRASE-BNDRY
030800                             PIC X(01).
030900/
031000 01  OTPHARVEST-PHRASES.
031100     05  OTPHARVEST-PHRASE-CNT
031200                             PIC S9(4)  COMP VALUE 19.
031300     05  OTPHARVEST-PHRASE-OCCS.
031400         10  FILLER          PIC X(30)       VALUE
031500                                 'otp'.
031600         10  FILLER          PIC X(01)       VALUE 'Y'.
031700         10  FILLER          PIC X(30)       VALUE
031800                                 'pin'.
031900         10  FILLER          PIC X(01)       VALUE 'Y'.
032000         10  FILLER          PIC X(30)       VALUE
032100                                 'one time password'.
032200         10  FILLER          PIC X(01)       VALUE 'N'.
032300         10  FILLER          PIC X(30)       VALUE
032400                                 'one-time password'.
032500         10  FILLER          PIC X(01)       VALUE 'N'.
032600         10  FILLER          PIC X(30)       VALUE
032700                                 'verification code'.
032800         10  FILLER          PIC X(01)       VALUE 'N'.
032900         10  FILLER          PIC X(30)       VALUE
033000                                 'security code'.
033100         10  FILLER          PIC X(01)       VALUE 'N'.
033200         10  FILLER          PIC X(30)       VALUE
033300                                 'share your otp'.
033400         10  FILLER          PIC X(01)       VALUE 'N'.
033500         10  FILLER          PIC X(30)       VALUE
033600                                 'share your pin'.
033700         10  FILLER          PIC X(01)       VALUE 'N'.
033800         10  FILLER          PIC X(30)       VALUE
033900                                 'share your code'.
034000         10  FILLER          PIC X(01)       VALUE 'N'.
034100         10  FILLER          PIC X(30)       VALUE
034200                                 'send me otp'.
034300         10  FILLER          PIC X(01)       VALUE 'N'.
034400         10  FILLER          PIC X(30)       VALUE
034500                                 'send me pin'.
034600         10  FILLER          PIC X(01)       VALUE 'N'.
034700         10  FILLER          PIC X(30)       VALUE
034800                                 'send me code'.
034900         10  FILLER          PIC X(01)       VALUE 'N'.
035000         10  FILLER          PIC X(30)       VALUE
035100                                 'provide otp'.
035200         10  FILLER          PIC X(01)       VALUE 'N'.
035300         10  FILLER          PIC X(30)       VALUE
035400                                 'provide pin'.
035500         10  FILLER          PIC X(01)       VALUE 'N'.
035600         10  FILLER          PIC X(30)       VALUE
035700                                 'provide code'.
035800         10  FILLER          PIC X(01)       VALUE 'N'.
035900         10  FILLER          PIC X(30)       VALUE
036000                                 'enter otp'.
036100         10  FILLER          PIC X(01)       VALUE 'N'.
036200         10  FILLER          PIC X(30)       VALUE
036300                                 'enter pin'.
036400         10  FILLER          PIC X(01)       VALUE 'N'.
036500         10  FILLER          PIC X(30)       VALUE
036600                                 'enter code'.
036700         10  FILLER          PIC X(01)       VALUE 'N'.
036800     05  FILLER REDEFINES OTPHARVEST-PHRASE-OCCS.
036900         10  FILLER                          OCCURS 19
037000                                             INDEXED OT-DX.
037100             15  OTPHARVEST-PHRASE-TEXT
037200                             PIC X(30).
037300             15  OTPHARVEST-PHRASE-BNDRY
037400                             PIC X(01).
037500/
037600 01  SUSPKEYWRD-PHRASES.
037700     05  SUSPKEYWRD-PHRASE-CNT
037800                             PIC S9(4)  COMP VALUE 11.
037900     05  SUSPKEYWRD-PHRASE-OCCS.
038000         10  FILLER          PIC X(30)       VALUE
038100                                 'processing fee'.
038200         10  FILLER          PIC X(01)       VALUE 'N'.
038300         10  FILLER          PIC X(30)       VALUE
038400                                 'advance payment'.
038500         10  FILLER          PIC X(01)       VALUE 'N'.
038600         10  FILLER          PIC X(30)       VALUE
038700                                 'gst charges'.
038800         10  FILLER          PIC X(01)       VALUE 'N'.
038900         10  FILLER          PIC X(30)       VALUE
039000                                 'gst fee'.
039100         10  FILLER          PIC X(01)       VALUE 'N'.
039200         10  FILLER          PIC X(30)       VALUE
039300                                 'tax payment'.
039400         10  FILLER          PIC X(01)       VALUE 'N'.
039500         10  FILLER          PIC X(30)       VALUE
039600                                 'refund pending'.
039700         10  FILLER          PIC X(01)       VALUE 'N'.
039800         10  FILLER          PIC X(30)       VALUE
039900                                 'refund processing'.
040000         10  FILLER          PIC X(01)       VALUE 'N'.
040100         10  FILLER          PIC X(30)       VALUE
040200                                 'insurance claim'.
040300         10  FILLER          PIC X(01)       VALUE 'N'.
040400         10  FILLER          PIC X(30)       VALUE
040500                                 'package delivery'.
040600         10  FILLER          PIC X(01)       VALUE 'N'.
040700         10  FILLER          PIC X(30)       VALUE
040800                                 'courier'.
040900         10  FILLER          PIC X(01)       VALUE 'N'.
041000         10  FILLER          PIC X(30)       VALUE
041100                                 'custom duty'.
041200         10  FILLER          PIC X(01)       VALUE 'N'.
041300     05  FILLER REDEFINES SUSPKEYWRD-PHRASE-OCCS.
041400         10  FILLER                          OCCURS 11
041500                                             INDEXED SU-DX.
041600             15  SUSPKEYWRD-PHRASE-TEXT
041700                             PIC X(30).
041800             15  SUSPKEYWRD-PHRASE-BNDRY
041900                             PIC X(01).
042000/
042100 01  UPI-HANDLE-SUFFIXES.
042200     05  UPI-SUFFIX-CNT      PIC S9(4)  COMP VALUE 7.
042300     05  UPI-SUFFIX-OCCS.
042400         10  FILLER          PIC X(12)       VALUE '@paytm'.
042500         10  FILLER          PIC X(12)       VALUE '@phonepe'.
042600         10  FILLER          PIC X(12)       VALUE '@ybl'.
042700         10  FILLER          PIC X(12)       VALUE '@oksbi'.
042800         10  FILLER          PIC X(12)       VALUE '@okhdfcbank'.
042900         10  FILLER          PIC X(12)       VALUE '@okicici'.
043000         10  FILLER          PIC X(12)       VALUE '@okaxis'.
043100     05  FILLER REDEFINES UPI-SUFFIX-OCCS.
043200         10  FILLER                          OCCURS 7
043300                                             INDEXED US-DX.
043400             15  UPI-SUFFIX-TEXT PIC X(12).
043500
