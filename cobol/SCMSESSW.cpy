000100*========================== SCAM-MAILROOM ======================*
000200* Copybook: SCMSESSW
000300* SESSION-STORE record - one row per honeypot session, keyed by
000400* SS-SESSION-ID.  Carries the rolling text buffers SCMDETCT and
000500* SCMXTRCT scan, the latest detection result, the six merged
000600* intelligence lists, engagement metrics, and the per-session
000700* DECOY-AGENT state (persona, attempt counters, extracted flags,
000800* turn count, notes).  One big record per subsystem, the shop's
000900* usual habit, just for a live working/output record here
001000* instead of a reference table.
001100*
001200* Date        Version  Description
001300* ----        -------  -----------
001400* 1989-04-03  1.0      First release                              CR-1001 
001500* 1990-08-22  1.1      Added agent attempt counters               CR-1019 
001600* 1994-02-14  1.2      Added agent persona/turn fields            CR-1102 
001650* 2006-03-20  1.3      Field-width audit alongside CR-1272's
001660*                      SCMAGENT change - this record itself
001670*                      needed no change                           CR-1275 
001700*================================================================*
001800
001900 01  SESSION-REC.
002000     05  SS-SESSION-ID           PIC X(20).
002100     05  SS-ACTIVE-FLAG          PIC X(01).
002200         88  SS-ACTIVE                       VALUE 'Y'.
002300         88  SS-INACTIVE                     VALUE 'N'.
002400     05  SS-CALLBACK-SENT-FLAG   PIC X(01).
002500         88  SS-CALLBACK-SENT                VALUE 'Y'.
002600         88  SS-CALLBACK-NOT-SENT            VALUE 'N'.
002700
002800*    ---- rolling text buffers scanned by SCMDETCT/SCMXTRCT ----
002900     05  SS-COMBINED-TEXT        PIC X(2000).
003000     05  SS-SCAMMER-TEXT         PIC X(2000).
003100     05  SS-LATEST-SCAMMER-MSG   PIC X(200).
003200
003300*    ---- latest SCAM-DETECTOR result -----------------------
003400     05  SS-SCAM-DETECTED        PIC X(01).
003500         88  SS-IS-SCAM                      VALUE 'Y'.
003600     05  SS-CONFIDENCE-SCORE     PIC 9V99.
003700     05  SS-SCAM-TYPE            PIC X(15).
003800     05  SS-INDICATOR-CNT        PIC S9(4)   COMP.
003900     05  SS-INDICATOR-LIST OCCURS 10 INDEXED SS-IND-DX.
004000         10  SS-INDICATOR        PIC X(30).
004100     05  SS-REASONING            PIC X(120).
004200
004300*    ---- merged extracted-intelligence lists ----------------
004400     05  SS-BANK-CNT             PIC S9(4)   COMP.
004500     05  SS-BANK-LIST OCCURS 5 INDEXED SS-BANK-DX.
004600         10  SS-BANK-ACCOUNT     PIC X(18).
004700     05  SS-IFSC-CNT             PIC S9(4)   COMP.
004800     05  SS-IFSC-LIST OCCURS 5 INDEXED SS-IFSC-DX.
004900         10  SS-IFSC-CODE        PIC X(11).
005000     05  SS-UPI-CNT              PIC S9(4)   COMP.
005100     05  SS-UPI-LIST OCCURS 5 INDEXED SS-UPI-DX.
005200         10  SS-UPI-ID           PIC X(40).
005300     05  SS-LINK-CNT             PIC S9(4)   COMP.
005400     05  SS-LINK-LIST OCCURS 10 INDEXED SS-LINK-DX.
005500         10  SS-PHISHING-LINK    PIC X(80).
005600     05  SS-PHONE-CNT            PIC S9(4)   COMP.
005700     05  SS-PHONE-LIST OCCURS 5 INDEXED SS-PHONE-DX.
005800         10  SS-PHONE-NUMBER     PIC X(13).
005900     05  SS-KEYWORD-CNT          PIC S9(4)   COMP.
006000     05  SS-KEYWORD-LIST OCCURS 15 INDEXED SS-KEYW-DX.
006100         10  SS-SUSP-KEYWORD     PIC X(30).
006200
006300*    ---- engagement metrics ----------------------------------
006400     05  SS-TOTAL-MESSAGES       PIC 9(4)    COMP.
006500     05  SS-NUMBER-OF-TURNS      PIC 9(4)    COMP.
006600     05  SS-DETECTION-CONFIDENCE PIC 9V99.
006700
006800*    ---- DECOY-AGENT state -------------------------------------
006900     05  SS-AGENT-CREATED-FLAG   PIC X(01).
007000         88  SS-AGENT-EXISTS                 VALUE 'Y'.
007100     05  SS-AGENT-PERSONA-CODE   PIC X(01).
007200     05  SS-UPI-ATTEMPTS         PIC 9(2)    COMP.
007300     05  SS-BANK-ATTEMPTS        PIC 9(2)    COMP.
007400     05  SS-PHONE-ATTEMPTS       PIC 9(2)    COMP.
007500     05  SS-LINK-ATTEMPTS        PIC 9(2)    COMP.
007600     05  SS-UPI-EXTRACTED-FLAG   PIC X(01).
007700         88  SS-UPI-EXTRACTED                VALUE 'Y'.
007800     05  SS-BANK-EXTRACTED-FLAG  PIC X(01).
007900         88  SS-BANK-EXTRACTED               VALUE 'Y'.
008000     05  SS-PHONE-EXTRACTED-FLAG PIC X(01).
008100         88  SS-PHONE-EXTRACTED              VALUE 'Y'.
008200     05  SS-LINK-EXTRACTED-FLAG  PIC X(01).
008300         88  SS-LINK-EXTRACTED               VALUE 'Y'.
008400     05  SS-AGENT-TURN-COUNT     PIC 9(3)    COMP.
008500     05  SS-AGENT-NOTES          PIC X(200).
008600     05  FILLER                  PIC X(50).
008700
