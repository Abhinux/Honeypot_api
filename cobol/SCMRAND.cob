000100*======================== SCAM-MAILROOM ========================*
000200* Authors: M. Okafor, R. Dsouza, S. Patwal
000300*
000400* License: Internal use only
000500*
000600* SCMRAND - deterministic pool-index chooser.  Every other
000700* program that needs to pick "one of N" canned lines calls
000800* here instead of touching FUNCTION RANDOM directly, so a
000900* run reproduces byte-for-byte against the same input deck.
001000* No wall clock, no COBOL RANDOM - just a running hash of
001100* the caller's seed folded down by remainder division.  A
001200* rerun against the same SESSION-STORE must always choose
001300* the same line; resist the urge to wire the clock in here.
001400*
001500* Date        Version  Description
001600* ----        -------  -----------
001700* 1989-04-03  0.1      First release                              CR-1001 
001800* 1991-11-19  0.2      Folded seed through LCG constants          CR-1034 
001900* 1998-12-02  0.3      Year-2000 review - no date fields          CR-1190 
002000*                      in this module, no change required
002100* 2003-05-07  0.4      Widened seed field after overflow          CR-1244 
002200*                      seen on long-running sessions
002300* 2006-08-09  0.5      Replaced the COBOL-2002 MOD intrinsic with
002400*                      plain DIVIDE ... REMAINDER for the fold
002500*                      and pool-size steps - no intrinsic
002600*                      FUNCTIONs belong in this shop's code       CR-1278 
002700*================================================================*
002800
002900 IDENTIFICATION DIVISION.
003000*========================
003100
003200 PROGRAM-ID.             SCMRAND.
003300 AUTHOR.                 M. OKAFOR.
003400 INSTALLATION.           SCAM MAILROOM UNIT.
003500 DATE-WRITTEN.           04/03/89.
003600 DATE-COMPILED.
003700 SECURITY.               UNCLASSIFIED.
003800
003900 ENVIRONMENT DIVISION.
004000*=====================
004100
004200 CONFIGURATION SECTION.
004300*----------------------
004400
004500 SOURCE-COMPUTER.
004600     IBM-Z15.
004700
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200*---------------------
005300
005400 FILE-CONTROL.
005500/
005600 DATA DIVISION.
005700*==============
005800
005900 FILE SECTION.
006000*-------------
006100
006200 WORKING-STORAGE SECTION.
006300*------------------------
006400
006500 01  W-WORK-SEED             PIC S9(9)   COMP.
006600 01  W-SEED-DEBUG-TEXT       PIC X(80).
006700 01  FILLER REDEFINES W-SEED-DEBUG-TEXT.
006800     05  W-SEED-DEBUG-CHARS               OCCURS 40.
006900         10  W-SEED-DEBUG-NO PIC 9(4)   COMP.
007000 01  W-FOLD-1                PIC S9(9)   COMP.
007100 01  W-FOLD-1-DISPLAY REDEFINES W-FOLD-1
007200                             PIC S9(9).
007300 01  W-FOLD-2                PIC S9(9)   COMP.
007400 01  W-FOLD-2-DISPLAY REDEFINES W-FOLD-2
007500                             PIC S9(9).
007600 01  W-REMAINDER             PIC S9(9)   COMP.
007700 01  W-DIVIDE-QUOT           PIC S9(9)   COMP.
007800
007900 01  FILLER                  PIC X(01)       VALUE 'Y'.
008000     88  W-FIRST-CALL                        VALUE 'Y'.
008100     88  W-NOT-FIRST-CALL                    VALUE 'N'.
008200
008300 01  W-COMPILED-DATE.
008400     05  W-COMPILED-DATE-YYYY
008500                             PIC X(04).
008600     05  W-COMPILED-DATE-MM  PIC X(02).
008700     05  W-COMPILED-DATE-DD  PIC X(02).
008800     05  W-COMPILED-TIME-HH  PIC X(02).
008900     05  W-COMPILED-TIME-MM  PIC X(02).
009000     05  W-COMPILED-TIME-SS  PIC X(02).
009100     05  FILLER              PIC X(07).
009200*    flat text view, used when the banner line has to be
009300*    logged to the run report instead of DISPLAYed.
009400 01  W-COMPILED-DATE-ALT REDEFINES W-COMPILED-DATE
009500                             PIC X(21).
009600/
009700 LINKAGE SECTION.
009800*----------------
009900
010000 COPY SCMPOOLL.
010100/
010200 PROCEDURE DIVISION USING L-POOL-PARM.
010300*==================
010400
010500 MAIN.
010600*-----
010700
010800     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
010900
011000     PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
011100     .
011200 MAIN-EXIT.
011300     GOBACK.
011400/
011500 SUB-1000-START-UP.
011600*------------------
011700
011800     IF      W-NOT-FIRST-CALL
011900         GO TO SUB-1000-EXIT
012000     END-IF
012100
012200     SET  W-NOT-FIRST-CALL   TO TRUE
012300     MOVE FUNCTION WHEN-COMPILED
012400                             TO W-COMPILED-DATE
012500
012600     DISPLAY 'SCMRAND  compiled on '
012700         W-COMPILED-DATE-YYYY '/'
012800         W-COMPILED-DATE-MM   '/'
012900         W-COMPILED-DATE-DD   ' at '
013000         W-COMPILED-TIME-HH   ':'
013100         W-COMPILED-TIME-MM   ':'
013200         W-COMPILED-TIME-SS
013300     .
013400 SUB-1000-EXIT.
013500     EXIT.
013600/
013700 SUB-2000-PROCESS.
013800*-----------------
013900
014000*    deterministic fold: the caller's seed (built from the
014100*    session id digits plus the running message count - never
014200*    the wall clock) is walked through the classic minimal-
014300*    standard LCG multiply/mod step twice, then reduced into
014400*    the caller's pool size by a plain remainder.
014500
014600     MOVE LP-SEED-VALUE      TO W-WORK-SEED
014700
014800     IF      W-WORK-SEED = 0
014900         MOVE 7               TO W-WORK-SEED
015000     END-IF
015100
015200     IF      W-WORK-SEED < 0
015300         COMPUTE W-WORK-SEED = W-WORK-SEED * -1
015400     END-IF
015500
015600     COMPUTE W-FOLD-1 = W-WORK-SEED * 48271
015700     DIVIDE   W-FOLD-1     BY 2147483647
015800                           GIVING W-DIVIDE-QUOT
015900                           REMAINDER W-FOLD-1
016000
016100     COMPUTE W-FOLD-2 = W-FOLD-1 * 48271
016200     DIVIDE   W-FOLD-2     BY 2147483647
016300                           GIVING W-DIVIDE-QUOT
016400                           REMAINDER W-FOLD-2
016500
016600     IF      LP-POOL-SIZE NOT > 0
016700         MOVE 1               TO LP-CHOSEN-INDEX
016800     ELSE
016900         DIVIDE   W-FOLD-2     BY LP-POOL-SIZE
017000                               GIVING W-DIVIDE-QUOT
017100                               REMAINDER W-REMAINDER
017200         COMPUTE LP-CHOSEN-INDEX = W-REMAINDER + 1
017300     END-IF
017400     .
017500 SUB-2000-EXIT.
017600     EXIT.
017700
