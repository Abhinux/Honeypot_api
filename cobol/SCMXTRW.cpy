000100*========================== SCAM-MAILROOM ======================*
000200* Copybook: SCMXTRW
000300* Reference tables for INTEL-EXTRACTOR (SCMXTRCT): the legitimate-
000400* domain whitelist used by the suspicious-URL rule (anything not
000500* on the list defaults to suspicious - see the notes in SCMXTRCT's
000600* SUB-2420 banner), the free-mail domains rejected as UPI handles,
000700* and the fixed urgent phrases folded into the suspicious-keyword
000800* list.  Same flat-FILLER / REDEFINES-OCCURS shape the shop uses
000900* for every fixed format table.
001000*
001100* Date        Version  Description
001200* ----        -------  -----------
001300* 1989-04-03  1.0      First release                              CR-1001 
001400* 1992-06-30  1.1      Whitelist widened to 26 domains            CR-1058 
001450* 2006-03-20  1.2      Reviewed alongside SCMXTRCT's labelled-
001460*                      number pick-up (CR-1271) - no table change
001470*                      needed here, label words live in the
001480*                      program itself                             CR-1276 
001500*================================================================*
001600
001700 01  WHITELIST-DOMAINS.
001800     05  WL-DOMAIN-CNT
001900                             PIC S9(4)  COMP VALUE 26.
002000     05  WL-DOMAIN-OCCS.
002100         10  FILLER          PIC X(20)       VALUE
002200                                 'google.com'.
002300         10  FILLER          PIC X(20)       VALUE
002400                                 'gmail.com'.
002500         10  FILLER          PIC X(20)       VALUE
002600                                 'yahoo.com'.
002700         10  FILLER          PIC X(20)       VALUE
002800                                 'hotmail.com'.
002900         10  FILLER          PIC X(20)       VALUE
003000                                 'facebook.com'.
003100         10  FILLER          PIC X(20)       VALUE
003200                                 'instagram.com'.
003300         10  FILLER          PIC X(20)       VALUE
003400                                 'twitter.com'.
003500         10  FILLER          PIC X(20)       VALUE
003600                                 'x.com'.
003700         10  FILLER          PIC X(20)       VALUE
003800                                 'youtube.com'.
003900         10  FILLER          PIC X(20)       VALUE
004000                                 'linkedin.com'.
004100         10  FILLER          PIC X(20)       VALUE
004200                                 'amazon.in'.
004300         10  FILLER          PIC X(20)       VALUE
004400                                 'amazon.com'.
004500         10  FILLER          PIC X(20)       VALUE
004600                                 'flipkart.com'.
004700         10  FILLER          PIC X(20)       VALUE
004800                                 'paytm.com'.
004900         10  FILLER          PIC X(20)       VALUE
005000                                 'phonepe.com'.
005100         10  FILLER          PIC X(20)       VALUE
005200                                 'sbi.co.in'.
005300         10  FILLER          PIC X(20)       VALUE
005400                                 'onlinesbi.sbi'.
005500         10  FILLER          PIC X(20)       VALUE
005600                                 'hdfcbank.com'.
005700         10  FILLER          PIC X(20)       VALUE
005800                                 'icicibank.com'.
005900         10  FILLER          PIC X(20)       VALUE
006000                                 'axisbank.com'.
006100         10  FILLER          PIC X(20)       VALUE
006200                                 'pnbindia.in'.
006300         10  FILLER          PIC X(20)       VALUE
006400                                 'bankofbaroda.in'.
006500         10  FILLER          PIC X(20)       VALUE
006600                                 'rbi.org.in'.
006700         10  FILLER          PIC X(20)       VALUE
006800                                 'npci.org.in'.
006900         10  FILLER          PIC X(20)       VALUE
007000                                 'whatsapp.com'.
007100         10  FILLER          PIC X(20)       VALUE
007200                                 'telegram.org'.
007300     05  FILLER REDEFINES WL-DOMAIN-OCCS.
007400         10  FILLER                          OCCURS 26
007500                                             INDEXED WD-DX.
007600             15  WL-DOMAIN-TEXT
007700                             PIC X(20).
007800/
007900 01  FREEMAIL-REJECT-DOMAINS.
008000     05  FREEMAIL-DOM-CNT
008100                             PIC S9(4)  COMP VALUE 3.
008200     05  FREEMAIL-DOM-OCCS.
008300         10  FILLER          PIC X(14)       VALUE
008400                                 'gmail.com'.
008500         10  FILLER          PIC X(14)       VALUE
008600                                 'yahoo.com'.
008700         10  FILLER          PIC X(14)       VALUE
008800                                 'hotmail.com'.
008900     05  FILLER REDEFINES FREEMAIL-DOM-OCCS.
009000         10  FILLER                          OCCURS 3
009100                                             INDEXED FM-DX.
009200             15  FREEMAIL-DOM-TEXT
009300                             PIC X(14).
009400/
009500 01  FIXED-URGENT-PHRASES.
009600     05  FIXURG-PHRASE-CNT
009700                             PIC S9(4)  COMP VALUE 11.
009800     05  FIXURG-PHRASE-OCCS.
009900         10  FILLER          PIC X(20)       VALUE
010000                                 'account blocked'.
010100         10  FILLER          PIC X(20)       VALUE
010200                                 'verify now'.
010300         10  FILLER          PIC X(20)       VALUE
010400                                 'urgent'.
010500         10  FILLER          PIC X(20)       VALUE
010600                                 'immediately'.
010700         10  FILLER          PIC X(20)       VALUE
010800                                 'hurry up'.
010900         10  FILLER          PIC X(20)       VALUE
011000                                 'last chance'.
011100         10  FILLER          PIC X(20)       VALUE
011200                                 'expires today'.
011300         10  FILLER          PIC X(20)       VALUE
011400                                 'final notice'.
011500         10  FILLER          PIC X(20)       VALUE
011600                                 'suspended'.
011700         10  FILLER          PIC X(20)       VALUE
011800                                 'limited time'.
011900         10  FILLER          PIC X(20)       VALUE
012000                                 'act now'.
012100     05  FILLER REDEFINES FIXURG-PHRASE-OCCS.
012200         10  FILLER                          OCCURS 11
012300                                             INDEXED FU-DX.
012400             15  FIXURG-PHRASE-TEXT
012500                             PIC X(20).
012600
