000100*========================== SCAM-MAILROOM ======================*
000200* Copybook: SCMPOOLL
000300* LINKAGE parameter area for CALL 'SCMRAND'.  Caller passes the
000400* size of the pool it is choosing from plus a changing seed
000500* value (session id digits + running message count, never the
000600* wall clock); SCMRAND hands back a deterministic subscript in
000700* range.  No COBOL RANDOM-based path - see SCMRAND header
000800* notes for why.
000900*
001000* Date        Version  Description
001100* ----        -------  -----------
001200* 1989-04-03  1.0      First release                              CR-1001 
001300* 1999-10-05  1.1      Added trailing FILLER pad - Y2K fix        CR-1201 
001350* 2004-11-12  1.2      Field-width audit following SCMMAIN FD pad
001360*                      removal (CR-1250) - not affected here      CR-1253 
001400*================================================================*
001500
001600 01  L-POOL-PARM.
001700     05  LP-POOL-SIZE            PIC S9(4)   COMP.
001800     05  LP-SEED-VALUE           PIC S9(9)   COMP.
001900     05  LP-CHOSEN-INDEX         PIC S9(4)   COMP.
002000     05  FILLER                  PIC X(10).
002100
