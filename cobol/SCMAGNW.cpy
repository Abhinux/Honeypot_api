000100*========================== SCAM-MAILROOM ======================*
000200* Copybook: SCMAGNW
000300* DECOY-AGENT tables: the four-persona table (code, name, canned
000400* verification suffix) and the canned-response pools used by
000500* SCMAGENT's strategy paragraphs.  Same weighted-OCCURS shape
000600* this shop always uses for a fixed-choice table, minus the
000700* weight field - the pool pick is a deterministic CALL to
000800* SCMRAND instead.
000900*
001000* Date        Version  Description
001100* ----        -------  -----------
001200* 1989-04-03  1.0      First release                              CR-1001 
001300* 1994-02-14  1.1      Added persona fallback pools               CR-1102 
001350* 2006-03-20  1.2      Field-width audit alongside CR-1272's
001360*                      SCMAGENT change - this table itself
001370*                      needed no change                           CR-1274 
001400*================================================================*
001500
001600 01  PERSONA-TABLE.
001700     05  PERSONA-CNT         PIC S9(4)  COMP VALUE 4.
001800     05  PERSONA-OCCS.
001900         10  FILLER          PIC X(01)       VALUE 'V'.
002000         10  FILLER          PIC X(08)       VALUE 'VIKRAM'.
002100         10  FILLER          PIC X(45)       VALUE
002200                 ' I need to verify this first.'.
002300         10  FILLER          PIC X(01)       VALUE 'R'.
002400         10  FILLER          PIC X(08)       VALUE 'RAMESH'.
002500         10  FILLER          PIC X(45)       VALUE
002600                 ' I want to make sure I do it correctly.'.
002700         10  FILLER          PIC X(01)       VALUE 'A'.
002800         10  FILLER          PIC X(08)       VALUE 'ANANYA'.
002900         10  FILLER          PIC X(45)       VALUE
003000                 ''.
003100         10  FILLER          PIC X(01)       VALUE 'P'.
003200         10  FILLER          PIC X(08)       VALUE 'PRIYA'.
003300         10  FILLER          PIC X(45)       VALUE
003400                 ' I want to help.'.
003500     05  FILLER REDEFINES PERSONA-OCCS.
003600         10  FILLER                          OCCURS 4
003700                                             INDEXED PR-DX.
003800             15  PERSONA-CODE    PIC X(01).
003900             15  PERSONA-NAME    PIC X(08).
004000             15  PERSONA-SUFFIX  PIC X(45).
004100/
004200 01  UPI-QUESTION-POOL.
004300     05  UPIQ-CNT
004400                             PIC S9(4)  COMP VALUE 4.
004500     05  UPIQ-OCCS.
004600         10  FILLER          PIC X(75)       VALUE
004700                 'What''s the UPI ID I should send to? I
004800 want to make sure I get it right.'.
004900         10  FILLER          PIC X(75)       VALUE
005000                 'Can you repeat the UPI ID? I don''t want
005100 to send it to the wrong place.'.
005200         10  FILLER          PIC X(75)       VALUE
005300                 'Which UPI app should I use for this, and
005400 what''s the ID?'.
005500         10  FILLER          PIC X(75)       VALUE
005600                 'Sorry, which UPI handle is that again?'.
005700     05  FILLER REDEFINES UPIQ-OCCS.
005800         10  FILLER                          OCCURS 4
005900                                             INDEXED UQ-DX.
006000             15  UPIQ-TEXT
006100                             PIC X(75).
006200/
006300 01  BANK-QUESTION-POOL.
006400     05  BANKQ-CNT
006500                             PIC S9(4)  COMP VALUE 4.
006600     05  BANKQ-OCCS.
006700         10  FILLER          PIC X(75)       VALUE
006800                 'Which account should I transfer to? Can
006900 you give me the details?'.
007000         10  FILLER          PIC X(75)       VALUE
007100                 'What''s the account number and IFSC code
007200 I should use?'.
007300         10  FILLER          PIC X(75)       VALUE
007400                 'Can you confirm the bank and branch for
007500 this transfer?'.
007600         10  FILLER          PIC X(75)       VALUE
007700                 'I''m not sure I have the right account
007800 number, can you send it again?'.
007900     05  FILLER REDEFINES BANKQ-OCCS.
008000         10  FILLER                          OCCURS 4
008100                                             INDEXED BQ-DX.
008200             15  BANKQ-TEXT
008300                             PIC X(75).
008400/
008500 01  PHONE-QUESTION-POOL.
008600     05  PHONEQ-CNT
008700                             PIC S9(4)  COMP VALUE 3.
008800     05  PHONEQ-OCCS.
008900         10  FILLER          PIC X(75)       VALUE
009000                 'Can I call you to confirm? What''s your
009100 number?'.
009200         10  FILLER          PIC X(75)       VALUE
009300                 'What number should I reach you on if I
009400 have questions?'.
009500         10  FILLER          PIC X(75)       VALUE
009600                 'Is there a direct line I can call about
009700 this?'.
009800     05  FILLER REDEFINES PHONEQ-OCCS.
009900         10  FILLER                          OCCURS 3
010000                                             INDEXED PQ-DX.
010100             15  PHONEQ-TEXT
010200                             PIC X(75).
010300/
010400 01  LINK-QUESTION-POOL.
010500     05  LINKQ-CNT
010600                             PIC S9(4)  COMP VALUE 3.
010700     05  LINKQ-OCCS.
010800         10  FILLER          PIC X(75)       VALUE
010900                 'The link isn''t working. Can you send it
011000 again?'.
011100         10  FILLER          PIC X(75)       VALUE
011200                 'I can''t open that link on my phone, can
011300 you resend it?'.
011400         10  FILLER          PIC X(75)       VALUE
011500                 'Can you send that website address again,
011600 it didn''t come through?'.
011700     05  FILLER REDEFINES LINKQ-OCCS.
011800         10  FILLER                          OCCURS 3
011900                                             INDEXED LQ-DX.
012000             15  LINKQ-TEXT
012100                             PIC X(75).
012200/
012300 01  EXPRESS-CONFUSION-POOL.
012400     05  CONFUSE-CNT
012500                             PIC S9(4)  COMP VALUE 5.
012600     05  CONFUSE-OCCS.
012700         10  FILLER          PIC X(75)       VALUE
012800                 'I''m a bit confused. Could you explain
012900 that again more simply?'.
013000         10  FILLER          PIC X(75)       VALUE
013100                 'Sorry, I don''t fully understand. Can
013200 you walk me through it?'.
013300         10  FILLER          PIC X(75)       VALUE
013400                 'This is confusing for me, can you
013500 explain slowly?'.
013600         10  FILLER          PIC X(75)       VALUE
013700                 'I''m not good with this kind of thing,
013800 can you simplify it?'.
013900         10  FILLER          PIC X(75)       VALUE
014000                 'Could you say that again in a different
014100 way?'.
014200     05  FILLER REDEFINES CONFUSE-OCCS.
014300         10  FILLER                          OCCURS 5
014400                                             INDEXED CF-DX.
014500             15  CONFUSE-TEXT
014600                             PIC X(75).
014700/
014800 01  ASK-CLARIFICATION-POOL.
014900     05  CLARIFY-CNT
015000                             PIC S9(4)  COMP VALUE 5.
015100     05  CLARIFY-OCCS.
015200         10  FILLER          PIC X(75)       VALUE
015300                 'Why do you need this information?'.
015400         10  FILLER          PIC X(75)       VALUE
015500                 'How did you get my details in the first
015600 place?'.
015700         10  FILLER          PIC X(75)       VALUE
015800                 'Can you tell me more about why this is
015900 happening?'.
016000         10  FILLER          PIC X(75)       VALUE
016100                 'Who should I speak to about this
016200 directly?'.
016300         10  FILLER          PIC X(75)       VALUE
016400                 'Is there a reference number for this
016500 case?'.
016600     05  FILLER REDEFINES CLARIFY-OCCS.
016700         10  FILLER                          OCCURS 5
016800                                             INDEXED CL-DX.
016900             15  CLARIFY-TEXT
017000                             PIC X(75).
017100/
017200 01  SHOW-COOPERATION-POOL.
017300     05  COOPER-CNT
017400                             PIC S9(4)  COMP VALUE 5.
017500     05  COOPER-OCCS.
017600         10  FILLER          PIC X(75)       VALUE
017700                 'Okay, I''m listening. What should I do
017800 next?'.
017900         10  FILLER          PIC X(75)       VALUE
018000                 'Alright, I want to sort this out. What
018100 do you need from me?'.
018200         10  FILLER          PIC X(75)       VALUE
018300                 'I understand, please tell me the next
018400 step.'.
018500         10  FILLER          PIC X(75)       VALUE
018600                 'Okay, I''ll do what''s needed. What''s
018700 first?'.
018800         10  FILLER          PIC X(75)       VALUE
018900                 'Sure, I''m ready to help, just tell me
019000 how.'.
019100     05  FILLER REDEFINES COOPER-OCCS.
019200         10  FILLER                          OCCURS 5
019300                                             INDEXED CO-DX.
019400             15  COOPER-TEXT
019500                             PIC X(75).
019600/
019700 01  EXPRESS-CONCERN-POOL.
019800     05  CONCERN-CNT
019900                             PIC S9(4)  COMP VALUE 5.
020000     05  CONCERN-OCCS.
020100         10  FILLER          PIC X(75)       VALUE
020200                 'This feels rushed. Can we take this
020300 slowly?'.
020400         10  FILLER          PIC X(75)       VALUE
020500                 'I''m a little worried about this, can we
020600 go step by step?'.
020700         10  FILLER          PIC X(75)       VALUE
020800                 'This is moving very fast, can you slow
020900 down?'.
021000         10  FILLER          PIC X(75)       VALUE
021100                 'I''m nervous about doing this quickly,
021200 can we pause a moment?'.
021300         10  FILLER          PIC X(75)       VALUE
021400                 'Can I have a minute before I do anything?'.
021500     05  FILLER REDEFINES CONCERN-OCCS.
021600         10  FILLER                          OCCURS 5
021700                                             INDEXED CN-DX.
021800             15  CONCERN-TEXT
021900                             PIC X(75).
022000/
022100 01  VIKRAM-FALLBACK-POOL.
022200     05  VIKFALL-CNT
022300                             PIC S9(4)  COMP VALUE 8.
022400     05  VIKFALL-OCCS.
022500         10  FILLER          PIC X(75)       VALUE
022600                 'I''m still not convinced. Can you prove
022700 this is real?'.
022800         10  FILLER          PIC X(75)       VALUE
022900                 'I''d like to check this with my bank
023000 first.'.
023100         10  FILLER          PIC X(75)       VALUE
023200                 'This sounds unusual to me, are you sure
023300 this is correct?'.
023400         10  FILLER          PIC X(75)       VALUE
023500                 'I want some proof before I go any
023600 further.'.
023700         10  FILLER          PIC X(75)       VALUE
023800                 'Can you send something official
023900 confirming this?'.
024000         10  FILLER          PIC X(75)       VALUE
024100                 'I''m cautious about these things, give
024200 me a moment.'.
024300         10  FILLER          PIC X(75)       VALUE
024400                 'I don''t normally do this without
024500 checking first.'.
024600         10  FILLER          PIC X(75)       VALUE
024700                 'Let me think about this before I agree.'.
024800     05  FILLER REDEFINES VIKFALL-OCCS.
024900         10  FILLER                          OCCURS 8
025000                                             INDEXED VF-DX.
025100             15  VIKFALL-TEXT
025200                             PIC X(75).
025300/
025400 01  RAMESH-FALLBACK-POOL.
025500     05  RAMFALL-CNT
025600                             PIC S9(4)  COMP VALUE 8.
025700     05  RAMFALL-OCCS.
025800         10  FILLER          PIC X(75)       VALUE
025900                 'I''m a little lost, can you go over it
026000 again?'.
026100         10  FILLER          PIC X(75)       VALUE
026200                 'Sorry, I get confused easily with this
026300 kind of thing.'.
026400         10  FILLER          PIC X(75)       VALUE
026500                 'I want to get this right, can you guide
026600 me step by step?'.
026700         10  FILLER          PIC X(75)       VALUE
026800                 'I''m not very good with technology,
026900 please be patient.'.
027000         10  FILLER          PIC X(75)       VALUE
027100                 'Can you explain that one more time?'.
027200         10  FILLER          PIC X(75)       VALUE
027300                 'I keep forgetting the steps, can you
027400 repeat them?'.
027500         10  FILLER          PIC X(75)       VALUE
027600                 'This is new to me, please bear with me.'.
027700         10  FILLER          PIC X(75)       VALUE
027800                 'I hope I''m doing this correctly.'.
027900     05  FILLER REDEFINES RAMFALL-OCCS.
028000         10  FILLER                          OCCURS 8
028100                                             INDEXED RF-DX.
028200             15  RAMFALL-TEXT
028300                             PIC X(75).
028400/
028500 01  ANANYA-FALLBACK-POOL.
028600     05  ANAFALL-CNT
028700                             PIC S9(4)  COMP VALUE 8.
028800     05  ANAFALL-OCCS.
028900         10  FILLER          PIC X(75)       VALUE
029000                 'This is exciting, tell me more!'.
029100         10  FILLER          PIC X(75)       VALUE
029200                 'I can''t believe this is happening to me!'.
029300         10  FILLER          PIC X(75)       VALUE
029400                 'What do I need to do to get this?'.
029500         10  FILLER          PIC X(75)       VALUE
029600                 'Is this really true? I''m so curious now.'.
029700         10  FILLER          PIC X(75)       VALUE
029800                 'I''ve never won anything before, this is
029900 great!'.
030000         10  FILLER          PIC X(75)       VALUE
030100                 'Tell me everything, I want to know more.'.
030200         10  FILLER          PIC X(75)       VALUE
030300                 'How soon can I get this?'.
030400         10  FILLER          PIC X(75)       VALUE
030500                 'I''m really keen to find out more.'.
030600     05  FILLER REDEFINES ANAFALL-OCCS.
030700         10  FILLER                          OCCURS 8
030800                                             INDEXED AF-DX.
030900             15  ANAFALL-TEXT
031000                             PIC X(75).
031100/
031200 01  PRIYA-FALLBACK-POOL.
031300     05  PRIFALL-CNT
031400                             PIC S9(4)  COMP VALUE 8.
031500     05  PRIFALL-OCCS.
031600         10  FILLER          PIC X(75)       VALUE
031700                 'I want to help you sort this out.'.
031800         10  FILLER          PIC X(75)       VALUE
031900                 'Let me know what you need from me.'.
032000         10  FILLER          PIC X(75)       VALUE
032100                 'I''m happy to cooperate, just tell me
032200 how.'.
032300         10  FILLER          PIC X(75)       VALUE
032400                 'I''ll do my best to help with this.'.
032500         10  FILLER          PIC X(75)       VALUE
032600                 'Please let me know the next step.'.
032700         10  FILLER          PIC X(75)       VALUE
032800                 'I''m on your side, tell me what to do.'.
032900         10  FILLER          PIC X(75)       VALUE
033000                 'Of course, I want to get this resolved.'.
033100         10  FILLER          PIC X(75)       VALUE
033200                 'I''ll help however I can.'.
033300     05  FILLER REDEFINES PRIFALL-OCCS.
033400         10  FILLER                          OCCURS 8
033500                                             INDEXED PF-DX.
033600             15  PRIFALL-TEXT
033700                             PIC X(75).
033800
