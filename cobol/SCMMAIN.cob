000100*======================== SCAM-MAILROOM ========================*
000200* Authors: M. Okafor, R. Dsouza, S. Patwal, A. Kovac
000300*
000400* License: Internal use only
000500*
000600* SCMMAIN - the mailroom run driver.  Reads MESSAGES-IN in
000700* SESSION-ID order, keeps one rolling SESSION-REC per session,
000800* drives SCMDETCT/SCMXTRCT/SCMAGENT off the scammer's own
000900* turns, writes REPLIES-OUT and (at most once a session)
001000* CALLBACK-OUT, persists SESSION-STORE at the session break,
001100* and prints RUN-REPORT.  Open-read-loop-close shape is the
001200* same one every batch driver in this shop uses.
001300*
001400* Date        Version  Description
001500* ----        -------  -----------
001600* 1989-04-03  0.1      First release                              CR-1002 
001700* 1990-08-22  0.2      Added callback-eligibility check           CR-1021 
001800* 1994-02-14  0.3      Added DECOY-AGENT hand-off                 CR-1103 
001900* 1998-12-02  0.4      Year-2000 review - SS-SESSION-ID
002000*                      and MI-TIMESTAMP are not date
002100*                      fields, no change required                 CR-1191 
002200* 2003-05-07  0.5      Run-report totals widened to match
002300*                      SCMRAND's seed field overflow fix          CR-1245 
002400* 2004-11-09  0.6      Dropped the pad byte MI-SESSION-ID
002500*                      through MI-MESSAGE-TEXT and
002600*                      RO-SESSION-ID through RO-REPLY-TEXT
002700*                      never needed - FD records were one
002800*                      byte over the interface spec               CR-1250 
002900* 2006-08-10  0.7      Swapped LOWER-CASE/LENGTH/TRIM intrinsics
003000*                      for INSPECT CONVERTING, MOVE-to-hold
003100*                      scratch fields ahead of self-referencing
003200*                      STRINGs and a forward-scan walk for the
003300*                      zero-suppressed turn/item counts - this
003400*                      shop's code does not call COBOL-2002
003500*                      intrinsics                                  CR-1280
003600*================================================================*
003700
003800 IDENTIFICATION DIVISION.
003900*========================
004000
004100 PROGRAM-ID.             SCMMAIN.
004200 AUTHOR.                 A. KOVAC.
004300 INSTALLATION.           SCAM MAILROOM UNIT.
004400 DATE-WRITTEN.           04/03/89.
004500 DATE-COMPILED.
004600 SECURITY.               UNCLASSIFIED.
004700
004800 ENVIRONMENT DIVISION.
004900*=====================
005000
005100 CONFIGURATION SECTION.
005200*----------------------
005300
005400 SOURCE-COMPUTER.
005500     IBM-Z15.
005600
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900
006000 INPUT-OUTPUT SECTION.
006100*---------------------
006200
006300 FILE-CONTROL.
006400     SELECT MESSAGES-IN          ASSIGN TO MESSAGESIN
006500                                 ORGANIZATION SEQUENTIAL.
006600
006700     SELECT REPLIES-OUT          ASSIGN TO REPLIESOUT
006800                                 ORGANIZATION SEQUENTIAL.
006900
007000     SELECT CALLBACK-OUT         ASSIGN TO CALLBACKOUT
007100                                 ORGANIZATION SEQUENTIAL.
007200
007300     SELECT SESSION-STORE        ASSIGN TO SESSIONSTORE
007400                                 ORGANIZATION INDEXED
007500                                 ACCESS MODE SEQUENTIAL
007600                                 RECORD KEY SS-SESSION-ID
007700                                 FILE STATUS W-SESSTORE-STATUS.
007800
007900     SELECT RUN-REPORT           ASSIGN TO RUNREPORT
008000                                 ORGANIZATION LINE SEQUENTIAL.
008100/
008200 DATA DIVISION.
008300*==============
008400
008500 FILE SECTION.
008600*-------------
008700
008800 FD  MESSAGES-IN.
008900
009000 01  MSG-IN-REC.
009100     05  MI-SESSION-ID           PIC X(20).
009200     05  MI-SENDER               PIC X(08).
009300     05  MI-TIMESTAMP            PIC 9(13).
009400     05  MI-CHANNEL              PIC X(10).
009500     05  MI-MESSAGE-TEXT         PIC X(200).
009600
009700 FD  REPLIES-OUT.
009800
009900 01  REPLY-OUT-REC.
010000     05  RO-SESSION-ID           PIC X(20).
010100     05  RO-REPLY-STATUS         PIC X(07).
010200     05  RO-REPLY-TEXT           PIC X(200).
010300
010400 FD  CALLBACK-OUT.
010500
010600 01  CALLBACK-OUT-REC.
010700     05  CO-SESSION-ID           PIC X(20).
010800     05  CO-SCAM-DETECTED        PIC X(01).
010900     05  CO-TOTAL-MESSAGES       PIC 9(04).
011000     05  CO-BANK-CNT             PIC 9(02).
011100     05  CO-BANK-LIST OCCURS 5   INDEXED CO-BANK-DX.
011200         10  CO-BANK-ACCOUNT     PIC X(18).
011300     05  CO-IFSC-CNT             PIC 9(02).
011400     05  CO-IFSC-LIST OCCURS 5   INDEXED CO-IFSC-DX.
011500         10  CO-IFSC-CODE        PIC X(11).
011600     05  CO-UPI-CNT              PIC 9(02).
011700     05  CO-UPI-LIST OCCURS 5    INDEXED CO-UPI-DX.
011800         10  CO-UPI-ID           PIC X(40).
011900     05  CO-LINK-CNT             PIC 9(02).
012000     05  CO-LINK-LIST OCCURS 10  INDEXED CO-LINK-DX.
012100         10  CO-PHISHING-LINK    PIC X(80).
012200     05  CO-PHONE-CNT            PIC 9(02).
012300     05  CO-PHONE-LIST OCCURS 5  INDEXED CO-PHONE-DX.
012400         10  CO-PHONE-NUMBER     PIC X(13).
012500     05  CO-KEYWORD-CNT          PIC 9(02).
012600     05  CO-KEYWORD-LIST OCCURS 15
012700                                 INDEXED CO-KEYW-DX.
012800         10  CO-SUSP-KEYWORD     PIC X(30).
012900     05  CO-AGENT-NOTES          PIC X(200).
013000     05  FILLER                  PIC X(01).
013100
013200 FD  SESSION-STORE.
013300     COPY SCMSESSW.
013400
013500 FD  RUN-REPORT.
013600
013700 01  RUN-REPORT-REC              PIC X(132).
013800
013900 WORKING-STORAGE SECTION.
014000*------------------------
014100
014200     COPY SCMGENW.
014300     COPY SCMDETL.
014400     COPY SCMXTRL.
014500     COPY SCMAGTL.
014600
014700 01  W-DETECT-PROG               PIC X(08)  VALUE 'SCMDETCT'.
014800 01  W-XTRACT-PROG               PIC X(08)  VALUE 'SCMXTRCT'.
014900 01  W-AGENT-PROG                PIC X(08)  VALUE 'SCMAGENT'.
015000
015100 01  W-SESSTORE-STATUS           PIC X(02).
015200
015300 01  W-EOF-FLAG                  PIC X(01)  VALUE 'N'.
015400     88  W-EOF                               VALUE 'Y'.
015500     88  W-NOT-EOF                           VALUE 'N'.
015600
015700*    the current session's accumulator lives in SESSION-REC
015800*    itself (FD SESSION-STORE, above) - one row, reset every
015900*    time a new SESSION-ID is seen, built up message by
016000*    message, and WRITEn out on the break / at end of file.
016100 01  W-SESSION-PRIOR-KEY         PIC X(20)  VALUE SPACES.
016200
016300 01  W-SCAM-THRESHOLD            PIC 9V99   VALUE 0.60.
016400
016500 01  W-REPLY-HOLD                PIC X(200).
016600
016700 01  W-ONE-CHAR                  PIC X(01).
016800 01  W-ONE-DIGIT                 PIC 9(01).
016900 01  W-SEED-ACCUM                PIC S9(09) COMP.
017000 01  W-SEED-ACCUM-DISPLAY REDEFINES W-SEED-ACCUM
017100                                 PIC S9(09).
017200
017300*    run totals, printed at SUB-9500-PRINT-TOTALS.
017400 01  W-MESSAGES-READ             PIC 9(07)  COMP.
017500 01  W-MESSAGES-READ-DISPLAY REDEFINES W-MESSAGES-READ
017600                                 PIC 9(07).
017700 01  W-SESSIONS-PROCESSED        PIC 9(05)  COMP.
017800 01  W-SESSIONS-SCAM             PIC 9(05)  COMP.
017900 01  W-CALLBACKS-WRITTEN         PIC 9(05)  COMP.
018000 01  W-TOTAL-BANK-EXTRACTED      PIC 9(07)  COMP.
018100 01  W-TOTAL-IFSC-EXTRACTED      PIC 9(07)  COMP.
018200 01  W-TOTAL-UPI-EXTRACTED       PIC 9(07)  COMP.
018300 01  W-TOTAL-LINK-EXTRACTED      PIC 9(07)  COMP.
018400 01  W-TOTAL-PHONE-EXTRACTED     PIC 9(07)  COMP.
018500 01  W-TOTAL-KEYWORD-EXTRACTED   PIC 9(07)  COMP.
018600
018700*    fixed reply text for non-scam (or below-threshold) turns.
018800 01  W-GENERIC-REPLY             PIC X(200) VALUE
018900     "Thank you for the information.  I'll look into this.".
019000
019100 01  W-ERROR-REPLY               PIC X(200) VALUE
019200     "I'm sorry, I'm having trouble understanding. Could you
019300-    " repeat that?".
019400
019500*    session-text scratch fields - SUB-2200-ACCUMULATE-TEXT.
019600 01  W-COMBINED-HOLD             PIC X(2000).
019700 01  W-SCAMMER-HOLD              PIC X(2000).
019800*    agent-notes scratch fields - SUB-2810-BUILD-AGENT-NOTES.
019900 01  W-NOTES-HOLD                PIC X(200).
020000 01  W-NOTES-PREV                PIC X(200).
020100 01  W-TACTIC-TEXT               PIC X(20).
020200 01  W-TACTIC-WRITTEN-FLAG       PIC X(01)  VALUE 'N'.
020300     88  W-TACTIC-WRITTEN                   VALUE 'Y'.
020400 01  W-SUMMARY-LABEL             PIC X(20).
020500 01  W-SUMMARY-COUNT             PIC S9(04) COMP.
020600 01  W-SUMMARY-WRITTEN-FLAG      PIC X(01)  VALUE 'N'.
020700     88  W-SUMMARY-WRITTEN                  VALUE 'Y'.
020800 01  W-NUM-EDIT                  PIC Z(06)9.
020900 01  W-EDIT-START                PIC S9(04) COMP.
021000 01  W-WALK-ACTIVE-FLAG          PIC X(01).
021100     88  W-WALK-ACTIVE                       VALUE 'Y'.
021200     88  W-WALK-STOPPED                       VALUE 'N'.
021300 01  W-URGENT-TALLY              PIC S9(04) COMP.
021400 01  W-IMMED-TALLY               PIC S9(04) COMP.
021500
021600*    run-report line layouts - column-and-FILLER style, built
021700*    the way the shop lays out a print line (group of edited
021800*    fields with FILLER gaps, moved then written).
021900 01  RR-HEADING-LINE.
022000     05  FILLER                  PIC X(01)  VALUE SPACE.
022100     05  FILLER                  PIC X(30)  VALUE
022200         'SCMMAIN - SCAM MAILROOM RUN'.
022300     05  FILLER                  PIC X(11)  VALUE
022400         ' - RUN ON: '.
022500     05  RRH-RUN-DATE            PIC X(10).
022600     05  FILLER                  PIC X(80)  VALUE SPACES.
022700
022800 01  RR-HEADING-LINE-ALT REDEFINES RR-HEADING-LINE
022900                                 PIC X(132).
023000
023100 01  RR-COLUMN-LINE.
023200     05  FILLER                  PIC X(01)  VALUE SPACE.
023300     05  FILLER                  PIC X(20)  VALUE
023400         'SESSION-ID'.
023500     05  FILLER                  PIC X(05)  VALUE 'SCAM'.
023600     05  FILLER                  PIC X(16)  VALUE
023700         'TYPE'.
023800     05  FILLER                  PIC X(06)  VALUE 'CONF'.
023900     05  FILLER                  PIC X(06)  VALUE 'TURNS'.
024000     05  FILLER                  PIC X(06)  VALUE 'MSGS'.
024100     05  FILLER                  PIC X(06)  VALUE 'BANK'.
024200     05  FILLER                  PIC X(06)  VALUE 'IFSC'.
024300     05  FILLER                  PIC X(06)  VALUE 'UPI'.
024400     05  FILLER                  PIC X(06)  VALUE 'LINK'.
024500     05  FILLER                  PIC X(06)  VALUE 'PHON'.
024600     05  FILLER                  PIC X(06)  VALUE 'KEYW'.
024700     05  FILLER                  PIC X(04)  VALUE 'CBK'.
024800     05  FILLER                  PIC X(38)  VALUE SPACES.
024900
025000 01  RR-DETAIL-LINE.
025100     05  FILLER                  PIC X(01)  VALUE SPACE.
025200     05  RRD-SESSION-ID          PIC X(20).
025300     05  FILLER                  PIC X(01)  VALUE SPACE.
025400     05  RRD-SCAM-DETECTED       PIC X(04).
025500     05  RRD-SCAM-TYPE           PIC X(16).
025600     05  RRD-CONFIDENCE          PIC Z.99.
025700     05  FILLER                  PIC X(02)  VALUE SPACES.
025800     05  RRD-TURNS               PIC ZZZ9.
025900     05  FILLER                  PIC X(02)  VALUE SPACES.
026000     05  RRD-MESSAGES            PIC ZZZ9.
026100     05  FILLER                  PIC X(02)  VALUE SPACES.
026200     05  RRD-BANK-CNT            PIC ZZ9.
026300     05  FILLER                  PIC X(03)  VALUE SPACES.
026400     05  RRD-IFSC-CNT            PIC ZZ9.
026500     05  FILLER                  PIC X(03)  VALUE SPACES.
026600     05  RRD-UPI-CNT             PIC ZZ9.
026700     05  FILLER                  PIC X(03)  VALUE SPACES.
026800     05  RRD-LINK-CNT            PIC ZZ9.
026900     05  FILLER                  PIC X(02)  VALUE SPACES.
027000     05  RRD-PHONE-CNT           PIC ZZ9.
027100     05  FILLER                  PIC X(03)  VALUE SPACES.
027200     05  RRD-KEYWORD-CNT         PIC ZZ9.
027300     05  FILLER                  PIC X(02)  VALUE SPACES.
027400     05  RRD-CALLBACK            PIC X(04).
027500     05  FILLER                  PIC X(16)  VALUE SPACES.
027600
027700 01  RR-TOTALS-LINE.
027800     05  FILLER                  PIC X(01)  VALUE SPACE.
027900     05  FILLER                  PIC X(25)  VALUE
028000         'SESSIONS PROCESSED . . .'.
028100     05  RRT-SESSIONS            PIC Z(06)9.
028200     05  FILLER                  PIC X(99)  VALUE SPACES.
028300
028400 01  RR-TOTALS-LINE-2.
028500     05  FILLER                  PIC X(01)  VALUE SPACE.
028600     05  FILLER                  PIC X(25)  VALUE
028700         'SESSIONS SCAM DETECTED .'.
028800     05  RRT2-SESSIONS-SCAM      PIC Z(06)9.
028900     05  FILLER                  PIC X(99)  VALUE SPACES.
029000
029100 01  RR-TOTALS-LINE-3.
029200     05  FILLER                  PIC X(01)  VALUE SPACE.
029300     05  FILLER                  PIC X(25)  VALUE
029400         'CALLBACKS WRITTEN  . . .'.
029500     05  RRT3-CALLBACKS          PIC Z(06)9.
029600     05  FILLER                  PIC X(99)  VALUE SPACES.
029700
029800 01  RR-TOTALS-LINE-4.
029900     05  FILLER                  PIC X(01)  VALUE SPACE.
030000     05  FILLER                  PIC X(25)  VALUE
030100         'MESSAGES READ  . . . . .'.
030200     05  RRT4-MESSAGES           PIC Z(06)9.
030300     05  FILLER                  PIC X(99)  VALUE SPACES.
030400
030500 01  RR-TOTALS-LINE-5.
030600     05  FILLER                  PIC X(01)  VALUE SPACE.
030700     05  FILLER                  PIC X(25)  VALUE
030800         'BANK/IFSC/UPI/LINK/PHONE/'.
030900     05  FILLER                  PIC X(25)  VALUE
031000         'KEYWORD ITEMS EXTRACTED .'.
031100     05  RRT5-BANK               PIC Z(06)9.
031200     05  FILLER                  PIC X(01)  VALUE '/'.
031300     05  RRT5-IFSC               PIC Z(06)9.
031400     05  FILLER                  PIC X(01)  VALUE '/'.
031500     05  RRT5-UPI                PIC Z(06)9.
031600     05  FILLER                  PIC X(01)  VALUE '/'.
031700     05  RRT5-LINK               PIC Z(06)9.
031800     05  FILLER                  PIC X(01)  VALUE '/'.
031900     05  RRT5-PHONE              PIC Z(06)9.
032000     05  FILLER                  PIC X(01)  VALUE '/'.
032100     05  RRT5-KEYWORD            PIC Z(06)9.
032200     05  FILLER                  PIC X(20)  VALUE SPACES.
032300/
032400 PROCEDURE DIVISION.
032500*===================
032600
032700 MAIN.
032800*-----
032900
033000     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
033100
033200     PERFORM SUB-9100-PRINT-HEADING THRU SUB-9100-EXIT
033300
033400     PERFORM SUB-9110-READ-MESSAGESIN THRU SUB-9110-EXIT
033500
033600     PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
033700         UNTIL W-EOF
033800
033900     PERFORM SUB-3000-SHUT-DOWN THRU SUB-3000-EXIT
034000     .
034100 MAIN-EXIT.
034200     STOP RUN.
034300/
034400 SUB-1000-START-UP.
034500*------------------
034600
034700     MOVE FUNCTION WHEN-COMPILED
034800                             TO W-COMPILED-DATE
034900
035000     DISPLAY 'SCMMAIN  compiled on '
035100         W-COMPILED-DATE-YYYY '/'
035200         W-COMPILED-DATE-MM   '/'
035300         W-COMPILED-DATE-DD   ' at '
035400         W-COMPILED-TIME-HH   ':'
035500         W-COMPILED-TIME-MM   ':'
035600         W-COMPILED-TIME-SS
035700
035800     OPEN INPUT  MESSAGES-IN
035900          OUTPUT REPLIES-OUT
036000          OUTPUT CALLBACK-OUT
036100          OUTPUT SESSION-STORE
036200          OUTPUT RUN-REPORT
036300
036400     MOVE SPACES             TO W-SESSION-PRIOR-KEY
036500     .
036600 SUB-1000-EXIT.
036700     EXIT.
036800/
036900 SUB-9100-PRINT-HEADING.
037000*-----------------------
037100
037200     MOVE W-COMPILED-DATE-YYYY
037300                             TO RRH-RUN-DATE(1:4)
037400     MOVE '/'                TO RRH-RUN-DATE(5:1)
037500     MOVE W-COMPILED-DATE-MM
037600                             TO RRH-RUN-DATE(6:2)
037700     MOVE '/'                TO RRH-RUN-DATE(8:1)
037800     MOVE W-COMPILED-DATE-DD
037900                             TO RRH-RUN-DATE(9:2)
038000
038100     MOVE RR-HEADING-LINE    TO RUN-REPORT-REC
038200     WRITE RUN-REPORT-REC
038300
038400     DISPLAY 'SCMMAIN  run-report heading: '
038500         RR-HEADING-LINE-ALT(1:45)
038600
038700     MOVE RR-COLUMN-LINE     TO RUN-REPORT-REC
038800     WRITE RUN-REPORT-REC
038900     .
039000 SUB-9100-EXIT.
039100     EXIT.
039200/
039300 SUB-9110-READ-MESSAGESIN.
039400*-------------------------
039500
039600     READ MESSAGES-IN
039700         AT END
039800             SET  W-EOF      TO TRUE
039900         NOT AT END
040000             ADD  1          TO W-MESSAGES-READ
040100     END-READ
040200     .
040300 SUB-9110-EXIT.
040400     EXIT.
040500/
040600 SUB-2000-PROCESS.
040700*-----------------
040800
040900*    malformed record - no session id to break on.  Write an
041000*    error reply and move straight to the next record rather
041100*    than touch the accumulator.
041200     IF      MI-SESSION-ID = SPACES
041300         PERFORM SUB-2690-WRITE-ERROR-REPLY THRU SUB-2690-EXIT
041400         GO TO SUB-2000-READ
041500     END-IF
041600
041700     IF      MI-SESSION-ID NOT = W-SESSION-PRIOR-KEY
041800         IF      W-SESSION-PRIOR-KEY NOT = SPACES
041900             PERFORM SUB-2900-SAVE-SESSION THRU SUB-2900-EXIT
042000         END-IF
042100         PERFORM SUB-2050-START-SESSION THRU SUB-2050-EXIT
042200     END-IF
042300
042400     PERFORM SUB-2200-ACCUMULATE-TEXT THRU SUB-2200-EXIT
042500
042600     IF      MI-SENDER = 'scammer'
042700         PERFORM SUB-2210-SCAMMER-TURN THRU SUB-2210-EXIT
042800     END-IF
042900     .
043000 SUB-2000-READ.
043100
043200     PERFORM SUB-9110-READ-MESSAGESIN THRU SUB-9110-EXIT
043300     .
043400 SUB-2000-EXIT.
043500     EXIT.
043600/
043700 SUB-2050-START-SESSION.
043800*-----------------------
043900
044000*    reset the accumulator field by field - a blanket MOVE
044100*    SPACES would leave the COMP counters below as garbage
044200*    bytes instead of true zero.
044300     MOVE SPACES              TO SS-SESSION-ID
044400     MOVE SPACES              TO SS-COMBINED-TEXT
044500     MOVE SPACES              TO SS-SCAMMER-TEXT
044600     MOVE SPACES              TO SS-LATEST-SCAMMER-MSG
044700     MOVE SPACES              TO SS-SCAM-TYPE
044800     MOVE SPACES              TO SS-REASONING
044900     MOVE SPACES              TO SS-AGENT-NOTES
045000     MOVE ZERO                TO SS-CONFIDENCE-SCORE
045100     MOVE ZERO                TO SS-DETECTION-CONFIDENCE
045200     MOVE ZERO                TO SS-INDICATOR-CNT
045300     MOVE ZERO                TO SS-NUMBER-OF-TURNS
045400     MOVE ZERO                TO SS-TOTAL-MESSAGES
045500     MOVE ZERO                TO SS-BANK-CNT
045600     MOVE ZERO                TO SS-IFSC-CNT
045700     MOVE ZERO                TO SS-UPI-CNT
045800     MOVE ZERO                TO SS-LINK-CNT
045900     MOVE ZERO                TO SS-PHONE-CNT
046000     MOVE ZERO                TO SS-KEYWORD-CNT
046100     MOVE ZERO                TO SS-UPI-ATTEMPTS
046200     MOVE ZERO                TO SS-BANK-ATTEMPTS
046300     MOVE ZERO                TO SS-PHONE-ATTEMPTS
046400     MOVE ZERO                TO SS-LINK-ATTEMPTS
046500     MOVE ZERO                TO SS-AGENT-TURN-COUNT
046600     MOVE SPACES              TO SS-AGENT-PERSONA-CODE
046700
046800     MOVE MI-SESSION-ID       TO SS-SESSION-ID
046900     SET  SS-ACTIVE           TO TRUE
047000     SET  SS-CALLBACK-NOT-SENT
047100                              TO TRUE
047200     MOVE 'N'                 TO SS-AGENT-CREATED-FLAG
047300     MOVE 'N'                 TO SS-UPI-EXTRACTED-FLAG
047400     MOVE 'N'                 TO SS-BANK-EXTRACTED-FLAG
047500     MOVE 'N'                 TO SS-PHONE-EXTRACTED-FLAG
047600     MOVE 'N'                 TO SS-LINK-EXTRACTED-FLAG
047700
047800     MOVE MI-SESSION-ID       TO W-SESSION-PRIOR-KEY
047900
048000     ADD  1                   TO W-SESSIONS-PROCESSED
048100     .
048200 SUB-2050-EXIT.
048300     EXIT.
048400/
048500 SUB-2200-ACCUMULATE-TEXT.
048600*-------------------------
048700
048800*    every sender's text feeds the combined buffer - it is
048900*    what SCAM-DETECTOR scores; only the scammer's own words
049000*    go in the scammer-only buffer INTEL-EXTRACTOR scans.
049100     IF      SS-COMBINED-TEXT NOT = SPACES
049200         MOVE SS-COMBINED-TEXT TO W-COMBINED-HOLD
049300         STRING  W-COMBINED-HOLD         DELIMITED BY SPACE
049400                 ' '                     DELIMITED BY SIZE
049500                 MI-MESSAGE-TEXT         DELIMITED BY SPACE
049600             INTO SS-COMBINED-TEXT
049700         END-STRING
049800     ELSE
049900         MOVE MI-MESSAGE-TEXT TO SS-COMBINED-TEXT
050000     END-IF
050100
050200     ADD  1                   TO SS-TOTAL-MESSAGES
050300
050400     IF      MI-SENDER NOT = 'scammer'
050500         GO TO SUB-2200-EXIT
050600     END-IF
050700
050800     IF      SS-SCAMMER-TEXT NOT = SPACES
050900         MOVE SS-SCAMMER-TEXT  TO W-SCAMMER-HOLD
051000         STRING  W-SCAMMER-HOLD          DELIMITED BY SPACE
051100                 ' '                     DELIMITED BY SIZE
051200                 MI-MESSAGE-TEXT         DELIMITED BY SPACE
051300             INTO SS-SCAMMER-TEXT
051400         END-STRING
051500     ELSE
051600         MOVE MI-MESSAGE-TEXT TO SS-SCAMMER-TEXT
051700     END-IF
051800
051900     MOVE MI-MESSAGE-TEXT     TO SS-LATEST-SCAMMER-MSG
052000     ADD  1                   TO SS-NUMBER-OF-TURNS
052100     .
052200 SUB-2200-EXIT.
052300     EXIT.
052400/
052500 SUB-2210-SCAMMER-TURN.
052600*----------------------
052700
052800     PERFORM SUB-2300-CALL-DETECTOR THRU SUB-2300-EXIT
052900
053000     PERFORM SUB-2400-CALL-EXTRACTOR THRU SUB-2400-EXIT
053100
053200     PERFORM SUB-2500-GET-REPLY THRU SUB-2500-EXIT
053300
053400     PERFORM SUB-2600-WRITE-REPLY THRU SUB-2600-EXIT
053500
053600     ADD  1                   TO SS-TOTAL-MESSAGES
053700
053800     PERFORM SUB-2800-CHECK-CALLBACK THRU SUB-2800-EXIT
053900     .
054000 SUB-2210-EXIT.
054100     EXIT.
054200/
054300 SUB-2300-CALL-DETECTOR.
054400*-----------------------
054500
054600     MOVE SS-COMBINED-TEXT    TO LD-SCAN-TEXT
054700
054800     CALL W-DETECT-PROG       USING L-DETECT-PARM
054900
055000     MOVE LD-SCAM-DETECTED    TO SS-SCAM-DETECTED
055100     MOVE LD-CONFIDENCE-SCORE TO SS-CONFIDENCE-SCORE
055200     MOVE LD-SCAM-TYPE        TO SS-SCAM-TYPE
055300     MOVE LD-INDICATOR-CNT    TO SS-INDICATOR-CNT
055400     MOVE LD-INDICATOR-LIST   TO SS-INDICATOR-LIST
055500     MOVE LD-REASONING        TO SS-REASONING
055600     MOVE LD-CONFIDENCE-SCORE TO SS-DETECTION-CONFIDENCE
055700     .
055800 SUB-2300-EXIT.
055900     EXIT.
056000/
056100 SUB-2400-CALL-EXTRACTOR.
056200*------------------------
056300
056400     MOVE SS-SCAMMER-TEXT     TO LX-SCAN-TEXT
056500     MOVE SS-BANK-CNT         TO LX-BANK-CNT
056600     MOVE SS-BANK-LIST        TO LX-BANK-LIST
056700     MOVE SS-IFSC-CNT         TO LX-IFSC-CNT
056800     MOVE SS-IFSC-LIST        TO LX-IFSC-LIST
056900     MOVE SS-UPI-CNT          TO LX-UPI-CNT
057000     MOVE SS-UPI-LIST         TO LX-UPI-LIST
057100     MOVE SS-LINK-CNT         TO LX-LINK-CNT
057200     MOVE SS-LINK-LIST        TO LX-LINK-LIST
057300     MOVE SS-PHONE-CNT        TO LX-PHONE-CNT
057400     MOVE SS-PHONE-LIST       TO LX-PHONE-LIST
057500     MOVE SS-KEYWORD-CNT      TO LX-KEYWORD-CNT
057600     MOVE SS-KEYWORD-LIST     TO LX-KEYWORD-LIST
057700
057800     CALL W-XTRACT-PROG       USING L-XTRACT-PARM
057900
058000*    SCMXTRCT merges into the lists it was handed (dedup,
058100*    first-seen order, its own caps) - just copy the result
058200*    back onto the session row.
058300     MOVE LX-BANK-CNT         TO SS-BANK-CNT
058400     MOVE LX-BANK-LIST        TO SS-BANK-LIST
058500     MOVE LX-IFSC-CNT         TO SS-IFSC-CNT
058600     MOVE LX-IFSC-LIST        TO SS-IFSC-LIST
058700     MOVE LX-UPI-CNT          TO SS-UPI-CNT
058800     MOVE LX-UPI-LIST         TO SS-UPI-LIST
058900     MOVE LX-LINK-CNT         TO SS-LINK-CNT
059000     MOVE LX-LINK-LIST        TO SS-LINK-LIST
059100     MOVE LX-PHONE-CNT        TO SS-PHONE-CNT
059200     MOVE LX-PHONE-LIST       TO SS-PHONE-LIST
059300     MOVE LX-KEYWORD-CNT      TO SS-KEYWORD-CNT
059400     MOVE LX-KEYWORD-LIST     TO SS-KEYWORD-LIST
059500     .
059600 SUB-2400-EXIT.
059700     EXIT.
059800/
059900 SUB-2500-GET-REPLY.
060000*-------------------
060100
060200     IF      SS-CONFIDENCE-SCORE < W-SCAM-THRESHOLD
060300         MOVE W-GENERIC-REPLY  TO W-REPLY-HOLD
060400         GO TO SUB-2500-EXIT
060500     END-IF
060600
060700     PERFORM SUB-2520-BUILD-PERSONASEED THRU SUB-2520-EXIT
060800
060900     MOVE SS-LATEST-SCAMMER-MSG
061000                              TO LA-LATEST-SCAMMER-MSG
061100     MOVE SS-SCAM-TYPE        TO LA-SCAM-TYPE
061200     MOVE SS-INDICATOR-CNT    TO LA-INDICATOR-CNT
061300     MOVE SS-INDICATOR-LIST   TO LA-INDICATOR-LIST
061400     MOVE SS-AGENT-CREATED-FLAG
061500                              TO LA-AGENT-CREATED-FLAG
061600     MOVE SS-AGENT-PERSONA-CODE
061700                              TO LA-AGENT-PERSONA-CODE
061800     MOVE W-SEED-ACCUM        TO LA-PERSONA-SEED
061900     MOVE SS-UPI-ATTEMPTS     TO LA-UPI-ATTEMPTS
062000     MOVE SS-BANK-ATTEMPTS    TO LA-BANK-ATTEMPTS
062100     MOVE SS-PHONE-ATTEMPTS   TO LA-PHONE-ATTEMPTS
062200     MOVE SS-LINK-ATTEMPTS    TO LA-LINK-ATTEMPTS
062300     MOVE SS-UPI-EXTRACTED-FLAG
062400                              TO LA-UPI-EXTRACTED-FLAG
062500     MOVE SS-BANK-EXTRACTED-FLAG
062600                              TO LA-BANK-EXTRACTED-FLAG
062700     MOVE SS-PHONE-EXTRACTED-FLAG
062800                              TO LA-PHONE-EXTRACTED-FLAG
062900     MOVE SS-LINK-EXTRACTED-FLAG
063000                              TO LA-LINK-EXTRACTED-FLAG
063100     MOVE SS-AGENT-TURN-COUNT TO LA-AGENT-TURN-COUNT
063200
063300     CALL W-AGENT-PROG        USING L-AGENT-PARM
063400
063500     MOVE LA-AGENT-CREATED-FLAG
063600                              TO SS-AGENT-CREATED-FLAG
063700     MOVE LA-AGENT-PERSONA-CODE
063800                              TO SS-AGENT-PERSONA-CODE
063900     MOVE LA-UPI-ATTEMPTS     TO SS-UPI-ATTEMPTS
064000     MOVE LA-BANK-ATTEMPTS    TO SS-BANK-ATTEMPTS
064100     MOVE LA-PHONE-ATTEMPTS   TO SS-PHONE-ATTEMPTS
064200     MOVE LA-LINK-ATTEMPTS    TO SS-LINK-ATTEMPTS
064300     MOVE LA-UPI-EXTRACTED-FLAG
064400                              TO SS-UPI-EXTRACTED-FLAG
064500     MOVE LA-BANK-EXTRACTED-FLAG
064600                              TO SS-BANK-EXTRACTED-FLAG
064700     MOVE LA-PHONE-EXTRACTED-FLAG
064800                              TO SS-PHONE-EXTRACTED-FLAG
064900     MOVE LA-LINK-EXTRACTED-FLAG
065000                              TO SS-LINK-EXTRACTED-FLAG
065100     MOVE LA-AGENT-TURN-COUNT TO SS-AGENT-TURN-COUNT
065200     MOVE LA-REPLY-TEXT       TO W-REPLY-HOLD
065300     .
065400 SUB-2500-EXIT.
065500     EXIT.
065600/
065700 SUB-2520-BUILD-PERSONASEED.
065800*---------------------------
065900
066000*    deterministic "any persona" seed - sum of the digits in
066100*    the session id plus the messages seen so far this
066200*    session; never the wall clock (see SCMPOOLL header).
066300     MOVE ZERO                TO W-SEED-ACCUM
066400
066500     PERFORM SUB-2525-SEED-DIGIT-ONE THRU SUB-2525-EXIT
066600             VARYING W-SUB-1 FROM 1 BY 1
066700               UNTIL W-SUB-1 > 20
066800
066900     ADD  SS-TOTAL-MESSAGES   TO W-SEED-ACCUM
067000     .
067100 SUB-2520-EXIT.
067200     EXIT.
067300/
067400 SUB-2525-SEED-DIGIT-ONE.
067500*------------------------
067600
067700     MOVE SS-SESSION-ID(W-SUB-1:1)
067800                              TO W-ONE-CHAR
067900
068000     IF      W-ONE-CHAR IS NUMERIC
068100         MOVE W-ONE-CHAR      TO W-ONE-DIGIT
068200         ADD  W-ONE-DIGIT     TO W-SEED-ACCUM
068300     END-IF
068400     .
068500 SUB-2525-EXIT.
068600     EXIT.
068700/
068800 SUB-2600-WRITE-REPLY.
068900*---------------------
069000
069100     MOVE SS-SESSION-ID       TO RO-SESSION-ID
069200     MOVE 'success'           TO RO-REPLY-STATUS
069300     MOVE W-REPLY-HOLD        TO RO-REPLY-TEXT
069400
069500     WRITE REPLY-OUT-REC
069600     .
069700 SUB-2600-EXIT.
069800     EXIT.
069900/
070000 SUB-2690-WRITE-ERROR-REPLY.
070100*---------------------------
070200
070300     MOVE SPACES              TO RO-SESSION-ID
070400     MOVE 'error'             TO RO-REPLY-STATUS
070500     MOVE W-ERROR-REPLY       TO RO-REPLY-TEXT
070600
070700     WRITE REPLY-OUT-REC
070800     .
070900 SUB-2690-EXIT.
071000     EXIT.
071100/
071200 SUB-2800-CHECK-CALLBACK.
071300*------------------------
071400
071500     IF      NOT SS-IS-SCAM
071600         GO TO SUB-2800-EXIT
071700     END-IF
071800
071900     IF      SS-NUMBER-OF-TURNS < 3
072000         GO TO SUB-2800-EXIT
072100     END-IF
072200
072300     IF      SS-CALLBACK-SENT
072400         GO TO SUB-2800-EXIT
072500     END-IF
072600
072700     IF      SS-BANK-CNT = 0
072800     AND     SS-IFSC-CNT = 0
072900     AND     SS-UPI-CNT  = 0
073000     AND     SS-LINK-CNT = 0
073100     AND     SS-PHONE-CNT = 0
073200         GO TO SUB-2800-EXIT
073300     END-IF
073400
073500     PERFORM SUB-2810-BUILD-AGENT-NOTES THRU SUB-2810-EXIT
073600
073700     PERFORM SUB-2820-WRITE-CALLBACK THRU SUB-2820-EXIT
073800
073900     SET  SS-CALLBACK-SENT    TO TRUE
074000
074100     ADD  1                   TO W-CALLBACKS-WRITTEN
074200     .
074300 SUB-2800-EXIT.
074400     EXIT.
074500/
074600 SUB-2810-BUILD-AGENT-NOTES.
074700*---------------------------
074800
074900     MOVE SPACES              TO W-NOTES-HOLD
075000     MOVE 'N'                 TO W-TACTIC-WRITTEN-FLAG
075100     MOVE 'N'                 TO W-SUMMARY-WRITTEN-FLAG
075200
075300     STRING  'Scammer attempted ' DELIMITED BY SIZE
075400             SS-SCAM-TYPE     DELIMITED BY SPACE
075500             '.'              DELIMITED BY SIZE
075600         INTO W-NOTES-HOLD
075700     END-STRING
075800
075900     PERFORM SUB-2811-APPEND-TACTICS THRU SUB-2811-EXIT
076000
076100     PERFORM SUB-2815-APPEND-SUMMARY THRU SUB-2815-EXIT
076200
076300     MOVE SS-AGENT-TURN-COUNT TO W-NUM-EDIT
076400     PERFORM SUB-8910-NUM-EDIT-START THRU SUB-8910-EXIT
076500     MOVE W-NOTES-HOLD        TO W-NOTES-PREV
076600     STRING  W-NOTES-PREV     DELIMITED BY SPACE
076700             ' Engaged for '  DELIMITED BY SIZE
076800             W-NUM-EDIT(W-EDIT-START : 8 - W-EDIT-START)
076900                              DELIMITED BY SIZE
077000             ' turns.'        DELIMITED BY SIZE
077100         INTO W-NOTES-HOLD
077200     END-STRING
077300
077400     MOVE W-NOTES-HOLD        TO SS-AGENT-NOTES
077500     .
077600 SUB-2810-EXIT.
077700     EXIT.
077800/
077900 SUB-2811-APPEND-TACTICS.
078000*------------------------
078100
078200     IF      SS-KEYWORD-CNT > 0
078300         PERFORM SUB-2812-URGENCY-WORD-TEST THRU SUB-2812-EXIT
078400     END-IF
078500
078600     IF      SS-LINK-CNT > 0
078700         MOVE 'phishing links'   TO W-TACTIC-TEXT
078800         PERFORM SUB-2813-ADD-TACTIC THRU SUB-2813-EXIT
078900     END-IF
079000
079100     IF      SS-UPI-CNT > 0
079200         MOVE 'UPI fraud'        TO W-TACTIC-TEXT
079300         PERFORM SUB-2813-ADD-TACTIC THRU SUB-2813-EXIT
079400     END-IF
079500
079600     IF      SS-BANK-CNT > 0
079700         MOVE 'bank account fraud'
079800                                 TO W-TACTIC-TEXT
079900         PERFORM SUB-2813-ADD-TACTIC THRU SUB-2813-EXIT
080000     END-IF
080100     .
080200 SUB-2811-EXIT.
080300     EXIT.
080400/
080500 SUB-2812-URGENCY-WORD-TEST.
080600*---------------------------
080700
080800     MOVE ZERO                TO W-SUB-D
080900
081000     PERFORM SUB-2812-URGENCY-ONE THRU SUB-2812-ONE-EXIT
081100             VARYING W-SUB-1 FROM 1 BY 1
081200               UNTIL W-SUB-1 > SS-KEYWORD-CNT
081300
081400     IF      W-SUB-D > 0
081500         MOVE 'urgency tactics'  TO W-TACTIC-TEXT
081600         PERFORM SUB-2813-ADD-TACTIC THRU SUB-2813-EXIT
081700     END-IF
081800     .
081900 SUB-2812-EXIT.
082000     EXIT.
082100/
082200 SUB-2812-URGENCY-ONE.
082300*---------------------
082400
082500     SET  SS-KEYW-DX          TO W-SUB-1
082600
082700     IF      SS-SUSP-KEYWORD(SS-KEYW-DX) = SPACES
082800         GO TO SUB-2812-ONE-EXIT
082900     END-IF
083000
083100     MOVE ZERO                TO W-URGENT-TALLY
083200     MOVE ZERO                TO W-IMMED-TALLY
083300
083400     INSPECT SS-SUSP-KEYWORD(SS-KEYW-DX)
083500         TALLYING W-URGENT-TALLY FOR ALL 'urgent'
083600
083700     INSPECT SS-SUSP-KEYWORD(SS-KEYW-DX)
083800         TALLYING W-IMMED-TALLY FOR ALL 'immediately'
083900
084000     IF      W-URGENT-TALLY > 0
084100         OR  W-IMMED-TALLY > 0
084200         ADD  1               TO W-SUB-D
084300     END-IF
084400     .
084500 SUB-2812-ONE-EXIT.
084600     EXIT.
084700/
084800 SUB-2813-ADD-TACTIC.
084900*--------------------
085000
085100     IF      NOT W-TACTIC-WRITTEN
085200         MOVE W-NOTES-HOLD        TO W-NOTES-PREV
085300         STRING  W-NOTES-PREV     DELIMITED BY SPACE
085400                 ' Used '     DELIMITED BY SIZE
085500             INTO W-NOTES-HOLD
085600         END-STRING
085700         SET  W-TACTIC-WRITTEN TO TRUE
085800     ELSE
085900         MOVE W-NOTES-HOLD        TO W-NOTES-PREV
086000         STRING  W-NOTES-PREV     DELIMITED BY SPACE
086100                 ' and '      DELIMITED BY SIZE
086200             INTO W-NOTES-HOLD
086300         END-STRING
086400     END-IF
086500
086600     MOVE W-NOTES-HOLD            TO W-NOTES-PREV
086700     STRING  W-NOTES-PREV         DELIMITED BY SPACE
086800             W-TACTIC-TEXT         DELIMITED BY SPACE
086900         INTO W-NOTES-HOLD
087000     END-STRING
087100     .
087200 SUB-2813-EXIT.
087300     EXIT.
087400/
087500 SUB-2815-APPEND-SUMMARY.
087600*------------------------
087700
087800     IF      W-TACTIC-WRITTEN
087900         MOVE W-NOTES-HOLD    TO W-NOTES-PREV
088000         STRING  W-NOTES-PREV DELIMITED BY SPACE
088100                 '.'          DELIMITED BY SIZE
088200             INTO W-NOTES-HOLD
088300         END-STRING
088400     END-IF
088500
088600     IF      SS-BANK-CNT = 0
088700     AND     SS-UPI-CNT = 0
088800     AND     SS-LINK-CNT = 0
088900     AND     SS-PHONE-CNT = 0
089000         GO TO SUB-2815-EXIT
089100     END-IF
089200
089300     MOVE W-NOTES-HOLD        TO W-NOTES-PREV
089400     STRING  W-NOTES-PREV     DELIMITED BY SPACE
089500             ' Extracted: '   DELIMITED BY SIZE
089600         INTO W-NOTES-HOLD
089700     END-STRING
089800
089900     IF      SS-BANK-CNT > 0
090000         MOVE SS-BANK-CNT        TO W-SUMMARY-COUNT
090100         MOVE 'bank account(s)'  TO W-SUMMARY-LABEL
090200         PERFORM SUB-2816-ADD-SUMMARY-ITEM THRU SUB-2816-EXIT
090300     END-IF
090400     IF      SS-UPI-CNT > 0
090500         MOVE SS-UPI-CNT         TO W-SUMMARY-COUNT
090600         MOVE 'UPI ID(s)'        TO W-SUMMARY-LABEL
090700         PERFORM SUB-2816-ADD-SUMMARY-ITEM THRU SUB-2816-EXIT
090800     END-IF
090900     IF      SS-LINK-CNT > 0
091000         MOVE SS-LINK-CNT        TO W-SUMMARY-COUNT
091100         MOVE 'phishing link(s)' TO W-SUMMARY-LABEL
091200         PERFORM SUB-2816-ADD-SUMMARY-ITEM THRU SUB-2816-EXIT
091300     END-IF
091400     IF      SS-PHONE-CNT > 0
091500         MOVE SS-PHONE-CNT       TO W-SUMMARY-COUNT
091600         MOVE 'phone number(s)'  TO W-SUMMARY-LABEL
091700         PERFORM SUB-2816-ADD-SUMMARY-ITEM THRU SUB-2816-EXIT
091800     END-IF
091900
092000     MOVE W-NOTES-HOLD        TO W-NOTES-PREV
092100     STRING  W-NOTES-PREV     DELIMITED BY SPACE
092200             '.'              DELIMITED BY SIZE
092300         INTO W-NOTES-HOLD
092400     END-STRING
092500     .
092600 SUB-2815-EXIT.
092700     EXIT.
092800/
092900 SUB-2816-ADD-SUMMARY-ITEM.
093000*--------------------------
093100
093200     IF      W-SUMMARY-WRITTEN
093300         MOVE W-NOTES-HOLD        TO W-NOTES-PREV
093400         STRING  W-NOTES-PREV     DELIMITED BY SPACE
093500                 ', '         DELIMITED BY SIZE
093600             INTO W-NOTES-HOLD
093700         END-STRING
093800     END-IF
093900
094000     MOVE W-SUMMARY-COUNT     TO W-NUM-EDIT
094100     PERFORM SUB-8910-NUM-EDIT-START THRU SUB-8910-EXIT
094200     MOVE W-NOTES-HOLD        TO W-NOTES-PREV
094300     STRING  W-NOTES-PREV     DELIMITED BY SPACE
094400             W-NUM-EDIT(W-EDIT-START : 8 - W-EDIT-START)
094500                              DELIMITED BY SIZE
094600             ' '              DELIMITED BY SIZE
094700             W-SUMMARY-LABEL   DELIMITED BY SPACE
094800         INTO W-NOTES-HOLD
094900     END-STRING
095000
095100     SET  W-SUMMARY-WRITTEN   TO TRUE
095200     .
095300 SUB-2816-EXIT.
095400     EXIT.
095500/
095600 SUB-8910-NUM-EDIT-START.
095700*------------------------
095800*    forward walk to the first non-space position of the
095900*    zero-suppressed W-NUM-EDIT field - where the printable
096000*    digits actually begin.
096100
096200     MOVE 1                      TO W-EDIT-START
096300     SET  W-WALK-ACTIVE          TO TRUE
096400
096500     PERFORM SUB-8911-NUM-EDIT-START-ONE THRU SUB-8911-EXIT
096600             UNTIL W-EDIT-START > 7
096700                OR W-WALK-STOPPED
096800     .
096900 SUB-8910-EXIT.
097000     EXIT.
097100/
097200 SUB-8911-NUM-EDIT-START-ONE.
097300*-------------------------
097400
097500     IF      W-NUM-EDIT(W-EDIT-START : 1) NOT = SPACE
097600         SET  W-WALK-STOPPED     TO TRUE
097700     ELSE
097800         ADD  1                  TO W-EDIT-START
097900     END-IF
098000     .
098100 SUB-8911-EXIT.
098200     EXIT.
098300/
098400 SUB-2820-WRITE-CALLBACK.
098500*------------------------
098600
098700     MOVE SS-SESSION-ID       TO CO-SESSION-ID
098800     MOVE SS-SCAM-DETECTED    TO CO-SCAM-DETECTED
098900     MOVE SS-TOTAL-MESSAGES   TO CO-TOTAL-MESSAGES
099000     MOVE SS-BANK-CNT         TO CO-BANK-CNT
099100     MOVE SS-BANK-LIST        TO CO-BANK-LIST
099200     MOVE SS-IFSC-CNT         TO CO-IFSC-CNT
099300     MOVE SS-IFSC-LIST        TO CO-IFSC-LIST
099400     MOVE SS-UPI-CNT          TO CO-UPI-CNT
099500     MOVE SS-UPI-LIST         TO CO-UPI-LIST
099600     MOVE SS-LINK-CNT         TO CO-LINK-CNT
099700     MOVE SS-LINK-LIST        TO CO-LINK-LIST
099800     MOVE SS-PHONE-CNT        TO CO-PHONE-CNT
099900     MOVE SS-PHONE-LIST       TO CO-PHONE-LIST
100000     MOVE SS-KEYWORD-CNT      TO CO-KEYWORD-CNT
100100     MOVE SS-KEYWORD-LIST     TO CO-KEYWORD-LIST
100200     MOVE SS-AGENT-NOTES      TO CO-AGENT-NOTES
100300
100400     WRITE CALLBACK-OUT-REC
100500     .
100600 SUB-2820-EXIT.
100700     EXIT.
100800/
100900 SUB-2900-SAVE-SESSION.
101000*----------------------
101100
101200     WRITE SESSION-REC
101300         INVALID KEY
101400             DISPLAY '**** SCMMAIN error: SESSION-STORE write'
101500                     ' failed, status ' W-SESSTORE-STATUS
101600                     ' session ' SS-SESSION-ID
101700     END-WRITE
101800
101900     PERFORM SUB-9300-PRINT-DETAIL THRU SUB-9300-EXIT
102000
102100     IF      SS-IS-SCAM
102200         ADD  1               TO W-SESSIONS-SCAM
102300     END-IF
102400
102500     ADD  SS-BANK-CNT         TO W-TOTAL-BANK-EXTRACTED
102600     ADD  SS-IFSC-CNT         TO W-TOTAL-IFSC-EXTRACTED
102700     ADD  SS-UPI-CNT          TO W-TOTAL-UPI-EXTRACTED
102800     ADD  SS-LINK-CNT         TO W-TOTAL-LINK-EXTRACTED
102900     ADD  SS-PHONE-CNT        TO W-TOTAL-PHONE-EXTRACTED
103000     ADD  SS-KEYWORD-CNT      TO W-TOTAL-KEYWORD-EXTRACTED
103100     .
103200 SUB-2900-EXIT.
103300     EXIT.
103400/
103500 SUB-9300-PRINT-DETAIL.
103600*----------------------
103700
103800     MOVE SS-SESSION-ID       TO RRD-SESSION-ID
103900
104000     IF      SS-IS-SCAM
104100         MOVE 'Y'             TO RRD-SCAM-DETECTED
104200     ELSE
104300         MOVE 'N'             TO RRD-SCAM-DETECTED
104400     END-IF
104500
104600     MOVE SS-SCAM-TYPE        TO RRD-SCAM-TYPE
104700     MOVE SS-CONFIDENCE-SCORE TO RRD-CONFIDENCE
104800     MOVE SS-NUMBER-OF-TURNS  TO RRD-TURNS
104900     MOVE SS-TOTAL-MESSAGES   TO RRD-MESSAGES
105000     MOVE SS-BANK-CNT         TO RRD-BANK-CNT
105100     MOVE SS-IFSC-CNT         TO RRD-IFSC-CNT
105200     MOVE SS-UPI-CNT          TO RRD-UPI-CNT
105300     MOVE SS-LINK-CNT         TO RRD-LINK-CNT
105400     MOVE SS-PHONE-CNT        TO RRD-PHONE-CNT
105500     MOVE SS-KEYWORD-CNT      TO RRD-KEYWORD-CNT
105600
105700     IF      SS-CALLBACK-SENT
105800         MOVE 'Y'             TO RRD-CALLBACK
105900     ELSE
106000         MOVE 'N'             TO RRD-CALLBACK
106100     END-IF
106200
106300     MOVE RR-DETAIL-LINE      TO RUN-REPORT-REC
106400     WRITE RUN-REPORT-REC
106500     .
106600 SUB-9300-EXIT.
106700     EXIT.
106800/
106900 SUB-3000-SHUT-DOWN.
107000*-------------------
107100
107200     IF      W-SESSION-PRIOR-KEY NOT = SPACES
107300         PERFORM SUB-2900-SAVE-SESSION THRU SUB-2900-EXIT
107400     END-IF
107500
107600     PERFORM SUB-9500-PRINT-TOTALS THRU SUB-9500-EXIT
107700
107800     CLOSE MESSAGES-IN
107900           REPLIES-OUT
108000           CALLBACK-OUT
108100           SESSION-STORE
108200           RUN-REPORT
108300
108400     DISPLAY 'SCMMAIN completed'
108500     .
108600 SUB-3000-EXIT.
108700     EXIT.
108800/
108900 SUB-9500-PRINT-TOTALS.
109000*----------------------
109100
109200     MOVE W-SESSIONS-PROCESSED
109300                              TO RRT-SESSIONS
109400     MOVE RR-TOTALS-LINE      TO RUN-REPORT-REC
109500     WRITE RUN-REPORT-REC
109600
109700     MOVE W-SESSIONS-SCAM     TO RRT2-SESSIONS-SCAM
109800     MOVE RR-TOTALS-LINE-2    TO RUN-REPORT-REC
109900     WRITE RUN-REPORT-REC
110000
110100     MOVE W-CALLBACKS-WRITTEN TO RRT3-CALLBACKS
110200     MOVE RR-TOTALS-LINE-3    TO RUN-REPORT-REC
110300     WRITE RUN-REPORT-REC
110400
110500     MOVE W-MESSAGES-READ     TO RRT4-MESSAGES
110600     MOVE RR-TOTALS-LINE-4    TO RUN-REPORT-REC
110700     WRITE RUN-REPORT-REC
110800
110900     MOVE W-TOTAL-BANK-EXTRACTED
111000                              TO RRT5-BANK
111100     MOVE W-TOTAL-IFSC-EXTRACTED
111200                              TO RRT5-IFSC
111300     MOVE W-TOTAL-UPI-EXTRACTED
111400                              TO RRT5-UPI
111500     MOVE W-TOTAL-LINK-EXTRACTED
111600                              TO RRT5-LINK
111700     MOVE W-TOTAL-PHONE-EXTRACTED
111800                              TO RRT5-PHONE
111900     MOVE W-TOTAL-KEYWORD-EXTRACTED
112000                              TO RRT5-KEYWORD
112100     MOVE RR-TOTALS-LINE-5    TO RUN-REPORT-REC
112200     WRITE RUN-REPORT-REC
112300     .
112400 SUB-9500-EXIT.
112500     EXIT.
112600
