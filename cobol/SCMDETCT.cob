000100*======================== SCAM-MAILROOM ========================*
000200* Authors: M. Okafor, R. Dsouza, S. Patwal
000300*
000400* License: Internal use only
000500*
000600* SCMDETCT - SCAM-DETECTOR.  Scans the combined, lowercased
000700* session text against the unit's seven indicator categories,
000800* works out a confidence score from how many categories hit and
000900* how hard, and returns the scam type, the matched-indicator
001000* list and a one-line reasoning string.  Short tokens (upi, pin,
001100* sbi, otp, bare digits - see BANKFRAUD-PHRASE-BNDRY etc. in
001200* SCMRULEW) must hit as whole words, never as a substring of a
001300* longer word; everything else is a plain substring test.
001400*
001500* Date        Version  Description
001600* ----        -------  -----------
001700* 1989-04-03  0.1      First release                              CR-1001 
001800* 1990-08-22  0.2      Added otp-harvesting category              CR-1020 
001900* 1992-06-30  0.3      Word-boundary rule added                   CR-1059 
002000* 1998-12-02  0.4      Year-2000 review - no date fields          CR-1190 
002100*                      in this module, no change required
002200* 2005-02-18  0.5      Phishing category now also scans link
002300*                      tokens for verify/secure/login/update/kyc
002400*                      in the remainder, not just the fixed-
002500*                      phrase table                               CR-1260 
002600* 2006-08-10  0.6      Swapped LOWER-CASE/TRIM intrinsics for
002700*                      INSPECT CONVERTING and a hand-rolled
002800*                      backward-scan label length - this shop's
002900*                      code does not call COBOL-2002 intrinsics    CR-1280
003000* 2006-08-11  0.7      SUB-3210/SUB-3220 STRINGed LD-REASONING
003100*                      back onto itself when building the
003200*                      clause list - CR-1280 missed this one.
003300*                      Now STRINGs a W-REASONING-HOLD copy         CR-1281
003400*================================================================*
003500
003600 IDENTIFICATION DIVISION.
003700*========================
003800
003900 PROGRAM-ID.             SCMDETCT.
004000 AUTHOR.                 S. PATWAL.
004100 INSTALLATION.           SCAM MAILROOM UNIT.
004200 DATE-WRITTEN.           04/03/89.
004300 DATE-COMPILED.
004400 SECURITY.               UNCLASSIFIED.
004500
004600 ENVIRONMENT DIVISION.
004700*=====================
004800
004900 CONFIGURATION SECTION.
005000*----------------------
005100
005200 SOURCE-COMPUTER.
005300     IBM-Z15.
005400
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700
005800 INPUT-OUTPUT SECTION.
005900*---------------------
006000
006100 FILE-CONTROL.
006200/
006300 DATA DIVISION.
006400*==============
006500
006600 FILE SECTION.
006700*-------------
006800
006900 WORKING-STORAGE SECTION.
007000*------------------------
007100
007200 COPY SCMGENW.
007300 COPY SCMRULEW.
007400
007500 01  W-TEXT                  PIC X(2000).
007600 01  FILLER REDEFINES W-TEXT.
007700     05  W-TEXT-CHARS                         OCCURS 2000
007800                                               INDEXED W-TC-DX.
007900         10  W-TEXT-CHAR     PIC X(01).
008000 01  W-TEXT-LEFT             PIC X(2001).
008100 01  FILLER REDEFINES W-TEXT-LEFT.
008200     05  W-TEXT-LEFT-CHARS                    OCCURS 2001.
008300         10  W-TEXT-LEFT-CH  PIC X(01).
008400
008500 01  W-PHRASE-LEN            PIC S9(4)   COMP.
008600 01  W-HIT-POS               PIC S9(4)   COMP.
008700 01  W-BEFORE-OK-FLAG        PIC X(01).
008800     88  W-BEFORE-OK                        VALUE 'Y'.
008900 01  W-AFTER-OK-FLAG         PIC X(01).
009000     88  W-AFTER-OK                         VALUE 'Y'.
009100 01  W-PHRASE-FOUND-FLAG     PIC X(01).
009200     88  W-PHRASE-FOUND                     VALUE 'Y'.
009300     88  W-PHRASE-NOT-FOUND                 VALUE 'N'.
009400 01  W-WALK-ACTIVE-FLAG      PIC X(01).
009500     88  W-WALK-ACTIVE                       VALUE 'Y'.
009600     88  W-WALK-STOPPED                       VALUE 'N'.
009700
009800 01  W-CAT-HITCNT-TABLE.
009900     05  W-CAT-HITCNT        PIC S9(4)   COMP OCCURS 7.
010000     05  FILLER              PIC X(01).
010100 01  FILLER                  PIC X(01)       VALUE SPACE.
010200     88  W-WORD-BNDRY-REQD                   VALUE 'Y'.
010300
010400 01  W-SCORE                 PIC S9V99   COMP-3.
010500 01  W-CAT-CNT               PIC S9(4)   COMP.
010600 01  W-RESULT-LABEL          PIC X(30).
010700 01  FILLER REDEFINES W-RESULT-LABEL.
010800     05  W-RESULT-LABEL-CHARS                 OCCURS 30.
010900         10  W-RESULT-LABEL-CH PIC X(01).
011000*    scratch hold for LD-REASONING - SUB-3210/SUB-3220 STRING a
011100*    trimmed copy of the reasoning text back onto itself and
011200*    need a live snapshot to STRING from, not the live field.
011300 01  W-REASONING-HOLD        PIC X(120).
011400
011500 01  W-URGENCY-HIT-FLAG      PIC X(01).
011600     88  W-URGENCY-HIT                      VALUE 'Y'.
011700 01  W-BANKFRAUD-HIT-FLAG    PIC X(01).
011800     88  W-BANKFRAUD-HIT                     VALUE 'Y'.
011900 01  W-UPIFRAUD-HIT-FLAG     PIC X(01).
012000     88  W-UPIFRAUD-HIT                      VALUE 'Y'.
012100 01  W-PHISHING-HIT-FLAG     PIC X(01).
012200     88  W-PHISHING-HIT                      VALUE 'Y'.
012300 01  W-FAKEOFFER-HIT-FLAG    PIC X(01).
012400     88  W-FAKEOFFER-HIT                     VALUE 'Y'.
012500 01  W-OTPHARVEST-HIT-FLAG   PIC X(01).
012600     88  W-OTPHARVEST-HIT                    VALUE 'Y'.
012700 01  W-SUSPKEYWRD-HIT-FLAG   PIC X(01).
012800     88  W-SUSPKEYWRD-HIT                    VALUE 'Y'.
012900
013000 01  W-RUN-START             PIC S9(4)   COMP.
013100 01  W-RUN-LEN               PIC S9(4)   COMP.
013200 01  W-CLAUSE-WRITTEN-FLAG   PIC X(01)   VALUE 'N'.
013300     88  W-CLAUSE-WRITTEN                  VALUE 'Y'.
013400
013500*    url-token walk for the phishing category - same open-to-
013600*    next-blank candidate build SCMXTRCT uses for its link list,
013700*    minus the whitelist/dedup (this unit only needs a hit flag).
013800 01  W-URL-TOKEN-START       PIC S9(4)   COMP.
013900 01  W-URL-TOKEN-END         PIC S9(4)   COMP.
014000 01  W-URL-WALK-ACTIVE-FLAG  PIC X(01).
014100     88  W-URL-WALK-ACTIVE                  VALUE 'Y'.
014200     88  W-URL-WALK-STOPPED                 VALUE 'N'.
014300 01  W-URL-CAND              PIC X(80).
014400 01  W-URL-CAND-LEN          PIC S9(4)   COMP.
014500 01  W-URL-KEYWORD-TALLY     PIC S9(4)   COMP.
014600/
014700 LINKAGE SECTION.
014800*----------------
014900
015000 COPY SCMDETL.
015100/
015200 PROCEDURE DIVISION USING L-DETECT-PARM.
015300*==================
015400
015500 MAIN.
015600*-----
015700
015800     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
015900
016000     PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
016100     .
016200 MAIN-EXIT.
016300     GOBACK.
016400/
016500 SUB-1000-START-UP.
016600*------------------
016700
016800     IF      W-NOT-FIRST-CALL
016900         GO TO SUB-1000-EXIT
017000     END-IF
017100
017200     SET  W-NOT-FIRST-CALL   TO TRUE
017300     MOVE FUNCTION WHEN-COMPILED
017400                             TO W-COMPILED-DATE
017500
017600     DISPLAY 'SCMDETCT compiled on '
017700         W-COMPILED-DATE-YYYY '/'
017800         W-COMPILED-DATE-MM   '/'
017900         W-COMPILED-DATE-DD   ' at '
018000         W-COMPILED-TIME-HH   ':'
018100         W-COMPILED-TIME-MM   ':'
018200         W-COMPILED-TIME-SS
018300     .
018400 SUB-1000-EXIT.
018500     EXIT.
018600/
018700 SUB-2000-PROCESS.
018800*-----------------
018900
019000     MOVE LD-SCAN-TEXT        TO W-TEXT
019100     INSPECT W-TEXT           CONVERTING
019200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
019300         TO
019400         'abcdefghijklmnopqrstuvwxyz'
019500     MOVE SPACE               TO W-TEXT-LEFT
019600     MOVE W-TEXT              TO W-TEXT-LEFT(1 : 2000)
019700
019800     MOVE 'N'                 TO W-URGENCY-HIT-FLAG
019900                                 W-BANKFRAUD-HIT-FLAG
020000                                 W-UPIFRAUD-HIT-FLAG
020100                                 W-PHISHING-HIT-FLAG
020200                                 W-FAKEOFFER-HIT-FLAG
020300                                 W-OTPHARVEST-HIT-FLAG
020400                                 W-SUSPKEYWRD-HIT-FLAG
020500     MOVE 0                   TO LD-INDICATOR-CNT
020600
020700     PERFORM SUB-2100-SCAN-URGENCY     THRU SUB-2100-EXIT
020800     PERFORM SUB-2200-SCAN-BANKFRAUD   THRU SUB-2200-EXIT
020900     PERFORM SUB-2300-SCAN-UPIFRAUD    THRU SUB-2300-EXIT
021000     PERFORM SUB-2400-SCAN-PHISHING    THRU SUB-2400-EXIT
021100     PERFORM SUB-2500-SCAN-FAKEOFFER   THRU SUB-2500-EXIT
021200     PERFORM SUB-2600-SCAN-OTPHARVEST  THRU SUB-2600-EXIT
021300     PERFORM SUB-2700-SCAN-SUSPKEYWRD  THRU SUB-2700-EXIT
021400
021500     PERFORM SUB-3000-SCORE    THRU SUB-3000-EXIT
021600     PERFORM SUB-3100-CLASSIFY THRU SUB-3100-EXIT
021700     PERFORM SUB-3200-REASON   THRU SUB-3200-EXIT
021800     .
021900 SUB-2000-EXIT.
022000     EXIT.
022100/
022200 SUB-2100-SCAN-URGENCY.
022300*----------------------
022400
022500     PERFORM SUB-2105-URGENCY-ONE THRU SUB-2105-EXIT
022600             VARYING UR-DX FROM 1 BY 1
022700               UNTIL UR-DX > URGENCY-PHRASE-CNT
022800     .
022900 SUB-2100-EXIT.
023000     EXIT.
023100/
023200 SUB-2105-URGENCY-ONE.
023300*----------------------
023400
023500     MOVE URGENCY-PHRASE-TEXT(UR-DX)  TO W-RESULT-LABEL
023600     MOVE URGENCY-PHRASE-BNDRY(UR-DX) TO W-WORD-BNDRY-REQD
023700     PERFORM SUB-8000-PHRASE-TEST THRU SUB-8000-EXIT
023800     IF      W-PHRASE-FOUND
023900         SET  W-URGENCY-HIT           TO TRUE
024000         PERFORM SUB-8100-ADD-INDICATOR THRU SUB-8100-EXIT
024100     END-IF
024200     .
024300 SUB-2105-EXIT.
024400     EXIT.
024500/
024600 SUB-2200-SCAN-BANKFRAUD.
024700*------------------------
024800
024900     PERFORM SUB-2205-BANKFRAUD-ONE THRU SUB-2205-EXIT
025000             VARYING BA-DX FROM 1 BY 1
025100               UNTIL BA-DX > BANKFRAUD-PHRASE-CNT
025200     .
025300 SUB-2200-EXIT.
025400     EXIT.
025500/
025600 SUB-2205-BANKFRAUD-ONE.
025700*-----------------------
025800
025900     MOVE BANKFRAUD-PHRASE-TEXT(BA-DX)  TO W-RESULT-LABEL
026000     MOVE BANKFRAUD-PHRASE-BNDRY(BA-DX) TO W-WORD-BNDRY-REQD
026100     PERFORM SUB-8000-PHRASE-TEST THRU SUB-8000-EXIT
026200     IF      W-PHRASE-FOUND
026300         SET  W-BANKFRAUD-HIT          TO TRUE
026400         PERFORM SUB-8100-ADD-INDICATOR THRU SUB-8100-EXIT
026500     END-IF
026600     .
026700 SUB-2205-EXIT.
026800     EXIT.
026900/
027000 SUB-2300-SCAN-UPIFRAUD.
027100*-----------------------
027200
027300     PERFORM SUB-2305-UPIFRAUD-ONE THRU SUB-2305-EXIT
027400             VARYING UP-DX FROM 1 BY 1
027500               UNTIL UP-DX > UPIFRAUD-PHRASE-CNT
027600
027700     PERFORM SUB-2310-UPISUFFIX-ONE THRU SUB-2310-EXIT
027800             VARYING US-DX FROM 1 BY 1
027900               UNTIL US-DX > UPI-SUFFIX-CNT
028000     .
028100 SUB-2300-EXIT.
028200     EXIT.
028300/
028400 SUB-2305-UPIFRAUD-ONE.
028500*----------------------
028600
028700     MOVE UPIFRAUD-PHRASE-TEXT(UP-DX)  TO W-RESULT-LABEL
028800     MOVE UPIFRAUD-PHRASE-BNDRY(UP-DX) TO W-WORD-BNDRY-REQD
028900     PERFORM SUB-8000-PHRASE-TEST THRU SUB-8000-EXIT
029000     IF      W-PHRASE-FOUND
029100         SET  W-UPIFRAUD-HIT           TO TRUE
029200         PERFORM SUB-8100-ADD-INDICATOR THRU SUB-8100-EXIT
029300     END-IF
029400     .
029500 SUB-2305-EXIT.
029600     EXIT.
029700/
029800 SUB-2310-UPISUFFIX-ONE.
029900*-----------------------
030000
030100     MOVE UPI-SUFFIX-TEXT(US-DX)        TO W-RESULT-LABEL
030200     MOVE 'N'                           TO W-WORD-BNDRY-REQD
030300     PERFORM SUB-8000-PHRASE-TEST THRU SUB-8000-EXIT
030400     IF      W-PHRASE-FOUND
030500         SET  W-UPIFRAUD-HIT             TO TRUE
030600         PERFORM SUB-8100-ADD-INDICATOR THRU SUB-8100-EXIT
030700     END-IF
030800     .
030900 SUB-2310-EXIT.
031000     EXIT.
031100/
031200 SUB-2400-SCAN-PHISHING.
031300*-----------------------
031400
031500     PERFORM SUB-2405-PHISHING-ONE THRU SUB-2405-EXIT
031600             VARYING PH-DX FROM 1 BY 1
031700               UNTIL PH-DX > PHISHING-PHRASE-CNT
031800
031900     PERFORM SUB-2410-URL-TOKEN-ONE THRU SUB-2410-EXIT
032000             VARYING W-SUB-1 FROM 1 BY 1
032100               UNTIL W-SUB-1 > 1990
032200     .
032300 SUB-2400-EXIT.
032400     EXIT.
032500/
032600 SUB-2405-PHISHING-ONE.
032700*----------------------
032800
032900     MOVE PHISHING-PHRASE-TEXT(PH-DX)  TO W-RESULT-LABEL
033000     MOVE PHISHING-PHRASE-BNDRY(PH-DX) TO W-WORD-BNDRY-REQD
033100     PERFORM SUB-8000-PHRASE-TEST THRU SUB-8000-EXIT
033200     IF      W-PHRASE-FOUND
033300         SET  W-PHISHING-HIT           TO TRUE
033400         PERFORM SUB-8100-ADD-INDICATOR THRU SUB-8100-EXIT
033500     END-IF
033600     .
033700 SUB-2405-EXIT.
033800     EXIT.
033900/
034000 SUB-2410-URL-TOKEN-ONE.
034100*------------------------
034200*    a link token in the combined text is itself a phishing
034300*    signal when its own remainder carries verify/secure/login/
034400*    update/kyc, separate from the fixed-phrase table above.
034500
034600     MOVE 0                      TO W-PHRASE-LEN
034700
034800     IF      W-TEXT(W-SUB-1 : 7)  = 'http://'
034900         MOVE 7                   TO W-PHRASE-LEN
035000     END-IF
035100     IF      W-TEXT(W-SUB-1 : 8)  = 'https://'
035200         MOVE 8                   TO W-PHRASE-LEN
035300     END-IF
035400     IF      W-TEXT(W-SUB-1 : 4)  = 'www.'
035500         MOVE 4                   TO W-PHRASE-LEN
035600     END-IF
035700
035800     IF      W-PHRASE-LEN > 0
035900         PERFORM SUB-2415-BUILD-URL-CAND THRU SUB-2415-EXIT
036000     END-IF
036100     .
036200 SUB-2410-EXIT.
036300     EXIT.
036400/
036500 SUB-2415-BUILD-URL-CAND.
036600*-------------------------
036700*    walk from the scheme/www. start to the next blank - same
036800*    open-ended candidate build SCMXTRCT's link scan uses.
036900
037000     MOVE W-SUB-1                 TO W-URL-TOKEN-START
037100     MOVE W-SUB-1                 TO W-URL-TOKEN-END
037200     SET  W-URL-WALK-ACTIVE       TO TRUE
037300
037400     PERFORM SUB-2420-URL-WALK-END THRU SUB-2420-EXIT
037500             UNTIL W-URL-TOKEN-END >= 2000
037600                OR W-URL-WALK-STOPPED
037700
037800     MOVE SPACES                  TO W-URL-CAND
037900     COMPUTE W-URL-CAND-LEN =
038000             W-URL-TOKEN-END - W-URL-TOKEN-START + 1
038100     IF      W-URL-CAND-LEN > 80
038200         MOVE 80                    TO W-URL-CAND-LEN
038300     END-IF
038400     MOVE W-TEXT(W-URL-TOKEN-START : W-URL-CAND-LEN)
038500                                   TO W-URL-CAND
038600
038700     PERFORM SUB-2425-URL-KEYWORD-TEST THRU SUB-2425-EXIT
038800     .
038900 SUB-2415-EXIT.
039000     EXIT.
039100/
039200 SUB-2420-URL-WALK-END.
039300*-----------------------
039400
039500     IF      W-TEXT(W-URL-TOKEN-END + 1 : 1) = SPACE
039600     OR      W-TEXT(W-URL-TOKEN-END + 1 : 1) = LOW-VALUE
039700         SET  W-URL-WALK-STOPPED   TO TRUE
039800     ELSE
039900         ADD  1                    TO W-URL-TOKEN-END
040000     END-IF
040100     .
040200 SUB-2420-EXIT.
040300     EXIT.
040400/
040500 SUB-2425-URL-KEYWORD-TEST.
040600*---------------------------
040700*    whole-candidate substring test - the scheme/www. prefix
040800*    never carries any of these words itself, so testing the
040900*    full candidate is the same as testing just the remainder.
041000
041100     MOVE ZERO                    TO W-URL-KEYWORD-TALLY
041200
041300     INSPECT W-URL-CAND TALLYING W-URL-KEYWORD-TALLY
041400             FOR ALL 'verify'
041500     INSPECT W-URL-CAND TALLYING W-URL-KEYWORD-TALLY
041600             FOR ALL 'secure'
041700     INSPECT W-URL-CAND TALLYING W-URL-KEYWORD-TALLY
041800             FOR ALL 'login'
041900     INSPECT W-URL-CAND TALLYING W-URL-KEYWORD-TALLY
042000             FOR ALL 'update'
042100     INSPECT W-URL-CAND TALLYING W-URL-KEYWORD-TALLY
042200             FOR ALL 'kyc'
042300
042400     IF      W-URL-KEYWORD-TALLY > 0
042500         SET  W-PHISHING-HIT             TO TRUE
042600         MOVE 'suspicious url keyword'   TO W-RESULT-LABEL
042700         PERFORM SUB-8100-ADD-INDICATOR THRU SUB-8100-EXIT
042800     END-IF
042900     .
043000 SUB-2425-EXIT.
043100     EXIT.
043200/
043300 SUB-2500-SCAN-FAKEOFFER.
043400*------------------------
043500
043600     PERFORM SUB-2505-FAKEOFFER-ONE THRU SUB-2505-EXIT
043700             VARYING FA-DX FROM 1 BY 1
043800               UNTIL FA-DX > FAKEOFFER-PHRASE-CNT
043900     .
044000 SUB-2500-EXIT.
044100     EXIT.
044200/
044300 SUB-2505-FAKEOFFER-ONE.
044400*-----------------------
044500
044600     MOVE FAKEOFFER-PHRASE-TEXT(FA-DX)  TO W-RESULT-LABEL
044700     MOVE FAKEOFFER-PHRASE-BNDRY(FA-DX) TO W-WORD-BNDRY-REQD
044800     PERFORM SUB-8000-PHRASE-TEST THRU SUB-8000-EXIT
044900     IF      W-PHRASE-FOUND
045000         SET  W-FAKEOFFER-HIT          TO TRUE
045100         PERFORM SUB-8100-ADD-INDICATOR THRU SUB-8100-EXIT
045200     END-IF
045300     .
045400 SUB-2505-EXIT.
045500     EXIT.
045600/
045700 SUB-2600-SCAN-OTPHARVEST.
045800*-------------------------
045900*    phrase table, plus a standalone 4-to-6 digit number (not
046000*    adjacent to other digits - an OTP/PIN sent on its own).
046100
046200     PERFORM SUB-2605-OTPHARVEST-ONE THRU SUB-2605-EXIT
046300             VARYING OT-DX FROM 1 BY 1
046400               UNTIL OT-DX > OTPHARVEST-PHRASE-CNT
046500
046600     MOVE 0                    TO W-RUN-LEN W-RUN-START
046700     PERFORM SUB-2610-OTP-DIGIT-SCAN THRU SUB-2610-EXIT
046800             VARYING W-SUB-1 FROM 1 BY 1
046900               UNTIL W-SUB-1 > 2000
047000     .
047100 SUB-2600-EXIT.
047200     EXIT.
047300/
047400 SUB-2605-OTPHARVEST-ONE.
047500*------------------------
047600
047700     MOVE OTPHARVEST-PHRASE-TEXT(OT-DX)  TO W-RESULT-LABEL
047800     MOVE OTPHARVEST-PHRASE-BNDRY(OT-DX) TO W-WORD-BNDRY-REQD
047900     PERFORM SUB-8000-PHRASE-TEST THRU SUB-8000-EXIT
048000     IF      W-PHRASE-FOUND
048100         SET  W-OTPHARVEST-HIT          TO TRUE
048200         PERFORM SUB-8100-ADD-INDICATOR THRU SUB-8100-EXIT
048300     END-IF
048400     .
048500 SUB-2605-EXIT.
048600     EXIT.
048700/
048800 SUB-2610-OTP-DIGIT-SCAN.
048900*------------------------
049000
049100     IF      W-TEXT-CHAR(W-SUB-1) IS NUMERIC
049200         IF      W-RUN-LEN = 0
049300             MOVE W-SUB-1        TO W-RUN-START
049400         END-IF
049500         ADD  1                  TO W-RUN-LEN
049600     ELSE
049700         IF      W-RUN-LEN >= 4
049800         AND     W-RUN-LEN NOT > 6
049900             SET  W-OTPHARVEST-HIT     TO TRUE
050000             MOVE SPACES              TO W-RESULT-LABEL
050100             MOVE W-TEXT(W-RUN-START : W-RUN-LEN)
050200                             TO W-RESULT-LABEL(1 : W-RUN-LEN)
050300             PERFORM SUB-8100-ADD-INDICATOR THRU SUB-8100-EXIT
050400         END-IF
050500         MOVE 0                   TO W-RUN-LEN
050600     END-IF
050700     .
050800 SUB-2610-EXIT.
050900     EXIT.
051000/
051100 SUB-2700-SCAN-SUSPKEYWRD.
051200*-------------------------
051300
051400     PERFORM SUB-2705-SUSPKEYWRD-ONE THRU SUB-2705-EXIT
051500             VARYING SU-DX FROM 1 BY 1
051600               UNTIL SU-DX > SUSPKEYWRD-PHRASE-CNT
051700     .
051800 SUB-2700-EXIT.
051900     EXIT.
052000/
052100 SUB-2705-SUSPKEYWRD-ONE.
052200*------------------------
052300
052400     MOVE SUSPKEYWRD-PHRASE-TEXT(SU-DX)  TO W-RESULT-LABEL
052500     MOVE SUSPKEYWRD-PHRASE-BNDRY(SU-DX) TO W-WORD-BNDRY-REQD
052600     PERFORM SUB-8000-PHRASE-TEST THRU SUB-8000-EXIT
052700     IF      W-PHRASE-FOUND
052800         SET  W-SUSPKEYWRD-HIT          TO TRUE
052900         PERFORM SUB-8100-ADD-INDICATOR THRU SUB-8100-EXIT
053000     END-IF
053100     .
053200 SUB-2705-EXIT.
053300     EXIT.
053400/
053500 SUB-8000-PHRASE-TEST.
053600*---------------------
053700*    true if W-RESULT-LABEL occurs in the scan text; when
053800*    W-WORD-BNDRY-REQD, the character immediately before and
053900*    after the hit (start/end of text counts as a boundary)
054000*    must both be non-alphanumeric.
054100
054200     SET  W-PHRASE-NOT-FOUND     TO TRUE
054300     PERFORM SUB-8001-RESULT-LABEL-LEN THRU SUB-8001-EXIT
054400
054500     IF      W-PHRASE-LEN = 0
054600         GO TO SUB-8000-EXIT
054700     END-IF
054800
054900     PERFORM SUB-8005-PHRASE-TEST-ONE THRU SUB-8005-EXIT
055000             VARYING W-HIT-POS FROM 1 BY 1
055100               UNTIL W-HIT-POS > (2000 - W-PHRASE-LEN + 1)
055200                  OR W-PHRASE-FOUND
055300     .
055400 SUB-8000-EXIT.
055500     EXIT.
055600/
055700 SUB-8001-RESULT-LABEL-LEN.
055800*----------------------------
055900*    backward walk from the 30-byte label field down to its
056000*    first non-space - the trimmed length of W-RESULT-LABEL.
056100
056200     MOVE 30                     TO W-PHRASE-LEN
056300     SET  W-WALK-ACTIVE          TO TRUE
056400
056500     PERFORM SUB-8002-RESULT-LABEL-LEN-ONE THRU SUB-8002-EXIT
056600             UNTIL W-PHRASE-LEN < 1
056700                OR W-WALK-STOPPED
056800     .
056900 SUB-8001-EXIT.
057000     EXIT.
057100/
057200 SUB-8002-RESULT-LABEL-LEN-ONE.
057300*------------------------------
057400
057500     IF      W-RESULT-LABEL(W-PHRASE-LEN : 1) NOT = SPACE
057600         SET  W-WALK-STOPPED     TO TRUE
057700     ELSE
057800         SUBTRACT 1              FROM W-PHRASE-LEN
057900     END-IF
058000     .
058100 SUB-8002-EXIT.
058200     EXIT.
058300/
058400 SUB-8005-PHRASE-TEST-ONE.
058500*-------------------------
058600
058700     IF      W-TEXT(W-HIT-POS : W-PHRASE-LEN)
058800                 NOT = W-RESULT-LABEL(1 : W-PHRASE-LEN)
058900         GO TO SUB-8005-EXIT
059000     END-IF
059100
059200     IF      NOT W-WORD-BNDRY-REQD
059300         SET  W-PHRASE-FOUND      TO TRUE
059400         GO TO SUB-8005-EXIT
059500     END-IF
059600
059700     SET  W-BEFORE-OK            TO TRUE
059800     SET  W-AFTER-OK             TO TRUE
059900
060000     IF      W-HIT-POS > 1
060100     AND     (W-TEXT(W-HIT-POS - 1 : 1) IS ALPHABETIC
060200           OR W-TEXT(W-HIT-POS - 1 : 1) IS NUMERIC)
060300         MOVE 'N'                   TO W-BEFORE-OK-FLAG
060400     END-IF
060500
060600     IF      (W-HIT-POS + W-PHRASE-LEN) <= 2000
060700     AND     (W-TEXT(W-HIT-POS + W-PHRASE-LEN : 1) IS ALPHABETIC
060800           OR W-TEXT(W-HIT-POS + W-PHRASE-LEN : 1) IS NUMERIC)
060900         MOVE 'N'                   TO W-AFTER-OK-FLAG
061000     END-IF
061100
061200     IF      W-BEFORE-OK
061300     AND     W-AFTER-OK
061400         SET  W-PHRASE-FOUND        TO TRUE
061500     END-IF
061600     .
061700 SUB-8005-EXIT.
061800     EXIT.
061900/
062000 SUB-8100-ADD-INDICATOR.
062100*-----------------------
062200*    up to 2 indicator labels per matched category; cap 10
062300*    overall; dedup in first-seen order.
062400
062500     SET  W-PHRASE-NOT-FOUND       TO TRUE
062600
062700     PERFORM SUB-8105-IND-DUP-ONE THRU SUB-8105-EXIT
062800             VARYING LD-IND-DX FROM 1 BY 1
062900               UNTIL LD-IND-DX > LD-INDICATOR-CNT
063000                  OR W-PHRASE-FOUND
063100
063200     IF      W-PHRASE-FOUND
063300         GO TO SUB-8100-EXIT
063400     END-IF
063500
063600     IF      LD-INDICATOR-CNT < 10
063700         ADD  1                   TO LD-INDICATOR-CNT
063800         SET  LD-IND-DX           TO LD-INDICATOR-CNT
063900         MOVE W-RESULT-LABEL(1 : 30) TO LD-INDICATOR(LD-IND-DX)
064000     END-IF
064100     .
064200 SUB-8100-EXIT.
064300     EXIT.
064400/
064500 SUB-8105-IND-DUP-ONE.
064600*----------------------
064700
064800     IF      LD-INDICATOR(LD-IND-DX) = W-RESULT-LABEL(1 : 30)
064900         SET  W-PHRASE-FOUND        TO TRUE
065000     END-IF
065100     .
065200 SUB-8105-EXIT.
065300     EXIT.
065400/
065500 SUB-3000-SCORE.
065600*---------------
065700*    confidence arithmetic, steps 1-7 of the unit's scoring
065800*    rule.  Category hit-counts were not tallied above (the
065900*    phrase scan only needed yes/no); step 3 needs the count,
066000*    so re-scan here - cheap against a 2000-char buffer and
066100*    keeps the category scan paragraphs above simple booleans.
066200
066300     MOVE 0                    TO W-SCORE W-CAT-CNT
066400
066500     IF      W-URGENCY-HIT
066600         ADD  1                   TO W-CAT-CNT
066700     END-IF
066800     IF      W-BANKFRAUD-HIT
066900         ADD  1                   TO W-CAT-CNT
067000     END-IF
067100     IF      W-UPIFRAUD-HIT
067200         ADD  1                   TO W-CAT-CNT
067300     END-IF
067400     IF      W-PHISHING-HIT
067500         ADD  1                   TO W-CAT-CNT
067600     END-IF
067700     IF      W-FAKEOFFER-HIT
067800         ADD  1                   TO W-CAT-CNT
067900     END-IF
068000     IF      W-OTPHARVEST-HIT
068100         ADD  1                   TO W-CAT-CNT
068200     END-IF
068300     IF      W-SUSPKEYWRD-HIT
068400         ADD  1                   TO W-CAT-CNT
068500     END-IF
068600
068700     IF      W-CAT-CNT = 0
068800         MOVE 0.10                 TO LD-CONFIDENCE-SCORE
068900         MOVE 'N'                  TO LD-SCAM-DETECTED
069000         MOVE 'unknown'            TO LD-SCAM-TYPE
069100         MOVE 'No scam indicators detected'
069200                                   TO LD-REASONING
069300         GO TO SUB-3000-NO-MATCH-EXIT
069400     END-IF
069500
069600     COMPUTE W-SCORE = W-CAT-CNT * 0.15
069700     IF      W-SCORE > 0.45
069800         MOVE 0.45                 TO W-SCORE
069900     END-IF
070000
070100     PERFORM SUB-3010-PER-CATEGORY-BONUS THRU SUB-3010-EXIT
070200
070300     IF      W-URGENCY-HIT
070400         ADD  0.15                 TO W-SCORE
070500     END-IF
070600     IF      W-OTPHARVEST-HIT
070700         ADD  0.15                 TO W-SCORE
070800     END-IF
070900     IF      W-PHISHING-HIT
071000         ADD  0.15                 TO W-SCORE
071100     END-IF
071200     IF      W-UPIFRAUD-HIT
071300         ADD  0.10                 TO W-SCORE
071400     END-IF
071500     IF      W-BANKFRAUD-HIT
071600         ADD  0.10                 TO W-SCORE
071700     END-IF
071800     IF      W-URGENCY-HIT
071900     AND     (W-BANKFRAUD-HIT OR W-UPIFRAUD-HIT)
072000         ADD  0.15                 TO W-SCORE
072100     END-IF
072200
072300     IF      W-SCORE > 0.99
072400         MOVE 0.99                 TO W-SCORE
072500     END-IF
072600
072700     MOVE W-SCORE               TO LD-CONFIDENCE-SCORE
072800
072900     IF      LD-CONFIDENCE-SCORE NOT < 0.60
073000         MOVE 'Y'                   TO LD-SCAM-DETECTED
073100     ELSE
073200         MOVE 'N'                   TO LD-SCAM-DETECTED
073300     END-IF
073400     .
073500 SUB-3000-EXIT.
073600     EXIT.
073700 SUB-3000-NO-MATCH-EXIT.
073800     GO TO SUB-3000-EXIT.
073900/
074000 SUB-3010-PER-CATEGORY-BONUS.
074100*----------------------------
074200*    0.10 per category with 2+ matched phrases, a further 0.10
074300*    with 3+ - counted against each category's own table, using
074400*    the dup-checked indicator list as the tally (at most 2 per
074500*    category went into LD-INDICATOR-LIST, so a category with 3+
074600*    real hits is detected by re-running the phrase test and
074700*    counting, not by the capped indicator list).
074800
074900     PERFORM SUB-3011-CATEGORY-BONUS-ONE THRU SUB-3011-EXIT
075000             VARYING W-SUB-2 FROM 1 BY 1
075100               UNTIL W-SUB-2 > 7
075200     .
075300 SUB-3010-EXIT.
075400     EXIT.
075500/
075600 SUB-3011-CATEGORY-BONUS-ONE.
075700*----------------------------
075800
075900     MOVE 0                     TO W-CAT-HITCNT(W-SUB-2)
076000
076100     EVALUATE W-SUB-2
076200       WHEN 1
076300         PERFORM SUB-3020-COUNT-URGENCY    THRU SUB-3020-EXIT
076400       WHEN 2
076500         PERFORM SUB-3021-COUNT-BANKFRAUD  THRU SUB-3021-EXIT
076600       WHEN 3
076700         PERFORM SUB-3022-COUNT-UPIFRAUD   THRU SUB-3022-EXIT
076800       WHEN 4
076900         PERFORM SUB-3023-COUNT-PHISHING   THRU SUB-3023-EXIT
077000       WHEN 5
077100         PERFORM SUB-3024-COUNT-FAKEOFFER  THRU SUB-3024-EXIT
077200       WHEN 6
077300         PERFORM SUB-3025-COUNT-OTPHARVEST THRU SUB-3025-EXIT
077400       WHEN 7
077500         PERFORM SUB-3026-COUNT-SUSPKEYWRD THRU SUB-3026-EXIT
077600     END-EVALUATE
077700
077800     IF      W-CAT-HITCNT(W-SUB-2) >= 2
077900         ADD  0.10                  TO W-SCORE
078000     END-IF
078100     IF      W-CAT-HITCNT(W-SUB-2) >= 3
078200         ADD  0.10                  TO W-SCORE
078300     END-IF
078400     .
078500 SUB-3011-EXIT.
078600     EXIT.
078700/
078800 SUB-3020-COUNT-URGENCY.
078900*-----------------------
079000
079100     PERFORM SUB-3020A-ONE THRU SUB-3020A-EXIT
079200             VARYING UR-DX FROM 1 BY 1
079300               UNTIL UR-DX > URGENCY-PHRASE-CNT
079400     .
079500 SUB-3020-EXIT.
079600     EXIT.
079700/
079800 SUB-3020A-ONE.
079900*--------------
080000
080100     MOVE URGENCY-PHRASE-TEXT(UR-DX)  TO W-RESULT-LABEL
080200     MOVE URGENCY-PHRASE-BNDRY(UR-DX) TO W-WORD-BNDRY-REQD
080300     PERFORM SUB-8000-PHRASE-TEST THRU SUB-8000-EXIT
080400     IF      W-PHRASE-FOUND
080500         ADD  1                        TO W-CAT-HITCNT(1)
080600     END-IF
080700     .
080800 SUB-3020A-EXIT.
080900     EXIT.
081000/
081100 SUB-3021-COUNT-BANKFRAUD.
081200*-------------------------
081300
081400     PERFORM SUB-3021A-ONE THRU SUB-3021A-EXIT
081500             VARYING BA-DX FROM 1 BY 1
081600               UNTIL BA-DX > BANKFRAUD-PHRASE-CNT
081700     .
081800 SUB-3021-EXIT.
081900     EXIT.
082000/
082100 SUB-3021A-ONE.
082200*--------------
082300
082400     MOVE BANKFRAUD-PHRASE-TEXT(BA-DX)  TO W-RESULT-LABEL
082500     MOVE BANKFRAUD-PHRASE-BNDRY(BA-DX) TO W-WORD-BNDRY-REQD
082600     PERFORM SUB-8000-PHRASE-TEST THRU SUB-8000-EXIT
082700     IF      W-PHRASE-FOUND
082800         ADD  1                        TO W-CAT-HITCNT(2)
082900     END-IF
083000     .
083100 SUB-3021A-EXIT.
083200     EXIT.
083300/
083400 SUB-3022-COUNT-UPIFRAUD.
083500*------------------------
083600
083700     PERFORM SUB-3022A-ONE THRU SUB-3022A-EXIT
083800             VARYING UP-DX FROM 1 BY 1
083900               UNTIL UP-DX > UPIFRAUD-PHRASE-CNT
084000     .
084100 SUB-3022-EXIT.
084200     EXIT.
084300/
084400 SUB-3022A-ONE.
084500*--------------
084600
084700     MOVE UPIFRAUD-PHRASE-TEXT(UP-DX)  TO W-RESULT-LABEL
084800     MOVE UPIFRAUD-PHRASE-BNDRY(UP-DX) TO W-WORD-BNDRY-REQD
084900     PERFORM SUB-8000-PHRASE-TEST THRU SUB-8000-EXIT
085000     IF      W-PHRASE-FOUND
085100         ADD  1                        TO W-CAT-HITCNT(3)
085200     END-IF
085300     .
085400 SUB-3022A-EXIT.
085500     EXIT.
085600/
085700 SUB-3023-COUNT-PHISHING.
085800*------------------------
085900
086000     PERFORM SUB-3023A-ONE THRU SUB-3023A-EXIT
086100             VARYING PH-DX FROM 1 BY 1
086200               UNTIL PH-DX > PHISHING-PHRASE-CNT
086300     .
086400 SUB-3023-EXIT.
086500     EXIT.
086600/
086700 SUB-3023A-ONE.
086800*--------------
086900
087000     MOVE PHISHING-PHRASE-TEXT(PH-DX)  TO W-RESULT-LABEL
087100     MOVE PHISHING-PHRASE-BNDRY(PH-DX) TO W-WORD-BNDRY-REQD
087200     PERFORM SUB-8000-PHRASE-TEST THRU SUB-8000-EXIT
087300     IF      W-PHRASE-FOUND
087400         ADD  1                        TO W-CAT-HITCNT(4)
087500     END-IF
087600     .
087700 SUB-3023A-EXIT.
087800     EXIT.
087900/
088000 SUB-3024-COUNT-FAKEOFFER.
088100*-------------------------
088200
088300     PERFORM SUB-3024A-ONE THRU SUB-3024A-EXIT
088400             VARYING FA-DX FROM 1 BY 1
088500               UNTIL FA-DX > FAKEOFFER-PHRASE-CNT
088600     .
088700 SUB-3024-EXIT.
088800     EXIT.
088900/
089000 SUB-3024A-ONE.
089100*--------------
089200
089300     MOVE FAKEOFFER-PHRASE-TEXT(FA-DX)  TO W-RESULT-LABEL
089400     MOVE FAKEOFFER-PHRASE-BNDRY(FA-DX) TO W-WORD-BNDRY-REQD
089500     PERFORM SUB-8000-PHRASE-TEST THRU SUB-8000-EXIT
089600     IF      W-PHRASE-FOUND
089700         ADD  1                        TO W-CAT-HITCNT(5)
089800     END-IF
089900     .
090000 SUB-3024A-EXIT.
090100     EXIT.
090200/
090300 SUB-3025-COUNT-OTPHARVEST.
090400*--------------------------
090500
090600     PERFORM SUB-3025A-ONE THRU SUB-3025A-EXIT
090700             VARYING OT-DX FROM 1 BY 1
090800               UNTIL OT-DX > OTPHARVEST-PHRASE-CNT
090900     .
091000 SUB-3025-EXIT.
091100     EXIT.
091200/
091300 SUB-3025A-ONE.
091400*--------------
091500
091600     MOVE OTPHARVEST-PHRASE-TEXT(OT-DX)  TO W-RESULT-LABEL
091700     MOVE OTPHARVEST-PHRASE-BNDRY(OT-DX) TO W-WORD-BNDRY-REQD
091800     PERFORM SUB-8000-PHRASE-TEST THRU SUB-8000-EXIT
091900     IF      W-PHRASE-FOUND
092000         ADD  1                        TO W-CAT-HITCNT(6)
092100     END-IF
092200     .
092300 SUB-3025A-EXIT.
092400     EXIT.
092500/
092600 SUB-3026-COUNT-SUSPKEYWRD.
092700*--------------------------
092800
092900     PERFORM SUB-3026A-ONE THRU SUB-3026A-EXIT
093000             VARYING SU-DX FROM 1 BY 1
093100               UNTIL SU-DX > SUSPKEYWRD-PHRASE-CNT
093200     .
093300 SUB-3026-EXIT.
093400     EXIT.
093500/
093600 SUB-3026A-ONE.
093700*--------------
093800
093900     MOVE SUSPKEYWRD-PHRASE-TEXT(SU-DX)  TO W-RESULT-LABEL
094000     MOVE SUSPKEYWRD-PHRASE-BNDRY(SU-DX) TO W-WORD-BNDRY-REQD
094100     PERFORM SUB-8000-PHRASE-TEST THRU SUB-8000-EXIT
094200     IF      W-PHRASE-FOUND
094300         ADD  1                        TO W-CAT-HITCNT(7)
094400     END-IF
094500     .
094600 SUB-3026A-EXIT.
094700     EXIT.
094800/
094900 SUB-3100-CLASSIFY.
095000*------------------
095100*    first match in priority order; urgency/suspicious_keywords
095200*    fall back to "phishing" per the unit's classification rule.
095300
095400     EVALUATE TRUE
095500       WHEN W-CAT-CNT = 0
095600         CONTINUE
095700       WHEN W-UPIFRAUD-HIT
095800         MOVE 'upi_fraud'       TO LD-SCAM-TYPE
095900       WHEN W-BANKFRAUD-HIT
096000         MOVE 'bank_fraud'      TO LD-SCAM-TYPE
096100       WHEN W-PHISHING-HIT
096200         MOVE 'phishing'        TO LD-SCAM-TYPE
096300       WHEN W-FAKEOFFER-HIT
096400         MOVE 'fake_offer'      TO LD-SCAM-TYPE
096500       WHEN W-OTPHARVEST-HIT
096600         MOVE 'otp_harvesting'  TO LD-SCAM-TYPE
096700       WHEN W-URGENCY-HIT OR W-SUSPKEYWRD-HIT
096800         MOVE 'phishing'        TO LD-SCAM-TYPE
096900       WHEN OTHER
097000         MOVE 'unknown'         TO LD-SCAM-TYPE
097100     END-EVALUATE
097200     .
097300 SUB-3100-EXIT.
097400     EXIT.
097500/
097600 SUB-3200-REASON.
097700*----------------
097800*    "Detected <type>: " plus a semicolon-joined clause per
097900*    matched category, fixed order.
098000
098100     IF      W-CAT-CNT = 0
098200         GO TO SUB-3200-EXIT
098300     END-IF
098400
098500     MOVE SPACES                TO LD-REASONING
098600     MOVE 'N'                   TO W-CLAUSE-WRITTEN-FLAG
098700     STRING 'Detected ' DELIMITED BY SIZE
098800            LD-SCAM-TYPE DELIMITED BY SPACE
098900            ': ' DELIMITED BY SIZE
099000       INTO LD-REASONING
099100
099200     IF      W-URGENCY-HIT
099300         PERFORM SUB-3210-APPEND-CLAUSE THRU SUB-3210-EXIT
099400         MOVE 'Creates false urgency' TO W-RESULT-LABEL
099500         PERFORM SUB-3220-STRING-CLAUSE THRU SUB-3220-EXIT
099600     END-IF
099700     IF      W-BANKFRAUD-HIT
099800         PERFORM SUB-3210-APPEND-CLAUSE THRU SUB-3210-EXIT
099900         MOVE 'Impersonates bank'       TO W-RESULT-LABEL
100000         PERFORM SUB-3220-STRING-CLAUSE THRU SUB-3220-EXIT
100100     END-IF
100200     IF      W-UPIFRAUD-HIT
100300         PERFORM SUB-3210-APPEND-CLAUSE THRU SUB-3210-EXIT
100400         MOVE 'Requests UPI transfer'   TO W-RESULT-LABEL
100500         PERFORM SUB-3220-STRING-CLAUSE THRU SUB-3220-EXIT
100600     END-IF
100700     IF      W-PHISHING-HIT
100800         PERFORM SUB-3210-APPEND-CLAUSE THRU SUB-3210-EXIT
100900         MOVE 'Contains suspicious links' TO W-RESULT-LABEL
101000         PERFORM SUB-3220-STRING-CLAUSE THRU SUB-3220-EXIT
101100     END-IF
101200     IF      W-FAKEOFFER-HIT
101300         PERFORM SUB-3210-APPEND-CLAUSE THRU SUB-3210-EXIT
101400         MOVE 'Promises fake rewards'   TO W-RESULT-LABEL
101500         PERFORM SUB-3220-STRING-CLAUSE THRU SUB-3220-EXIT
101600     END-IF
101700     IF      W-OTPHARVEST-HIT
101800         PERFORM SUB-3210-APPEND-CLAUSE THRU SUB-3210-EXIT
101900         MOVE 'Requests sensitive codes' TO W-RESULT-LABEL
102000         PERFORM SUB-3220-STRING-CLAUSE THRU SUB-3220-EXIT
102100     END-IF
102200     IF      W-SUSPKEYWRD-HIT
102300         PERFORM SUB-3210-APPEND-CLAUSE THRU SUB-3210-EXIT
102400         MOVE 'Uses suspicious terminology' TO W-RESULT-LABEL
102500         PERFORM SUB-3220-STRING-CLAUSE THRU SUB-3220-EXIT
102600     END-IF
102700     .
102800 SUB-3200-EXIT.
102900     EXIT.
103000/
103100 SUB-3210-APPEND-CLAUSE.
103200*-----------------------
103300*    semicolon separator before every clause after the first.
103400
103500     IF      W-CLAUSE-WRITTEN
103600         MOVE LD-REASONING       TO W-REASONING-HOLD
103700         STRING W-REASONING-HOLD DELIMITED BY SPACE
103800                '; '          DELIMITED BY SIZE
103900           INTO LD-REASONING
104000     END-IF
104100     SET  W-CLAUSE-WRITTEN      TO TRUE
104200     .
104300 SUB-3210-EXIT.
104400     EXIT.
104500/
104600 SUB-3220-STRING-CLAUSE.
104700*-----------------------
104800
104900     MOVE LD-REASONING       TO W-REASONING-HOLD
105000     STRING W-REASONING-HOLD DELIMITED BY SPACE
105100            W-RESULT-LABEL   DELIMITED BY SPACE
105200       INTO LD-REASONING
105300     .
105400 SUB-3220-EXIT.
105500     EXIT.
105600
